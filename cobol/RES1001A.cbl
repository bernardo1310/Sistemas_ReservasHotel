000100******************************************************************        
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000300* DATA.......: 01/08/1989                                                 
000400* OBJETIVO...: CARGA DO CADASTRO DE QUARTOS (ROOMS) EM TABELA             
000500* NOME.......: RES1001A                                                   
000600* OBS........: CHAMADO UMA UNICA VEZ, NO INICIO DO PROCESSAMENTO,         
000700*              PELO MODULO RES0001A.                                      
000800******************************************************************        
000900*----------------------------------------------------------------*        
001000* HISTORICO DE ALTERACOES                                                 
001100*----------------------------------------------------------------*        
001200* 01/08/1989 JRS CH00118 CRIACAO DO MODULO - CARGA DE QUARTOS             
001300* 22/09/1998 JRS Y2K00071 REVISTA MASCARA DE CATEGORIA PARA X(20)         
001400* 07/11/2001 MSZ CH00161 INCLUIDA VALIDACAO DE NUMERO/CATEGORIA           
001500* 14/02/2011 MSZ CH00203 CARGA DA CATEGORIA EM MAIUSCULAS (BUSCA)         
001600* 09/07/2014 RPS CH00287 AJUSTE DE LIMITE MAXIMO PARA 50 QUARTOS          
001700* 18/03/2015 RPS CH00299 INCLUIDA REJEICAO DE NUMERO DE QUARTO            
001800*                        DUPLICADO NA CARGA (NUMERO E A CHAVE)            
001900* 20/11/2016 RPS CH00312 CONTADORES E INDICADORES DE TRABALHO             
002000*                        (WRK-IND1, WRK-FIM-ARQUIVO E SEMELHANTES)        
002100*                        PASSARAM A NIVEL 77, PADRAO DA AREA, E OS        
002200*                        LACOS DE CARGA DA TABELA DE QUARTOS FORAM        
002300*                        REESCRITOS EM PARAGRAFOS PROPRIOS                
002400*                        PERFORM...THRU/EXIT                              
002500*----------------------------------------------------------------*        
002600 IDENTIFICATION DIVISION.                                                 
002700 PROGRAM-ID.    RES1001A.                                                 
002800 AUTHOR.        JOSE ROBERTO.                                             
002900 INSTALLATION.  COBOL DICAS - SISTEMA DE RESERVAS.                        
003000 DATE-WRITTEN.  01/08/1989.                                               
003100 DATE-COMPILED.                                                           
003200 SECURITY.      USO INTERNO - DEPARTAMENTO DE HOSPEDAGEM.                 
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     CLASS CLASSE-NUMERICA   IS '0' THRU '9'                              
003900     UPSI-0 ON STATUS  IS CHAVE-TESTE-LIGADA                              
004000            OFF STATUS IS CHAVE-TESTE-DESLIGADA.                          
004100                                                                          
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT ROOMS            ASSIGN TO ROOMS                              
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS  IS FS-ROOMS.                                        
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 FD  ROOMS.                                                               
005100 01  REG-ROOMS.                                                           
005200     05  REG-QRT-NUMERO          PIC 9(04).                               
005300     05  REG-QRT-CATEG           PIC X(20).                               
005400 01  REG-ROOMS-ALT REDEFINES REG-ROOMS.                                   
005500     05  REG-QRT-NUMERO-ALF      PIC X(04).                               
005600     05  REG-QRT-CATEG-1A        PIC X(10).                               
005700     05  REG-QRT-CATEG-2A        PIC X(10).                               
005800                                                                          
005900 WORKING-STORAGE SECTION.                                                 
006000                                                                          
006100 77  WRK-FIM-ARQUIVO             PIC X(01) VALUE 'N'.                     
006200     88  WRK-FIM-ROOMS                      VALUE 'S'.                    
006300 77  WRK-QRT-STATUS              PIC X(01) VALUE 'V'.                     
006400     88  WRK-QRT-VALIDO                      VALUE 'V'.                   
006500     88  WRK-QRT-INVALIDO                    VALUE 'I'.                   
006600 77  WRK-IND1                    PIC 9(02) COMP VALUE ZEROS.              
006700 77  WRK-IND2                    PIC 9(02) COMP VALUE ZEROS.              
006800 77  WRK-QTDE-REJEITADOS         PIC 9(02) COMP VALUE ZEROS.              
006900 77  WRK-QRT-DUPLICADO           PIC X(01) VALUE 'N'.                     
007000     88  WRK-QRT-E-DUPLICADO                VALUE 'S'.                    
007100     88  WRK-QRT-NAO-DUPLICADO              VALUE 'N'.                    
007200                                                                          
007300 01  WRK-STATUS-ARQ.                                                      
007400     05  FS-ROOMS                PIC X(02) VALUE SPACES.                  
007500                                                                          
007600                                                                          
007700                                                                          
007800 01  WRK-CATEG-MAIUSC            PIC X(20) VALUE SPACES.                  
007900 01  WRK-CATEG-PARTES REDEFINES WRK-CATEG-MAIUSC.                         
008000     05  WRK-CATEG-P1            PIC X(10).                               
008100     05  WRK-CATEG-P2            PIC X(10).                               
008200 01  WRK-MINUSCULAS              PIC X(26) VALUE                          
008300         'abcdefghijklmnopqrstuvwxyz'.                                    
008400 01  WRK-MAIUSCULAS              PIC X(26) VALUE                          
008500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
008600 01  WRK-NUM-QUARTO               PIC 9(04) VALUE ZEROS.                  
008700 01  WRK-NUM-QUARTO-ALFA REDEFINES WRK-NUM-QUARTO                         
008800                                  PIC X(04).                              
008900                                                                          
009000 LINKAGE SECTION.                                                         
009100*    TABELA DE QUARTOS A DEVOLVER AO CHAMADOR (RES0001A)                  
009200 COPY COPY201A.                                                           
009300                                                                          
009400*================================================================*        
009500 PROCEDURE DIVISION USING COPY201A-REGISTRO.                              
009600*================================================================*        
009700                                                                          
009800*----------------------------------------------------------------*        
009900*    PROCESSAMENTO PRINCIPAL                                              
010000*----------------------------------------------------------------*        
010100*> cobol-lint CL002 0000-processar                                        
010200 0000-PROCESSAR                  SECTION.                                 
010300*----------------------------------------------------------------*        
010400                                                                          
010500     MOVE ZEROS                  TO COPY201A-QUANT-REG                    
010600     MOVE ZEROS                  TO WRK-QTDE-REJEITADOS                   
010700                                                                          
010800     OPEN INPUT ROOMS                                                     
010900     IF FS-ROOMS NOT EQUAL '00'                                           
011000        DISPLAY '* RES1001A - ERRO AO ABRIR ROOMS: ' FS-ROOMS             
011100        SET WRK-FIM-ROOMS        TO TRUE                                  
011200     END-IF                                                               
011300                                                                          
011400     PERFORM 1000-LER-ROOMS                                               
011500         THRU 1000-LER-ROOMS-EXIT                                         
011600                                                                          
011700     PERFORM 2000-CARREGAR-TABELA                                         
011800         THRU 2000-CARREGAR-TABELA-EXIT                                   
011900         UNTIL WRK-FIM-ROOMS                                              
012000                                                                          
012100     IF FS-ROOMS EQUAL '00'                                               
012200        CLOSE ROOMS                                                       
012300     END-IF                                                               
012400                                                                          
012500     PERFORM 9999-FINALIZAR                                               
012600         THRU 9999-FINALIZAR-EXIT                                         
012700     .                                                                    
012800*----------------------------------------------------------------*        
012900*> cobol-lint CL002 0000-end                                              
013000 0000-END.                       EXIT.                                    
013100*----------------------------------------------------------------*        
013200                                                                          
013300*----------------------------------------------------------------*        
013400*    LEITURA DO ARQUIVO DE QUARTOS                                        
013500*----------------------------------------------------------------*        
013600 1000-LER-ROOMS                  SECTION.                                 
013700*----------------------------------------------------------------*        
013800                                                                          
013900     READ ROOMS INTO REG-ROOMS                                            
014000         AT END                                                           
014100             SET WRK-FIM-ROOMS   TO TRUE                                  
014200     END-READ                                                             
014300     .                                                                    
014400 1000-LER-ROOMS-EXIT.            EXIT.                                    
014500*----------------------------------------------------------------*        
014600*> cobol-lint CL002 1000-end                                              
014700 1000-END.                       EXIT.                                    
014800*----------------------------------------------------------------*        
014900                                                                          
015000*----------------------------------------------------------------*        
015100*    VALIDAR E CARREGAR UM QUARTO NA TABELA EM MEMORIA                    
015200*----------------------------------------------------------------*        
015300 2000-CARREGAR-TABELA            SECTION.                                 
015400*----------------------------------------------------------------*        
015500                                                                          
015600     PERFORM 2100-VALIDAR-QUARTO                                          
015700         THRU 2100-VALIDAR-QUARTO-EXIT                                    
015800                                                                          
015900     IF WRK-QRT-VALIDO                                                    
016000        ADD 1                    TO WRK-IND1                              
016100        MOVE REG-QRT-NUMERO      TO COPY201A-NUMERO(WRK-IND1)             
016200        MOVE REG-QRT-CATEG       TO COPY201A-CATEG (WRK-IND1)             
016300        PERFORM 2200-CONVERTER-MAIUSC                                     
016400            THRU 2200-CONVERTER-MAIUSC-EXIT                               
016500        MOVE WRK-CATEG-MAIUSC    TO                                       
016600                         COPY201A-CATEG-MAI(WRK-IND1)                     
016700        MOVE WRK-IND1            TO COPY201A-QUANT-REG                    
016800     ELSE                                                                 
016900        ADD 1                    TO WRK-QTDE-REJEITADOS                   
017000     END-IF                                                               
017100                                                                          
017200     PERFORM 1000-LER-ROOMS                                               
017300         THRU 1000-LER-ROOMS-EXIT                                         
017400     .                                                                    
017500 2000-CARREGAR-TABELA-EXIT.      EXIT.                                    
017600*----------------------------------------------------------------*        
017700*> cobol-lint CL002 2000-end                                              
017800 2000-END.                       EXIT.                                    
017900*----------------------------------------------------------------*        
018000                                                                          
018100*----------------------------------------------------------------*        
018200*    VALIDAR NUMERO DO QUARTO (> 0) E CATEGORIA (NAO BRANCO)              
018300*----------------------------------------------------------------*        
018400 2100-VALIDAR-QUARTO             SECTION.                                 
018500*----------------------------------------------------------------*        
018600                                                                          
018700     SET WRK-QRT-VALIDO          TO TRUE                                  
018800     MOVE REG-QRT-NUMERO         TO WRK-NUM-QUARTO                        
018900                                                                          
019000     IF REG-QRT-NUMERO NOT GREATER THAN ZEROS                             
019100        SET WRK-QRT-INVALIDO     TO TRUE                                  
019200        DISPLAY '* RES1001A - QUARTO REJEITADO, NUMERO <= 0: '            
019300                 WRK-NUM-QUARTO-ALFA                                      
019400     END-IF                                                               
019500                                                                          
019600     IF REG-QRT-CATEG EQUAL SPACES                                        
019700        SET WRK-QRT-INVALIDO     TO TRUE                                  
019800        DISPLAY '* RES1001A - QUARTO REJEITADO, CATEGORIA EM '            
019900                 'BRANCO: ' WRK-NUM-QUARTO-ALFA                           
020000     END-IF                                                               
020100                                                                          
020200     IF WRK-QRT-VALIDO                                                    
020300        PERFORM 2150-VERIFICAR-DUPLICADO                                  
020400            THRU 2150-VERIFICAR-DUPLICADO-EXIT                            
020500        IF WRK-QRT-E-DUPLICADO                                            
020600           SET WRK-QRT-INVALIDO  TO TRUE                                  
020700           DISPLAY '* RES1001A - QUARTO REJEITADO, NUMERO '               
020800                    'DUPLICADO: ' WRK-NUM-QUARTO-ALFA                     
020900        END-IF                                                            
021000     END-IF                                                               
021100     .                                                                    
021200 2100-VALIDAR-QUARTO-EXIT.       EXIT.                                    
021300*----------------------------------------------------------------*        
021400*> cobol-lint CL002 2100-end                                              
021500 2100-END.                       EXIT.                                    
021600*----------------------------------------------------------------*        
021700                                                                          
021800*----------------------------------------------------------------*        
021900*    VERIFICAR SE NUMERO DO QUARTO JA FOI CARREGADO NA TABELA             
022000*    18/03/2015 RPS CH00299 - NUMERO DO QUARTO E A CHAVE                  
022100*----------------------------------------------------------------*        
022200 2150-VERIFICAR-DUPLICADO        SECTION.                                 
022300*----------------------------------------------------------------*        
022400                                                                          
022500     SET WRK-QRT-NAO-DUPLICADO   TO TRUE                                  
022600     MOVE 1                      TO WRK-IND2                              
022700                                                                          
022800     PERFORM 2160-COMPARAR-NUMERO                                         
022900         THRU 2160-COMPARAR-NUMERO-EXIT                                   
023000         UNTIL WRK-IND2 GREATER THAN WRK-IND1                             
023100            OR WRK-QRT-E-DUPLICADO                                        
023200     .                                                                    
023300 2150-VERIFICAR-DUPLICADO-EXIT.  EXIT.                                    
023400*----------------------------------------------------------------*        
023500*> cobol-lint CL002 2150-end                                              
023600 2150-END.                       EXIT.                                    
023700*----------------------------------------------------------------*        
023800                                                                          
023900*----------------------------------------------------------------*        
024000*    COMPARAR NUMERO DO QUARTO CORRENTE COM UM JA CARREGADO               
024100*----------------------------------------------------------------*        
024200 2160-COMPARAR-NUMERO            SECTION.                                 
024300*----------------------------------------------------------------*        
024400                                                                          
024500     IF COPY201A-NUMERO(WRK-IND2) EQUAL REG-QRT-NUMERO                    
024600        SET WRK-QRT-E-DUPLICADO  TO TRUE                                  
024700     END-IF                                                               
024800                                                                          
024900     ADD 1                       TO WRK-IND2                              
025000     .                                                                    
025100 2160-COMPARAR-NUMERO-EXIT.      EXIT.                                    
025200*----------------------------------------------------------------*        
025300*> cobol-lint CL002 2160-end                                              
025400 2160-END.                       EXIT.                                    
025500*----------------------------------------------------------------*        
025600                                                                          
025700*----------------------------------------------------------------*        
025800*    CONVERTER CATEGORIA PARA MAIUSCULAS (BUSCA SEM CASE)                 
025900*----------------------------------------------------------------*        
026000 2200-CONVERTER-MAIUSC           SECTION.                                 
026100*----------------------------------------------------------------*        
026200                                                                          
026300     MOVE REG-QRT-CATEG          TO WRK-CATEG-MAIUSC                      
026400                                                                          
026500     INSPECT WRK-CATEG-MAIUSC                                             
026600         CONVERTING WRK-MINUSCULAS TO WRK-MAIUSCULAS                      
026700     .                                                                    
026800 2200-CONVERTER-MAIUSC-EXIT.     EXIT.                                    
026900*----------------------------------------------------------------*        
027000*> cobol-lint CL002 2200-end                                              
027100 2200-END.                       EXIT.                                    
027200*----------------------------------------------------------------*        
027300                                                                          
027400*----------------------------------------------------------------*        
027500*    FINALIZAR MODULO                                                     
027600*----------------------------------------------------------------*        
027700 9999-FINALIZAR                  SECTION.                                 
027800*----------------------------------------------------------------*        
027900                                                                          
028000     DISPLAY '* RES1001A - QUARTOS CARREGADOS: '                          
028100              COPY201A-QUANT-REG                                          
028200     IF WRK-QTDE-REJEITADOS GREATER ZEROS                                 
028300        DISPLAY '* RES1001A - QUARTOS REJEITADOS  : '                     
028400                 WRK-QTDE-REJEITADOS                                      
028500     END-IF                                                               
028600     GOBACK                                                               
028700     .                                                                    
028800 9999-FINALIZAR-EXIT.            EXIT.                                    
028900*----------------------------------------------------------------*        
029000*> cobol-lint CL002 9999-end                                              
029100 9999-END.                       EXIT.                                    
029200*----------------------------------------------------------------*        
029300                                                                          
