000100******************************************************************        
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS                                 
000300* DATA.......: 29/08/1989                                                 
000400* DESCRICAO..: RELATORIO GERENCIAL - OCUPACAO, CANCELAMENTOS,             
000500*              QUARTOS MAIS/MENOS RESERVADOS E ALERTA DE LOTACAO          
000600* NOME.......: RES4001A                                                   
000700******************************************************************        
000800*----------------------------------------------------------------*        
000900* HISTORICO DE ALTERACOES                                                 
001000*----------------------------------------------------------------*        
001100* 29/08/1989 JRS CH00124 CRIACAO DO MODULO - RELATORIO GERENCIAL          
001200* 22/09/1998 JRS Y2K00072 CAMPOS DE DATA AMPLIADOS PARA CCYYMMDD          
001300* 19/11/2009 MSZ CH00136 INCLUIDOS TOP-N MAIS/MENOS RESERVADOS            
001400* 09/07/2014 RPS CH00287 INCLUIDO ALERTA DE LOTACAO POR DATA              
001500* 26/11/2016 RPS CH00318 CONTADORES, ACUMULADORES E INDICADORES DE        
001600*                        TRABALHO DO RELATORIO GERENCIAL PASSARAM         
001700*                        A NIVEL 77, PADRAO DA AREA, RETOMANDO O          
001800*                        ESTILO DO PROPRIO REL0002A DE ONDE ESTE          
001900*                        MODULO FOI ADAPTADO                              
002000*----------------------------------------------------------------*        
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.    RES4001A.                                                 
002300 AUTHOR.        JOSE ROBERTO.                                             
002400 INSTALLATION.  COBOL DICAS - SISTEMA DE RESERVAS.                        
002500 DATE-WRITTEN.  29/08/1989.                                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.      USO INTERNO - DEPARTAMENTO DE HOSPEDAGEM.                 
002800                                                                          
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM                                                   
003300     CLASS CLASSE-NUMERICA   IS '0' THRU '9'                              
003400     UPSI-0 ON STATUS  IS CHAVE-TESTE-LIGADA                              
003500            OFF STATUS IS CHAVE-TESTE-DESLIGADA.                          
003600                                                                          
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT MANAGEMENT-REPORT ASSIGN TO MGTREPT                           
004000     ORGANIZATION IS LINE SEQUENTIAL                                      
004100     FILE STATUS  IS FS-MGTREPT.                                          
004200                                                                          
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500                                                                          
004600 FD  MANAGEMENT-REPORT.                                                   
004700 01  REG-MGTREPT.                                                         
004800     05  REG-MGTREPT-TEXTO       PIC X(79).                               
004900     05  FILLER                  PIC X(01) VALUE SPACES.                  
005000                                                                          
005100 WORKING-STORAGE SECTION.                                                 
005200                                                                          
005300 77  WRK-IND1                    PIC 9(02) COMP VALUE ZEROS.              
005400 77  WRK-IND2                    PIC 9(02) COMP VALUE ZEROS.              
005500 77  WRK-IND-MAIOR                PIC 9(02) COMP VALUE ZEROS.             
005600 77  WRK-IND-MENOR                PIC 9(02) COMP VALUE ZEROS.             
005700 77  WRK-QTD-OCUPADOS             PIC 9(03) COMP VALUE ZEROS.             
005800 77  WRK-TAXA-CALCULADA           PIC 9(03)V99   VALUE ZEROS.             
005900 77  WRK-QRT-OCUPADO-FLAG         PIC X(01) VALUE 'N'.                    
006000     88  WRK-QRT-OCUPADO-SIM                VALUE 'S'.                    
006100     88  WRK-QRT-OCUPADO-NAO                VALUE 'N'.                    
006200 77  WRK-QTD-CANCELAMENTOS        PIC 9(05) COMP VALUE ZEROS.             
006300 77  WRK-VALOR-MAIOR              PIC 9(03) COMP VALUE ZEROS.             
006400 77  WRK-VALOR-MENOR              PIC 9(03) COMP VALUE ZEROS.             
006500 77  WRK-QTD-TOP-MAIS-ACHADOS     PIC 9(02) COMP VALUE ZEROS.             
006600 77  WRK-QTD-TOP-MENOS-ACHADOS    PIC 9(02) COMP VALUE ZEROS.             
006700                                                                          
006800 01  FS-MGTREPT                  PIC X(02) VALUE '00'.                    
006900     88  FS-MGTREPT-OK                       VALUE '00'.                  
007000                                                                          
007100                                                                          
007200 01  WRK-TAXA-EDT                 PIC ZZ9.99.                             
007300                                                                          
007400                                                                          
007500 01  WRK-CALC-PERIODO-INI         PIC 9(08) VALUE ZEROS.                  
007600 01  WRK-CALC-PERIODO-FIM         PIC 9(08) VALUE ZEROS.                  
007700                                                                          
007800 01  WRK-QTD-CANC-EDT             PIC ZZZZ9.                              
007900                                                                          
008000 01  WRK-TALLY-RESERVAS OCCURS 50 TIMES                                   
008100                         PIC 9(03) COMP VALUE ZEROS.                      
008200 01  WRK-TALLY-USADO-MAIS OCCURS 50 TIMES                                 
008300                         PIC X(01) VALUE 'N'.                             
008400 01  WRK-TALLY-USADO-MENOS OCCURS 50 TIMES                                
008500                         PIC X(01) VALUE 'N'.                             
008600                                                                          
008700 01  WRK-TOP-MAIS-QUARTO OCCURS 10 TIMES                                  
008800                         PIC 9(04) VALUE ZEROS.                           
008900 01  WRK-TOP-MAIS-CATEG  OCCURS 10 TIMES                                  
009000                         PIC X(20) VALUE SPACES.                          
009100 01  WRK-TOP-MAIS-QTD    OCCURS 10 TIMES                                  
009200                         PIC 9(03) COMP VALUE ZEROS.                      
009300                                                                          
009400 01  WRK-TOP-MENOS-QUARTO OCCURS 10 TIMES                                 
009500                         PIC 9(04) VALUE ZEROS.                           
009600 01  WRK-TOP-MENOS-CATEG  OCCURS 10 TIMES                                 
009700                         PIC X(20) VALUE SPACES.                          
009800 01  WRK-TOP-MENOS-QTD    OCCURS 10 TIMES                                 
009900                         PIC 9(03) COMP VALUE ZEROS.                      
010000                                                                          
010100 01  WRK-PERIODO-INI-EDT          PIC 9(08) VALUE ZEROS.                  
010200 01  WRK-PERIODO-INI-EDT-R REDEFINES WRK-PERIODO-INI-EDT.                 
010300     05  WRK-PERIODO-INI-ANO      PIC 9(04).                              
010400     05  WRK-PERIODO-INI-MES      PIC 9(02).                              
010500     05  WRK-PERIODO-INI-DIA      PIC 9(02).                              
010600                                                                          
010700 01  WRK-PERIODO-FIM-EDT          PIC 9(08) VALUE ZEROS.                  
010800 01  WRK-PERIODO-FIM-EDT-R REDEFINES WRK-PERIODO-FIM-EDT.                 
010900     05  WRK-PERIODO-FIM-ANO      PIC 9(04).                              
011000     05  WRK-PERIODO-FIM-MES      PIC 9(02).                              
011100     05  WRK-PERIODO-FIM-DIA      PIC 9(02).                              
011200                                                                          
011300 01  WRK-DATA-ALERTA-EDT          PIC 9(08) VALUE ZEROS.                  
011400 01  WRK-DATA-ALERTA-EDT-R REDEFINES WRK-DATA-ALERTA-EDT.                 
011500     05  WRK-DATA-ALERTA-ANO      PIC 9(04).                              
011600     05  WRK-DATA-ALERTA-MES      PIC 9(02).                              
011700     05  WRK-DATA-ALERTA-DIA      PIC 9(02).                              
011800                                                                          
011900 01  WRK-MGT-LINHA-TRACO          PIC X(79) VALUE ALL '-'.                
012000                                                                          
012100 01  WRK-MGT-CAB1.                                                        
012200     05  FILLER                  PIC X(20) VALUE                          
012300         '** RELATORIO GERENCI'.                                          
012400     05  FILLER                  PIC X(20) VALUE                          
012500         'AL DE RESERVAS - PER'.                                          
012600     05  FILLER                  PIC X(05) VALUE 'IODO '.                 
012700     05  WRK-MGT-CAB1-INI         PIC X(10) VALUE SPACES.                 
012800     05  FILLER                  PIC X(04) VALUE ' A '.                   
012900     05  WRK-MGT-CAB1-FIM         PIC X(10) VALUE SPACES.                 
013000     05  FILLER                  PIC X(10) VALUE SPACES.                  
013100                                                                          
013200 01  WRK-MGT-TAXA-LINHA.                                                  
013300     05  FILLER                  PIC X(18) VALUE                          
013400         'Taxa de ocupacao: '.                                            
013500     05  WRK-MGT-TAXA-VALOR       PIC X(07) VALUE SPACES.                 
013600     05  FILLER                  PIC X(01) VALUE '%'.                     
013700     05  FILLER                  PIC X(53) VALUE SPACES.                  
013800                                                                          
013900 01  WRK-MGT-CANCEL-LINHA.                                                
014000     05  FILLER                  PIC X(25) VALUE                          
014100         'Numero de cancelamentos:'.                                      
014200     05  FILLER                  PIC X(01) VALUE SPACES.                  
014300     05  WRK-MGT-CANCEL-VALOR     PIC X(05) VALUE SPACES.                 
014400     05  FILLER                  PIC X(48) VALUE SPACES.                  
014500                                                                          
014600 01  WRK-MGT-TOP-TITULO           PIC X(40) VALUE SPACES.                 
014700                                                                          
014800 01  WRK-MGT-TOP-DET.                                                     
014900     05  FILLER                  PIC X(03) VALUE '   '.                   
015000     05  FILLER                  PIC X(08) VALUE 'QUARTO: '.              
015100     05  WRK-MGT-TOP-QUARTO       PIC 9(04).                              
015200     05  FILLER                  PIC X(13) VALUE                          
015300         '  CATEGORIA: '.                                                 
015400     05  WRK-MGT-TOP-CATEG        PIC X(20).                              
015500     05  FILLER                  PIC X(15) VALUE                          
015600         '  RESERVAS:    '.                                               
015700     05  WRK-MGT-TOP-QTD          PIC ZZ9.                                
015800     05  FILLER                  PIC X(13) VALUE SPACES.                  
015900                                                                          
016000 01  WRK-MGT-ALERTA-LINHA         PIC X(79) VALUE SPACES.                 
016100                                                                          
016200 LINKAGE SECTION.                                                         
016300*    PARAMETROS DO RELATORIO GERENCIAL (PERIODO, ALERTA, TOP-N,           
016400*    LIMITE DE LOTACAO PARA O ALERTA)                                     
016500 01  LK-PARM-REL-GERENCIAL.                                               
016600     05  LK-REL-PERIODO-INI      PIC 9(08) VALUE ZEROS.                   
016700     05  LK-REL-PERIODO-FIM      PIC 9(08) VALUE ZEROS.                   
016800     05  LK-REL-DATA-ALERTA      PIC 9(08) VALUE ZEROS.                   
016900     05  LK-REL-QTD-TOP          PIC 9(02) VALUE 03.                      
017000     05  LK-REL-LIMITE-ALERTA    PIC 9(03)V99 VALUE 090.00.               
017100     05  FILLER                  PIC X(05) VALUE SPACES.                  
017200                                                                          
017300*    TABELA DE QUARTOS CADASTRADOS (SOMENTE LEITURA)                      
017400 COPY COPY201A.                                                           
017500                                                                          
017600*    TABELA DE RESERVAS ATIVAS (SOMENTE LEITURA)                          
017700 COPY COPY202A.                                                           
017800                                                                          
017900*    TABELA DE HISTORICO DE CANCELAMENTOS (SOMENTE LEITURA)               
018000 COPY COPY203A.                                                           
018100                                                                          
018200*================================================================*        
018300 PROCEDURE DIVISION USING LK-PARM-REL-GERENCIAL                           
018400                          COPY201A-REGISTRO                               
018500                          COPY202A-REGISTRO                               
018600                          COPY203A-REGISTRO.                              
018700*================================================================*        
018800                                                                          
018900*----------------------------------------------------------------*        
019000*    PROCESSAMENTO PRINCIPAL                                              
019100*----------------------------------------------------------------*        
019200*> cobol-lint CL002 0000-processar                                        
019300 0000-PROCESSAR                  SECTION.                                 
019400*----------------------------------------------------------------*        
019500                                                                          
019600     PERFORM 0001-ABRE-ARQUIVO                                            
019700         THRU 0001-ABRE-ARQUIVO-EXIT                                      
019800                                                                          
019900     PERFORM 1000-CABECALHO                                               
020000         THRU 1000-CABECALHO-EXIT                                         
020100                                                                          
020200     MOVE LK-REL-PERIODO-INI     TO WRK-CALC-PERIODO-INI                  
020300     MOVE LK-REL-PERIODO-FIM     TO WRK-CALC-PERIODO-FIM                  
020400     PERFORM 2000-CALC-OCUPACAO                                           
020500         THRU 2000-CALC-OCUPACAO-EXIT                                     
020600     PERFORM 2500-GERAR-LINHA-TAXA                                        
020700         THRU 2500-GERAR-LINHA-TAXA-EXIT                                  
020800                                                                          
020900     PERFORM 3000-CALC-CANCELAMENTOS                                      
021000         THRU 3000-CALC-CANCELAMENTOS-EXIT                                
021100                                                                          
021200     PERFORM 4000-TALIAR-RESERVAS                                         
021300         THRU 4000-TALIAR-RESERVAS-EXIT                                   
021400                                                                          
021500     PERFORM 5000-ORDENAR-MAIS                                            
021600         THRU 5000-ORDENAR-MAIS-EXIT                                      
021700     PERFORM 5500-IMPRIMIR-MAIS                                           
021800         THRU 5500-IMPRIMIR-MAIS-EXIT                                     
021900                                                                          
022000     PERFORM 6000-ORDENAR-MENOS                                           
022100         THRU 6000-ORDENAR-MENOS-EXIT                                     
022200     PERFORM 6500-IMPRIMIR-MENOS                                          
022300         THRU 6500-IMPRIMIR-MENOS-EXIT                                    
022400                                                                          
022500     PERFORM 7000-ALERTA-CAPACIDADE                                       
022600         THRU 7000-ALERTA-CAPACIDADE-EXIT                                 
022700                                                                          
022800     PERFORM 0006-FECHA-ARQUIVO                                           
022900         THRU 0006-FECHA-ARQUIVO-EXIT                                     
023000                                                                          
023100     PERFORM 9999-FINALIZAR                                               
023200         THRU 9999-FINALIZAR-EXIT                                         
023300     .                                                                    
023400*----------------------------------------------------------------*        
023500*> cobol-lint CL002 0000-end                                              
023600 0000-END.                       EXIT.                                    
023700*----------------------------------------------------------------*        
023800                                                                          
023900*----------------------------------------------------------------*        
024000*    ABERTURA DO RELATORIO GERENCIAL                                      
024100*----------------------------------------------------------------*        
024200 0001-ABRE-ARQUIVO               SECTION.                                 
024300*----------------------------------------------------------------*        
024400                                                                          
024500     OPEN OUTPUT MANAGEMENT-REPORT                                        
024600     .                                                                    
024700 0001-ABRE-ARQUIVO-EXIT.         EXIT.                                    
024800*----------------------------------------------------------------*        
024900*> cobol-lint CL002 0001-end                                              
025000 0001-END.                       EXIT.                                    
025100*----------------------------------------------------------------*        
025200                                                                          
025300*----------------------------------------------------------------*        
025400*    GERAR CABECALHO DO RELATORIO (TITULO + PERIODO)                      
025500*----------------------------------------------------------------*        
025600 1000-CABECALHO                  SECTION.                                 
025700*----------------------------------------------------------------*        
025800                                                                          
025900     MOVE LK-REL-PERIODO-INI     TO WRK-PERIODO-INI-EDT                   
026000     MOVE LK-REL-PERIODO-FIM     TO WRK-PERIODO-FIM-EDT                   
026100                                                                          
026200     STRING WRK-PERIODO-INI-DIA '/' WRK-PERIODO-INI-MES '/'               
026300            WRK-PERIODO-INI-ANO                                           
026400            DELIMITED BY SIZE INTO WRK-MGT-CAB1-INI                       
026500     STRING WRK-PERIODO-FIM-DIA '/' WRK-PERIODO-FIM-MES '/'               
026600            WRK-PERIODO-FIM-ANO                                           
026700            DELIMITED BY SIZE INTO WRK-MGT-CAB1-FIM                       
026800                                                                          
026900     WRITE REG-MGTREPT FROM WRK-MGT-LINHA-TRACO                           
027000     WRITE REG-MGTREPT FROM WRK-MGT-CAB1                                  
027100     WRITE REG-MGTREPT FROM WRK-MGT-LINHA-TRACO                           
027200     .                                                                    
027300 1000-CABECALHO-EXIT.            EXIT.                                    
027400*----------------------------------------------------------------*        
027500*> cobol-lint CL002 1000-end                                              
027600 1000-END.                       EXIT.                                    
027700*----------------------------------------------------------------*        
027800                                                                          
027900*----------------------------------------------------------------*        
028000*    CALCULAR TAXA DE OCUPACAO DO PERIODO (WRK-CALC-PERIODO-INI/          
028100*    WRK-CALC-PERIODO-FIM) - QUARTO OCUPADO SE ALGUMA RESERVA             
028200*    ATIVA DELE SE SOBREPOE AO PERIODO INFORMADO                          
028300*----------------------------------------------------------------*        
028400 2000-CALC-OCUPACAO              SECTION.                                 
028500*----------------------------------------------------------------*        
028600                                                                          
028700     MOVE ZEROS                  TO WRK-QTD-OCUPADOS                      
028800                                                                          
028900     MOVE 1                      TO WRK-IND1                              
029000                                                                          
029100     PERFORM 2010-CALC-OCUPACAO-QUARTO                                    
029200         THRU 2010-CALC-OCUPACAO-QUARTO-EXIT                              
029300         UNTIL WRK-IND1 GREATER THAN COPY201A-QUANT-REG                   
029400                                                                          
029500     IF COPY201A-QUANT-REG GREATER THAN ZEROS                             
029600        COMPUTE WRK-TAXA-CALCULADA ROUNDED =                              
029700                (WRK-QTD-OCUPADOS / COPY201A-QUANT-REG) * 100             
029800     ELSE                                                                 
029900        MOVE ZEROS                TO WRK-TAXA-CALCULADA                   
030000     END-IF                                                               
030100     .                                                                    
030200 2000-CALC-OCUPACAO-EXIT.        EXIT.                                    
030300*----------------------------------------------------------------*        
030400*> cobol-lint CL002 2000-end                                              
030500 2000-END.                       EXIT.                                    
030600*----------------------------------------------------------------*        
030700                                                                          
030800*----------------------------------------------------------------*        
030900*    VERIFICAR OCUPACAO DE UM QUARTO (WRK-IND1) NO PERIODO PEDIDO         
031000*----------------------------------------------------------------*        
031100 2010-CALC-OCUPACAO-QUARTO       SECTION.                                 
031200*----------------------------------------------------------------*        
031300                                                                          
031400     SET WRK-QRT-OCUPADO-NAO      TO TRUE                                 
031500                                                                          
031600     MOVE 1                      TO WRK-IND2                              
031700                                                                          
031800     PERFORM 2020-COMPARAR-RESERVA-QRT                                    
031900         THRU 2020-COMPARAR-RESERVA-QRT-EXIT                              
032000         UNTIL WRK-IND2 GREATER THAN COPY202A-QUANT-REG                   
032100            OR WRK-QRT-OCUPADO-SIM                                        
032200                                                                          
032300     IF WRK-QRT-OCUPADO-SIM                                               
032400        ADD 1                    TO WRK-QTD-OCUPADOS                      
032500     END-IF                                                               
032600                                                                          
032700     ADD 1                       TO WRK-IND1                              
032800     .                                                                    
032900 2010-CALC-OCUPACAO-QUARTO-EXIT. EXIT.                                    
033000*----------------------------------------------------------------*        
033100*> cobol-lint CL002 2010-end                                              
033200 2010-END.                       EXIT.                                    
033300*----------------------------------------------------------------*        
033400                                                                          
033500*----------------------------------------------------------------*        
033600*    COMPARAR UMA RESERVA ATIVA CONTRA O QUARTO CORRENTE (IND1)           
033700*----------------------------------------------------------------*        
033800 2020-COMPARAR-RESERVA-QRT       SECTION.                                 
033900*----------------------------------------------------------------*        
034000                                                                          
034100     IF COPY202A-QRT-NUMERO(WRK-IND2)                                     
034200                        EQUAL COPY201A-NUMERO(WRK-IND1)                   
034300        IF NOT (COPY202A-CHECKOUT(WRK-IND2) LESS THAN                     
034400                            WRK-CALC-PERIODO-INI                          
034500                OR                                                        
034600                COPY202A-CHECKIN(WRK-IND2) GREATER THAN                   
034700                            WRK-CALC-PERIODO-FIM)                         
034800           SET WRK-QRT-OCUPADO-SIM TO TRUE                                
034900        END-IF                                                            
035000     END-IF                                                               
035100                                                                          
035200     ADD 1                       TO WRK-IND2                              
035300     .                                                                    
035400 2020-COMPARAR-RESERVA-QRT-EXIT. EXIT.                                    
035500*----------------------------------------------------------------*        
035600*> cobol-lint CL002 2020-end                                              
035700 2020-END.                       EXIT.                                    
035800*----------------------------------------------------------------*        
035900                                                                          
036000*----------------------------------------------------------------*        
036100*    GRAVAR LINHA "TAXA DE OCUPACAO: NN.NN%"                              
036200*----------------------------------------------------------------*        
036300 2500-GERAR-LINHA-TAXA           SECTION.                                 
036400*----------------------------------------------------------------*        
036500                                                                          
036600     MOVE WRK-TAXA-CALCULADA     TO WRK-TAXA-EDT                          
036700     MOVE WRK-TAXA-EDT           TO WRK-MGT-TAXA-VALOR                    
036800     WRITE REG-MGTREPT FROM WRK-MGT-TAXA-LINHA                            
036900     .                                                                    
037000 2500-GERAR-LINHA-TAXA-EXIT.     EXIT.                                    
037100*----------------------------------------------------------------*        
037200*> cobol-lint CL002 2500-end                                              
037300 2500-END.                       EXIT.                                    
037400*----------------------------------------------------------------*        
037500                                                                          
037600*----------------------------------------------------------------*        
037700*    CONTAR CANCELAMENTOS DO PERIODO (CHECKIN ORIGINAL DENTRO DO          
037800*    PERIODO INFORMADO, INCLUSIVE)                                        
037900*----------------------------------------------------------------*        
038000 3000-CALC-CANCELAMENTOS         SECTION.                                 
038100*----------------------------------------------------------------*        
038200                                                                          
038300     MOVE ZEROS                  TO WRK-QTD-CANCELAMENTOS                 
038400                                                                          
038500     MOVE 1                      TO WRK-IND1                              
038600                                                                          
038700     PERFORM 3010-VERIF-CANCELAMENTO                                      
038800         THRU 3010-VERIF-CANCELAMENTO-EXIT                                
038900         UNTIL WRK-IND1 GREATER THAN COPY203A-QUANT-REG                   
039000                                                                          
039100     MOVE WRK-QTD-CANCELAMENTOS  TO WRK-QTD-CANC-EDT                      
039200     MOVE WRK-QTD-CANC-EDT       TO WRK-MGT-CANCEL-VALOR                  
039300     WRITE REG-MGTREPT FROM WRK-MGT-CANCEL-LINHA                          
039400     .                                                                    
039500 3000-CALC-CANCELAMENTOS-EXIT.   EXIT.                                    
039600*----------------------------------------------------------------*        
039700*> cobol-lint CL002 3000-end                                              
039800 3000-END.                       EXIT.                                    
039900*----------------------------------------------------------------*        
040000                                                                          
040100*----------------------------------------------------------------*        
040200*    VERIFICAR SE O CANCELAMENTO (WRK-IND1) OCORREU NO PERIODO            
040300*----------------------------------------------------------------*        
040400 3010-VERIF-CANCELAMENTO         SECTION.                                 
040500*----------------------------------------------------------------*        
040600                                                                          
040700     IF COPY203A-CHECKIN(WRK-IND1)                                        
040800                     NOT LESS THAN LK-REL-PERIODO-INI                     
040900        AND COPY203A-CHECKIN(WRK-IND1)                                    
041000                     NOT GREATER THAN LK-REL-PERIODO-FIM                  
041100        ADD 1                    TO WRK-QTD-CANCELAMENTOS                 
041200     END-IF                                                               
041300                                                                          
041400     ADD 1                       TO WRK-IND1                              
041500     .                                                                    
041600 3010-VERIF-CANCELAMENTO-EXIT.   EXIT.                                    
041700*----------------------------------------------------------------*        
041800*> cobol-lint CL002 3010-end                                              
041900 3010-END.                       EXIT.                                    
042000*----------------------------------------------------------------*        
042100                                                                          
042200*----------------------------------------------------------------*        
042300*    TALIAR RESERVAS POR QUARTO (TABELA ALINHADA POR INDICE COM           
042400*    COPY201A-TABELA)                                                     
042500*----------------------------------------------------------------*        
042600 4000-TALIAR-RESERVAS            SECTION.                                 
042700*----------------------------------------------------------------*        
042800                                                                          
042900     MOVE 1                      TO WRK-IND1                              
043000                                                                          
043100     PERFORM 4010-LIMPAR-TALLY                                            
043200         THRU 4010-LIMPAR-TALLY-EXIT                                      
043300         UNTIL WRK-IND1 GREATER THAN 50                                   
043400                                                                          
043500     MOVE 1                      TO WRK-IND2                              
043600                                                                          
043700     PERFORM 4020-TALIAR-RESERVA                                          
043800         THRU 4020-TALIAR-RESERVA-EXIT                                    
043900         UNTIL WRK-IND2 GREATER THAN COPY202A-QUANT-REG                   
044000     .                                                                    
044100 4000-TALIAR-RESERVAS-EXIT.      EXIT.                                    
044200*----------------------------------------------------------------*        
044300*> cobol-lint CL002 4000-end                                              
044400 4000-END.                       EXIT.                                    
044500*----------------------------------------------------------------*        
044600                                                                          
044700*----------------------------------------------------------------*        
044800*    ZERAR AS TABELAS DE TALLY E DE CONTROLE TOP MAIS/MENOS               
044900*----------------------------------------------------------------*        
045000 4010-LIMPAR-TALLY               SECTION.                                 
045100*----------------------------------------------------------------*        
045200                                                                          
045300     MOVE ZEROS                  TO WRK-TALLY-RESERVAS(WRK-IND1)          
045400     MOVE 'N'                    TO                                       
045500                     WRK-TALLY-USADO-MAIS (WRK-IND1)                      
045600     MOVE 'N'                    TO                                       
045700                     WRK-TALLY-USADO-MENOS(WRK-IND1)                      
045800                                                                          
045900     ADD 1                       TO WRK-IND1                              
046000     .                                                                    
046100 4010-LIMPAR-TALLY-EXIT.         EXIT.                                    
046200*----------------------------------------------------------------*        
046300*> cobol-lint CL002 4010-end                                              
046400 4010-END.                       EXIT.                                    
046500*----------------------------------------------------------------*        
046600                                                                          
046700*----------------------------------------------------------------*        
046800*    TALIAR UMA RESERVA ATIVA (WRK-IND2) NO QUARTO CORRESPONDENTE         
046900*----------------------------------------------------------------*        
047000 4020-TALIAR-RESERVA             SECTION.                                 
047100*----------------------------------------------------------------*        
047200                                                                          
047300     MOVE 1                      TO WRK-IND1                              
047400                                                                          
047500     PERFORM 4030-CASAR-QUARTO                                            
047600         THRU 4030-CASAR-QUARTO-EXIT                                      
047700         UNTIL WRK-IND1 GREATER THAN COPY201A-QUANT-REG                   
047800                                                                          
047900     ADD 1                       TO WRK-IND2                              
048000     .                                                                    
048100 4020-TALIAR-RESERVA-EXIT.       EXIT.                                    
048200*----------------------------------------------------------------*        
048300*> cobol-lint CL002 4020-end                                              
048400 4020-END.                       EXIT.                                    
048500*----------------------------------------------------------------*        
048600                                                                          
048700*----------------------------------------------------------------*        
048800*    CASAR O QUARTO (WRK-IND1) COM A RESERVA CORRENTE (WRK-IND2)          
048900*----------------------------------------------------------------*        
049000 4030-CASAR-QUARTO               SECTION.                                 
049100*----------------------------------------------------------------*        
049200                                                                          
049300     IF COPY201A-NUMERO(WRK-IND1)                                         
049400              EQUAL COPY202A-QRT-NUMERO(WRK-IND2)                         
049500        ADD 1                    TO WRK-TALLY-RESERVAS(WRK-IND1)          
049600     END-IF                                                               
049700                                                                          
049800     ADD 1                       TO WRK-IND1                              
049900     .                                                                    
050000 4030-CASAR-QUARTO-EXIT.         EXIT.                                    
050100*----------------------------------------------------------------*        
050200*> cobol-lint CL002 4030-end                                              
050300 4030-END.                       EXIT.                                    
050400*----------------------------------------------------------------*        
050500                                                                          
050600*----------------------------------------------------------------*        
050700*    SELECIONAR OS TOP-N QUARTOS MAIS RESERVADOS (QUARTOS NUNCA           
050800*    RESERVADOS FICAM DE FORA DESTA LISTA)                                
050900*----------------------------------------------------------------*        
051000 5000-ORDENAR-MAIS               SECTION.                                 
051100*----------------------------------------------------------------*        
051200                                                                          
051300     MOVE ZEROS                  TO WRK-QTD-TOP-MAIS-ACHADOS              
051400                                                                          
051500     MOVE 1                      TO WRK-IND2                              
051600                                                                          
051700     PERFORM 5010-SELECIONAR-MAIOR                                        
051800         THRU 5010-SELECIONAR-MAIOR-EXIT                                  
051900         UNTIL WRK-IND2 GREATER THAN LK-REL-QTD-TOP                       
052000            OR WRK-IND2 GREATER THAN 10                                   
052100     .                                                                    
052200 5000-ORDENAR-MAIS-EXIT.         EXIT.                                    
052300*----------------------------------------------------------------*        
052400*> cobol-lint CL002 5000-end                                              
052500 5000-END.                       EXIT.                                    
052600*----------------------------------------------------------------*        
052700                                                                          
052800*----------------------------------------------------------------*        
052900*    SELECIONAR O PROXIMO QUARTO MAIS RESERVADO AINDA NAO USADO           
053000*----------------------------------------------------------------*        
053100 5010-SELECIONAR-MAIOR           SECTION.                                 
053200*----------------------------------------------------------------*        
053300                                                                          
053400     MOVE ZEROS                  TO WRK-IND-MAIOR                         
053500     MOVE ZEROS                  TO WRK-VALOR-MAIOR                       
053600                                                                          
053700     MOVE 1                      TO WRK-IND1                              
053800                                                                          
053900     PERFORM 5020-COMPARAR-MAIOR                                          
054000         THRU 5020-COMPARAR-MAIOR-EXIT                                    
054100         UNTIL WRK-IND1 GREATER THAN COPY201A-QUANT-REG                   
054200                                                                          
054300     IF WRK-IND-MAIOR GREATER THAN ZEROS                                  
054400        MOVE 'S'                 TO                                       
054500                     WRK-TALLY-USADO-MAIS(WRK-IND-MAIOR)                  
054600        ADD 1                    TO WRK-QTD-TOP-MAIS-ACHADOS              
054700        MOVE COPY201A-NUMERO(WRK-IND-MAIOR) TO                            
054800             WRK-TOP-MAIS-QUARTO(WRK-QTD-TOP-MAIS-ACHADOS)                
054900        MOVE COPY201A-CATEG(WRK-IND-MAIOR)  TO                            
055000             WRK-TOP-MAIS-CATEG(WRK-QTD-TOP-MAIS-ACHADOS)                 
055100        MOVE WRK-VALOR-MAIOR     TO                                       
055200             WRK-TOP-MAIS-QTD(WRK-QTD-TOP-MAIS-ACHADOS)                   
055300     END-IF                                                               
055400                                                                          
055500     ADD 1                       TO WRK-IND2                              
055600     .                                                                    
055700 5010-SELECIONAR-MAIOR-EXIT.     EXIT.                                    
055800*----------------------------------------------------------------*        
055900*> cobol-lint CL002 5010-end                                              
056000 5010-END.                       EXIT.                                    
056100*----------------------------------------------------------------*        
056200                                                                          
056300*----------------------------------------------------------------*        
056400*    COMPARAR UM QUARTO (WRK-IND1) CONTRA O MAIOR ACHADO ATE AGORA        
056500*----------------------------------------------------------------*        
056600 5020-COMPARAR-MAIOR             SECTION.                                 
056700*----------------------------------------------------------------*        
056800                                                                          
056900     IF WRK-TALLY-USADO-MAIS(WRK-IND1) EQUAL 'N'                          
057000        AND WRK-TALLY-RESERVAS(WRK-IND1) GREATER THAN                     
057100                                           ZEROS                          
057200        AND WRK-TALLY-RESERVAS(WRK-IND1) GREATER THAN                     
057300                                           WRK-VALOR-MAIOR                
057400        MOVE WRK-IND1            TO WRK-IND-MAIOR                         
057500        MOVE WRK-TALLY-RESERVAS(WRK-IND1)                                 
057600                                 TO WRK-VALOR-MAIOR                       
057700     END-IF                                                               
057800                                                                          
057900     ADD 1                       TO WRK-IND1                              
058000     .                                                                    
058100 5020-COMPARAR-MAIOR-EXIT.       EXIT.                                    
058200*----------------------------------------------------------------*        
058300*> cobol-lint CL002 5020-end                                              
058400 5020-END.                       EXIT.                                    
058500*----------------------------------------------------------------*        
058600                                                                          
058700*----------------------------------------------------------------*        
058800*    IMPRIMIR SECAO "TOP N QUARTOS MAIS RESERVADOS"                       
058900*----------------------------------------------------------------*        
059000 5500-IMPRIMIR-MAIS              SECTION.                                 
059100*----------------------------------------------------------------*        
059200                                                                          
059300     MOVE 'Top 3 quartos mais reservados'                                 
059400                                 TO WRK-MGT-TOP-TITULO                    
059500     WRITE REG-MGTREPT FROM WRK-MGT-TOP-TITULO                            
059600                                                                          
059700     MOVE 1                      TO WRK-IND1                              
059800                                                                          
059900     PERFORM 5510-IMPRIMIR-MAIS-DET                                       
060000         THRU 5510-IMPRIMIR-MAIS-DET-EXIT                                 
060100         UNTIL WRK-IND1 GREATER THAN WRK-QTD-TOP-MAIS-ACHADOS             
060200     .                                                                    
060300 5500-IMPRIMIR-MAIS-EXIT.        EXIT.                                    
060400*----------------------------------------------------------------*        
060500*> cobol-lint CL002 5500-end                                              
060600 5500-END.                       EXIT.                                    
060700*----------------------------------------------------------------*        
060800                                                                          
060900*----------------------------------------------------------------*        
061000*    IMPRIMIR UMA LINHA DE DETALHE DO TOP MAIS RESERVADOS                 
061100*----------------------------------------------------------------*        
061200 5510-IMPRIMIR-MAIS-DET          SECTION.                                 
061300*----------------------------------------------------------------*        
061400                                                                          
061500     MOVE WRK-TOP-MAIS-QUARTO(WRK-IND1)                                   
061600                             TO WRK-MGT-TOP-QUARTO                        
061700     MOVE WRK-TOP-MAIS-CATEG(WRK-IND1)                                    
061800                             TO WRK-MGT-TOP-CATEG                         
061900     MOVE WRK-TOP-MAIS-QTD(WRK-IND1)                                      
062000                             TO WRK-MGT-TOP-QTD                           
062100     WRITE REG-MGTREPT FROM WRK-MGT-TOP-DET                               
062200                                                                          
062300     ADD 1                       TO WRK-IND1                              
062400     .                                                                    
062500 5510-IMPRIMIR-MAIS-DET-EXIT.    EXIT.                                    
062600*----------------------------------------------------------------*        
062700*> cobol-lint CL002 5510-end                                              
062800 5510-END.                       EXIT.                                    
062900*----------------------------------------------------------------*        
063000                                                                          
063100*----------------------------------------------------------------*        
063200*    SELECIONAR OS TOP-N QUARTOS MENOS RESERVADOS (TODOS OS               
063300*    QUARTOS ENTRAM, OS NUNCA RESERVADOS COM CONTADOR ZERO)               
063400*----------------------------------------------------------------*        
063500 6000-ORDENAR-MENOS              SECTION.                                 
063600*----------------------------------------------------------------*        
063700                                                                          
063800     MOVE ZEROS                  TO WRK-QTD-TOP-MENOS-ACHADOS             
063900                                                                          
064000     MOVE 1                      TO WRK-IND2                              
064100                                                                          
064200     PERFORM 6010-SELECIONAR-MENOR                                        
064300         THRU 6010-SELECIONAR-MENOR-EXIT                                  
064400         UNTIL WRK-IND2 GREATER THAN LK-REL-QTD-TOP                       
064500            OR WRK-IND2 GREATER THAN 10                                   
064600     .                                                                    
064700 6000-ORDENAR-MENOS-EXIT.        EXIT.                                    
064800*----------------------------------------------------------------*        
064900*> cobol-lint CL002 6000-end                                              
065000 6000-END.                       EXIT.                                    
065100*----------------------------------------------------------------*        
065200                                                                          
065300*----------------------------------------------------------------*        
065400*    SELECIONAR O PROXIMO QUARTO MENOS RESERVADO AINDA NAO USADO          
065500*----------------------------------------------------------------*        
065600 6010-SELECIONAR-MENOR           SECTION.                                 
065700*----------------------------------------------------------------*        
065800                                                                          
065900     MOVE ZEROS                  TO WRK-IND-MENOR                         
066000     MOVE 999                    TO WRK-VALOR-MENOR                       
066100                                                                          
066200     MOVE 1                      TO WRK-IND1                              
066300                                                                          
066400     PERFORM 6020-COMPARAR-MENOR                                          
066500         THRU 6020-COMPARAR-MENOR-EXIT                                    
066600         UNTIL WRK-IND1 GREATER THAN COPY201A-QUANT-REG                   
066700                                                                          
066800     IF WRK-IND-MENOR GREATER THAN ZEROS                                  
066900        MOVE 'S'                 TO                                       
067000                     WRK-TALLY-USADO-MENOS(WRK-IND-MENOR)                 
067100        ADD 1                    TO WRK-QTD-TOP-MENOS-ACHADOS             
067200        MOVE COPY201A-NUMERO(WRK-IND-MENOR) TO                            
067300             WRK-TOP-MENOS-QUARTO(WRK-QTD-TOP-MENOS-ACHADOS)              
067400        MOVE COPY201A-CATEG(WRK-IND-MENOR)  TO                            
067500             WRK-TOP-MENOS-CATEG(WRK-QTD-TOP-MENOS-ACHADOS)               
067600        MOVE WRK-VALOR-MENOR     TO                                       
067700             WRK-TOP-MENOS-QTD(WRK-QTD-TOP-MENOS-ACHADOS)                 
067800     END-IF                                                               
067900                                                                          
068000     ADD 1                       TO WRK-IND2                              
068100     .                                                                    
068200 6010-SELECIONAR-MENOR-EXIT.     EXIT.                                    
068300*----------------------------------------------------------------*        
068400*> cobol-lint CL002 6010-end                                              
068500 6010-END.                       EXIT.                                    
068600*----------------------------------------------------------------*        
068700                                                                          
068800*----------------------------------------------------------------*        
068900*    COMPARAR UM QUARTO (WRK-IND1) CONTRA O MENOR ACHADO ATE AGORA        
069000*----------------------------------------------------------------*        
069100 6020-COMPARAR-MENOR             SECTION.                                 
069200*----------------------------------------------------------------*        
069300                                                                          
069400     IF WRK-TALLY-USADO-MENOS(WRK-IND1) EQUAL 'N'                         
069500        AND WRK-TALLY-RESERVAS(WRK-IND1) LESS THAN                        
069600                                           WRK-VALOR-MENOR                
069700        MOVE WRK-IND1            TO WRK-IND-MENOR                         
069800        MOVE WRK-TALLY-RESERVAS(WRK-IND1)                                 
069900                                 TO WRK-VALOR-MENOR                       
070000     END-IF                                                               
070100                                                                          
070200     ADD 1                       TO WRK-IND1                              
070300     .                                                                    
070400 6020-COMPARAR-MENOR-EXIT.       EXIT.                                    
070500*----------------------------------------------------------------*        
070600*> cobol-lint CL002 6020-end                                              
070700 6020-END.                       EXIT.                                    
070800*----------------------------------------------------------------*        
070900                                                                          
071000*----------------------------------------------------------------*        
071100*    IMPRIMIR SECAO "TOP N QUARTOS MENOS RESERVADOS"                      
071200*----------------------------------------------------------------*        
071300 6500-IMPRIMIR-MENOS             SECTION.                                 
071400*----------------------------------------------------------------*        
071500                                                                          
071600     MOVE 'Top 3 quartos menos reservados'                                
071700                                 TO WRK-MGT-TOP-TITULO                    
071800     WRITE REG-MGTREPT FROM WRK-MGT-TOP-TITULO                            
071900                                                                          
072000     MOVE 1                      TO WRK-IND1                              
072100                                                                          
072200     PERFORM 6510-IMPRIMIR-MENOS-DET                                      
072300         THRU 6510-IMPRIMIR-MENOS-DET-EXIT                                
072400         UNTIL WRK-IND1 GREATER THAN WRK-QTD-TOP-MENOS-ACHADOS            
072500     .                                                                    
072600 6500-IMPRIMIR-MENOS-EXIT.       EXIT.                                    
072700*----------------------------------------------------------------*        
072800*> cobol-lint CL002 6500-end                                              
072900 6500-END.                       EXIT.                                    
073000*----------------------------------------------------------------*        
073100                                                                          
073200*----------------------------------------------------------------*        
073300*    IMPRIMIR UMA LINHA DE DETALHE DO TOP MENOS RESERVADOS                
073400*----------------------------------------------------------------*        
073500 6510-IMPRIMIR-MENOS-DET         SECTION.                                 
073600*----------------------------------------------------------------*        
073700                                                                          
073800     MOVE WRK-TOP-MENOS-QUARTO(WRK-IND1)                                  
073900                             TO WRK-MGT-TOP-QUARTO                        
074000     MOVE WRK-TOP-MENOS-CATEG(WRK-IND1)                                   
074100                             TO WRK-MGT-TOP-CATEG                         
074200     MOVE WRK-TOP-MENOS-QTD(WRK-IND1)                                     
074300                             TO WRK-MGT-TOP-QTD                           
074400     WRITE REG-MGTREPT FROM WRK-MGT-TOP-DET                               
074500                                                                          
074600     ADD 1                       TO WRK-IND1                              
074700     .                                                                    
074800 6510-IMPRIMIR-MENOS-DET-EXIT.   EXIT.                                    
074900*----------------------------------------------------------------*        
075000*> cobol-lint CL002 6510-end                                              
075100 6510-END.                       EXIT.                                    
075200*----------------------------------------------------------------*        
075300                                                                          
075400*----------------------------------------------------------------*        
075500*    ALERTA DE LOTACAO PARA A DATA INFORMADA (PERIODO DE 1 DIA)           
075600*----------------------------------------------------------------*        
075700 7000-ALERTA-CAPACIDADE          SECTION.                                 
075800*----------------------------------------------------------------*        
075900                                                                          
076000     MOVE LK-REL-DATA-ALERTA     TO WRK-CALC-PERIODO-INI                  
076100     MOVE LK-REL-DATA-ALERTA     TO WRK-CALC-PERIODO-FIM                  
076200     PERFORM 2000-CALC-OCUPACAO                                           
076300         THRU 2000-CALC-OCUPACAO-EXIT                                     
076400                                                                          
076500     MOVE LK-REL-DATA-ALERTA     TO WRK-DATA-ALERTA-EDT                   
076600     MOVE WRK-TAXA-CALCULADA     TO WRK-TAXA-EDT                          
076700                                                                          
076800     IF WRK-TAXA-CALCULADA NOT LESS THAN LK-REL-LIMITE-ALERTA             
076900        STRING 'ALERTA: Ocupacao alta em '                                
077000               WRK-DATA-ALERTA-DIA '/' WRK-DATA-ALERTA-MES '/'            
077100               WRK-DATA-ALERTA-ANO                                        
077200               ' (' WRK-TAXA-EDT '%)'                                     
077300               DELIMITED BY SIZE INTO WRK-MGT-ALERTA-LINHA                
077400     ELSE                                                                 
077500        MOVE 'Ocupacao dentro do limite.'                                 
077600                                 TO WRK-MGT-ALERTA-LINHA                  
077700     END-IF                                                               
077800                                                                          
077900     WRITE REG-MGTREPT FROM WRK-MGT-LINHA-TRACO                           
078000     WRITE REG-MGTREPT FROM WRK-MGT-ALERTA-LINHA                          
078100     .                                                                    
078200 7000-ALERTA-CAPACIDADE-EXIT.    EXIT.                                    
078300*----------------------------------------------------------------*        
078400*> cobol-lint CL002 7000-end                                              
078500 7000-END.                       EXIT.                                    
078600*----------------------------------------------------------------*        
078700                                                                          
078800*----------------------------------------------------------------*        
078900*    FECHAMENTO DO RELATORIO GERENCIAL                                    
079000*----------------------------------------------------------------*        
079100 0006-FECHA-ARQUIVO              SECTION.                                 
079200*----------------------------------------------------------------*        
079300                                                                          
079400     CLOSE MANAGEMENT-REPORT                                              
079500     .                                                                    
079600 0006-FECHA-ARQUIVO-EXIT.        EXIT.                                    
079700*----------------------------------------------------------------*        
079800*> cobol-lint CL002 0006-end                                              
079900 0006-END.                       EXIT.                                    
080000*----------------------------------------------------------------*        
080100                                                                          
080200*----------------------------------------------------------------*        
080300*    FINALIZAR MODULO                                                     
080400*----------------------------------------------------------------*        
080500 9999-FINALIZAR                  SECTION.                                 
080600*----------------------------------------------------------------*        
080700                                                                          
080800     GOBACK                                                               
080900     .                                                                    
081000 9999-FINALIZAR-EXIT.            EXIT.                                    
081100*----------------------------------------------------------------*        
081200*> cobol-lint CL002 9999-end                                              
081300 9999-END.                       EXIT.                                    
081400*----------------------------------------------------------------*        
