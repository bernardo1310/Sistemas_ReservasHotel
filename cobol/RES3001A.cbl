000100******************************************************************        
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000300* DATA.......: 22/08/1989                                                 
000400* OBJETIVO...: CONSULTA POR CPF NA TABELA DE RESERVAS ATIVAS E            
000500*              LISTAGEM COMPLETA DAS RESERVAS ATIVAS                      
000600* NOME.......: RES3001A                                                   
000700******************************************************************        
000800*----------------------------------------------------------------*        
000900* HISTORICO DE ALTERACOES                                                 
001000*----------------------------------------------------------------*        
001100* 22/08/1989 JRS CH00122 CRIACAO DO MODULO - CONSULTA POR CPF             
001200* 22/09/1998 JRS Y2K00072 CAMPOS DE DATA AMPLIADOS PARA CCYYMMDD          
001300* 19/11/2009 MSZ CH00134 INCLUIDA LISTAGEM COMPLETA DE RESERVAS           
001400*                        ATIVAS (ENTRADA 'T' - SEM TRANSACAO NO           
001500*                        ARQUIVO DE CONSULTAS, ACIONADA 1 VEZ             
001600*                        PELO DRIVER APOS O LOTE DE MOVIMENTO)            
001700* 14/05/2015 RPS CH00299 CORRIGIDA BUSCA POR CPF PARA PARAR NO            
001800*                        PRIMEIRO REGISTRO ENCONTRADO                     
001900* 24/11/2016 RPS CH00316 INDICADORES DE TRABALHO DA CONSULTA POR          
002000*                        CPF PASSARAM A NIVEL 77, PADRAO DA AREA,         
002100*                        NA MESMA LINHA DO RESTANTE DOS MODULOS DO        
002200*                        SISTEMA DE RESERVAS                              
002300*----------------------------------------------------------------*        
002400 IDENTIFICATION DIVISION.                                                 
002500 PROGRAM-ID.    RES3001A.                                                 
002600 AUTHOR.        JOSE ROBERTO.                                             
002700 INSTALLATION.  COBOL DICAS - SISTEMA DE RESERVAS.                        
002800 DATE-WRITTEN.  22/08/1989.                                               
002900 DATE-COMPILED.                                                           
003000 SECURITY.      USO INTERNO - DEPARTAMENTO DE HOSPEDAGEM.                 
003100                                                                          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM                                                   
003600     CLASS CLASSE-NUMERICA   IS '0' THRU '9'                              
003700     UPSI-0 ON STATUS  IS CHAVE-TESTE-LIGADA                              
003800            OFF STATUS IS CHAVE-TESTE-DESLIGADA.                          
003900                                                                          
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200 WORKING-STORAGE SECTION.                                                 
004300                                                                          
004400 77  WRK-IND1                    PIC 9(03) COMP VALUE ZEROS.              
004500 77  WRK-CPF-ENCONTRADO           PIC X(01) VALUE 'N'.                    
004600     88  WRK-CPF-ACHADO                     VALUE 'S'.                    
004700     88  WRK-CPF-NAO-ACHADO                 VALUE 'N'.                    
004800 77  WRK-QTD-ACHADAS              PIC 9(03) COMP VALUE ZEROS.             
004900                                                                          
005000                                                                          
005100 01  WRK-CHECKIN-EDT              PIC 9(08) VALUE ZEROS.                  
005200 01  WRK-CHECKIN-EDT-R REDEFINES WRK-CHECKIN-EDT.                         
005300     05  WRK-CHECKIN-EDT-ANO      PIC 9(04).                              
005400     05  WRK-CHECKIN-EDT-MES      PIC 9(02).                              
005500     05  WRK-CHECKIN-EDT-DIA      PIC 9(02).                              
005600                                                                          
005700 01  WRK-CHECKOUT-EDT             PIC 9(08) VALUE ZEROS.                  
005800 01  WRK-CHECKOUT-EDT-R REDEFINES WRK-CHECKOUT-EDT.                       
005900     05  WRK-CHECKOUT-EDT-ANO     PIC 9(04).                              
006000     05  WRK-CHECKOUT-EDT-MES     PIC 9(02).                              
006100     05  WRK-CHECKOUT-EDT-DIA     PIC 9(02).                              
006200                                                                          
006300                                                                          
006400 01  WRK-CPF-EDT                  PIC X(11) VALUE SPACES.                 
006500 01  WRK-CPF-EDT-R REDEFINES WRK-CPF-EDT.                                 
006600     05  WRK-CPF-EDT-P1           PIC X(09).                              
006700     05  WRK-CPF-EDT-P2           PIC X(02).                              
006800                                                                          
006900 LINKAGE SECTION.                                                         
007000*    PARAMETROS DA CONSULTA (MODO + CPF PROCURADO)                        
007100 01  LK-PARM-CONSULTA.                                                    
007200     05  LK-MODO-CONSULTA        PIC X(01) VALUE SPACES.                  
007300         88  LK-MODO-LOOKUP                VALUE 'L'.                     
007400         88  LK-MODO-LISTAR-TODAS           VALUE 'T'.                    
007500     05  LK-CPF-PROCURADO        PIC X(11) VALUE SPACES.                  
007600     05  FILLER                  PIC X(08) VALUE SPACES.                  
007700                                                                          
007800*    TABELA DE RESERVAS ATIVAS (SOMENTE LEITURA)                          
007900 COPY COPY202A.                                                           
008000                                                                          
008100*    LINHAS DE MOVIMENTO DEVOLVIDAS PARA O ACTIVITY-REPORT                
008200 COPY COPY204A.                                                           
008300                                                                          
008400*================================================================*        
008500 PROCEDURE DIVISION USING LK-PARM-CONSULTA                                
008600                          COPY202A-REGISTRO                               
008700                          COPY204A-REGISTRO.                              
008800*================================================================*        
008900                                                                          
009000*----------------------------------------------------------------*        
009100*    PROCESSAMENTO PRINCIPAL                                              
009200*----------------------------------------------------------------*        
009300*> cobol-lint CL002 0000-processar                                        
009400 0000-PROCESSAR                  SECTION.                                 
009500*----------------------------------------------------------------*        
009600                                                                          
009700     MOVE ZEROS                  TO COPY204A-QUANT-LIN                    
009800                                                                          
009900     EVALUATE TRUE                                                        
010000         WHEN LK-MODO-LOOKUP                                              
010100             PERFORM 1000-BUSCAR-POR-CPF                                  
010200                 THRU 1000-BUSCAR-POR-CPF-EXIT                            
010300         WHEN LK-MODO-LISTAR-TODAS                                        
010400             PERFORM 2000-LISTAR-TODAS                                    
010500                 THRU 2000-LISTAR-TODAS-EXIT                              
010600         WHEN OTHER                                                       
010700             DISPLAY '* RES3001A - MODO DE CONSULTA INVALIDO: '           
010800                      LK-MODO-CONSULTA                                    
010900     END-EVALUATE                                                         
011000                                                                          
011100     PERFORM 9999-FINALIZAR                                               
011200         THRU 9999-FINALIZAR-EXIT                                         
011300     .                                                                    
011400*----------------------------------------------------------------*        
011500*> cobol-lint CL002 0000-end                                              
011600 0000-END.                       EXIT.                                    
011700*----------------------------------------------------------------*        
011800                                                                          
011900*----------------------------------------------------------------*        
012000*    BUSCA LINEAR NA TABELA DE RESERVAS ATIVAS PELO CPF                   
012100*----------------------------------------------------------------*        
012200 1000-BUSCAR-POR-CPF             SECTION.                                 
012300*----------------------------------------------------------------*        
012400                                                                          
012500     SET WRK-CPF-NAO-ACHADO      TO TRUE                                  
012600     MOVE 1                      TO WRK-IND1                              
012700                                                                          
012800     PERFORM 1100-COMPARAR-CPF                                            
012900         THRU 1100-COMPARAR-CPF-EXIT                                      
013000         UNTIL WRK-IND1 GREATER THAN COPY202A-QUANT-REG                   
013100            OR WRK-CPF-ACHADO                                             
013200                                                                          
013300     IF WRK-CPF-NAO-ACHADO                                                
013400        ADD 1                    TO COPY204A-QUANT-LIN                    
013500        MOVE SPACES              TO                                       
013600                    COPY204A-LINHA(COPY204A-QUANT-LIN)                    
013700        STRING 'NENHUMA RESERVA ATIVA ENCONTRADA PARA O CPF '             
013800               LK-CPF-PROCURADO                                           
013900               DELIMITED BY SIZE                                          
014000               INTO COPY204A-LINHA(COPY204A-QUANT-LIN)                    
014100     END-IF                                                               
014200     .                                                                    
014300 1000-BUSCAR-POR-CPF-EXIT.       EXIT.                                    
014400*----------------------------------------------------------------*        
014500*> cobol-lint CL002 1000-end                                              
014600 1000-END.                       EXIT.                                    
014700*----------------------------------------------------------------*        
014800                                                                          
014900*----------------------------------------------------------------*        
015000*    COMPARAR UM REGISTRO DA TABELA COM O CPF PROCURADO                   
015100*    14/05/2015 RPS CH00299 - PARA NO PRIMEIRO ACHADO                     
015200*----------------------------------------------------------------*        
015300 1100-COMPARAR-CPF               SECTION.                                 
015400*----------------------------------------------------------------*        
015500                                                                          
015600     IF COPY202A-CLI-CPF(WRK-IND1) EQUAL LK-CPF-PROCURADO                 
015700        SET WRK-CPF-ACHADO       TO TRUE                                  
015800        MOVE COPY202A-CHECKIN (WRK-IND1) TO WRK-CHECKIN-EDT               
015900        MOVE COPY202A-CHECKOUT(WRK-IND1) TO WRK-CHECKOUT-EDT              
016000        MOVE LK-CPF-PROCURADO    TO WRK-CPF-EDT                           
016100        ADD 1                    TO COPY204A-QUANT-LIN                    
016200        MOVE SPACES              TO                                       
016300                COPY204A-LINHA(COPY204A-QUANT-LIN)                        
016400        STRING 'RESERVA ENCONTRADA - CPF ' WRK-CPF-EDT-P1 '-'             
016500               WRK-CPF-EDT-P2                                             
016600               ' QUARTO ' COPY202A-QRT-NUMERO(WRK-IND1)                   
016700               ' CATEGORIA ' COPY202A-QRT-CATEG(WRK-IND1)                 
016800               ' CHECKIN ' WRK-CHECKIN-EDT-DIA  '/'                       
016900                           WRK-CHECKIN-EDT-MES  '/'                       
017000                           WRK-CHECKIN-EDT-ANO                            
017100               ' CHECKOUT ' WRK-CHECKOUT-EDT-DIA '/'                      
017200                            WRK-CHECKOUT-EDT-MES '/'                      
017300                            WRK-CHECKOUT-EDT-ANO                          
017400               DELIMITED BY SIZE                                          
017500               INTO COPY204A-LINHA(COPY204A-QUANT-LIN)                    
017600     END-IF                                                               
017700                                                                          
017800     ADD 1                       TO WRK-IND1                              
017900     .                                                                    
018000 1100-COMPARAR-CPF-EXIT.         EXIT.                                    
018100*----------------------------------------------------------------*        
018200*> cobol-lint CL002 1100-end                                              
018300 1100-END.                       EXIT.                                    
018400*----------------------------------------------------------------*        
018500                                                                          
018600*----------------------------------------------------------------*        
018700*    LISTAR TODAS AS RESERVAS ATIVAS (TABELA JA EM ORDEM DE               
018800*    CHECKIN/QUARTO)                                                      
018900*----------------------------------------------------------------*        
019000 2000-LISTAR-TODAS               SECTION.                                 
019100*----------------------------------------------------------------*        
019200                                                                          
019300     MOVE ZEROS                  TO WRK-QTD-ACHADAS                       
019400     MOVE 1                      TO WRK-IND1                              
019500                                                                          
019600     PERFORM 2100-LISTAR-UMA-RESERVA                                      
019700         THRU 2100-LISTAR-UMA-RESERVA-EXIT                                
019800         UNTIL WRK-IND1 GREATER THAN COPY202A-QUANT-REG                   
019900                                                                          
020000     IF WRK-QTD-ACHADAS EQUAL ZEROS                                       
020100        ADD 1                    TO COPY204A-QUANT-LIN                    
020200        MOVE SPACES              TO                                       
020300                    COPY204A-LINHA(COPY204A-QUANT-LIN)                    
020400        MOVE 'NENHUMA RESERVA ATIVA NO MOMENTO'                           
020500                TO COPY204A-LINHA(COPY204A-QUANT-LIN)                     
020600     END-IF                                                               
020700     .                                                                    
020800 2000-LISTAR-TODAS-EXIT.         EXIT.                                    
020900*----------------------------------------------------------------*        
021000*> cobol-lint CL002 2000-end                                              
021100 2000-END.                       EXIT.                                    
021200*----------------------------------------------------------------*        
021300                                                                          
021400*----------------------------------------------------------------*        
021500*    FORMATAR E DEVOLVER UMA LINHA DE RESERVA ATIVA                       
021600*----------------------------------------------------------------*        
021700 2100-LISTAR-UMA-RESERVA         SECTION.                                 
021800*----------------------------------------------------------------*        
021900                                                                          
022000     MOVE COPY202A-CHECKIN (WRK-IND1) TO WRK-CHECKIN-EDT                  
022100     MOVE COPY202A-CHECKOUT(WRK-IND1) TO WRK-CHECKOUT-EDT                 
022200     ADD 1                       TO COPY204A-QUANT-LIN                    
022300     ADD 1                       TO WRK-QTD-ACHADAS                       
022400     MOVE SPACES                 TO                                       
022500                COPY204A-LINHA(COPY204A-QUANT-LIN)                        
022600     STRING 'RESERVA ATIVA - CPF ' COPY202A-CLI-CPF(WRK-IND1)             
022700            ' NOME ' COPY202A-CLI-NOME(WRK-IND1)                          
022800            ' QUARTO ' COPY202A-QRT-NUMERO(WRK-IND1)                      
022900            ' CHECKIN ' WRK-CHECKIN-EDT-DIA  '/'                          
023000                        WRK-CHECKIN-EDT-MES  '/'                          
023100                        WRK-CHECKIN-EDT-ANO                               
023200            ' CHECKOUT ' WRK-CHECKOUT-EDT-DIA '/'                         
023300                         WRK-CHECKOUT-EDT-MES '/'                         
023400                         WRK-CHECKOUT-EDT-ANO                             
023500            DELIMITED BY SIZE                                             
023600            INTO COPY204A-LINHA(COPY204A-QUANT-LIN)                       
023700                                                                          
023800     ADD 1                       TO WRK-IND1                              
023900     .                                                                    
024000 2100-LISTAR-UMA-RESERVA-EXIT.   EXIT.                                    
024100*----------------------------------------------------------------*        
024200*> cobol-lint CL002 2100-end                                              
024300 2100-END.                       EXIT.                                    
024400*----------------------------------------------------------------*        
024500                                                                          
024600*----------------------------------------------------------------*        
024700*    FINALIZAR MODULO                                                     
024800*----------------------------------------------------------------*        
024900 9999-FINALIZAR                  SECTION.                                 
025000*----------------------------------------------------------------*        
025100                                                                          
025200     GOBACK                                                               
025300     .                                                                    
025400 9999-FINALIZAR-EXIT.            EXIT.                                    
025500*----------------------------------------------------------------*        
025600*> cobol-lint CL002 9999-end                                              
025700 9999-END.                       EXIT.                                    
025800*----------------------------------------------------------------*        
025900                                                                          
