000100******************************************************************        
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000300* DATA.......: 23/08/1989                                                 
000400* OBJETIVO...: CONSULTA DE QUARTOS DISPONIVEIS POR CATEGORIA E            
000500*              DATA (NAO HA RESERVA ATIVA QUE COBRE A DATA)               
000600* NOME.......: RES3002A                                                   
000700******************************************************************        
000800*----------------------------------------------------------------*        
000900* HISTORICO DE ALTERACOES                                                 
001000*----------------------------------------------------------------*        
001100* 23/08/1989 JRS CH00123 CRIACAO DO MODULO - DISPONIBILIDADE DE           
001200*                        QUARTOS                                          
001300* 22/09/1998 JRS Y2K00072 CAMPO DE DATA AMPLIADO PARA CCYYMMDD            
001400* 19/11/2009 MSZ CH00134 BUSCA DE CATEGORIA PASSOU A SER SEM CASE         
001500* 25/11/2016 RPS CH00317 CONTADORES E INDICADORES DE TRABALHO DA          
001600*                        CONSULTA DE DISPONIBILIDADE PASSARAM A           
001700*                        NIVEL 77, PADRAO DA AREA; LACO DE                
001800*                        VARREDURA DA TABELA DE QUARTOS REESCRITO         
001900*                        EM PARAGRAFO PROPRIO PERFORM...THRU/EXIT         
002000*----------------------------------------------------------------*        
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.    RES3002A.                                                 
002300 AUTHOR.        JOSE ROBERTO.                                             
002400 INSTALLATION.  COBOL DICAS - SISTEMA DE RESERVAS.                        
002500 DATE-WRITTEN.  23/08/1989.                                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.      USO INTERNO - DEPARTAMENTO DE HOSPEDAGEM.                 
002800                                                                          
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM                                                   
003300     CLASS CLASSE-NUMERICA   IS '0' THRU '9'                              
003400     UPSI-0 ON STATUS  IS CHAVE-TESTE-LIGADA                              
003500            OFF STATUS IS CHAVE-TESTE-DESLIGADA.                          
003600                                                                          
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900 WORKING-STORAGE SECTION.                                                 
004000                                                                          
004100 77  WRK-IND1                    PIC 9(03) COMP VALUE ZEROS.              
004200 77  WRK-IND2                    PIC 9(03) COMP VALUE ZEROS.              
004300 77  WRK-QTD-DISPONIVEIS         PIC 9(03) COMP VALUE ZEROS.              
004400 77  WRK-QUARTO-LIVRE            PIC X(01) VALUE 'S'.                     
004500     88  WRK-QUARTO-DISPONIVEL              VALUE 'S'.                    
004600     88  WRK-QUARTO-OCUPADO                 VALUE 'N'.                    
004700                                                                          
004800                                                                          
004900 01  WRK-CATEG-BUSCA             PIC X(20) VALUE SPACES.                  
005000 01  WRK-MINUSCULAS              PIC X(26) VALUE                          
005100         'abcdefghijklmnopqrstuvwxyz'.                                    
005200 01  WRK-MAIUSCULAS              PIC X(26) VALUE                          
005300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
005400                                                                          
005500                                                                          
005600 01  WRK-QRT-NUMERO-EDT          PIC 9(04) VALUE ZEROS.                   
005700 01  WRK-QRT-NUMERO-EDT-R REDEFINES WRK-QRT-NUMERO-EDT                    
005800                                  PIC X(04).                              
005900                                                                          
006000 01  WRK-DATA-PEDIDA             PIC 9(08) VALUE ZEROS.                   
006100 01  WRK-DATA-PEDIDA-R REDEFINES WRK-DATA-PEDIDA.                         
006200     05  WRK-DATA-PEDIDA-ANO     PIC 9(04).                               
006300     05  WRK-DATA-PEDIDA-MES     PIC 9(02).                               
006400     05  WRK-DATA-PEDIDA-DIA     PIC 9(02).                               
006500                                                                          
006600 01  WRK-CATEG-BUSCA-PARTES.                                              
006700     05  WRK-CATEG-BUSCA-EDT     PIC X(20) VALUE SPACES.                  
006800 01  WRK-CATEG-BUSCA-PARTES-R REDEFINES WRK-CATEG-BUSCA-PARTES.           
006900     05  WRK-CATEG-BUSCA-P1      PIC X(10).                               
007000     05  WRK-CATEG-BUSCA-P2      PIC X(10).                               
007100                                                                          
007200 LINKAGE SECTION.                                                         
007300*    PARAMETROS DA CONSULTA (CATEGORIA + DATA DESEJADA)                   
007400 01  LK-PARM-DISPONIBILIDADE.                                             
007500     05  LK-QRY-CATEG            PIC X(20) VALUE SPACES.                  
007600     05  LK-QRY-DATE             PIC 9(08) VALUE ZEROS.                   
007700     05  FILLER                  PIC X(05) VALUE SPACES.                  
007800                                                                          
007900*    TABELA DE QUARTOS CADASTRADOS (SOMENTE LEITURA)                      
008000 COPY COPY201A.                                                           
008100                                                                          
008200*    TABELA DE RESERVAS ATIVAS (SOMENTE LEITURA)                          
008300 COPY COPY202A.                                                           
008400                                                                          
008500*    LINHAS DE MOVIMENTO DEVOLVIDAS PARA O ACTIVITY-REPORT                
008600 COPY COPY204A.                                                           
008700                                                                          
008800*================================================================*        
008900 PROCEDURE DIVISION USING LK-PARM-DISPONIBILIDADE                         
009000                          COPY201A-REGISTRO                               
009100                          COPY202A-REGISTRO                               
009200                          COPY204A-REGISTRO.                              
009300*================================================================*        
009400                                                                          
009500*----------------------------------------------------------------*        
009600*    PROCESSAMENTO PRINCIPAL                                              
009700*----------------------------------------------------------------*        
009800*> cobol-lint CL002 0000-processar                                        
009900 0000-PROCESSAR                  SECTION.                                 
010000*----------------------------------------------------------------*        
010100                                                                          
010200     MOVE ZEROS                  TO COPY204A-QUANT-LIN                    
010300     MOVE ZEROS                  TO WRK-QTD-DISPONIVEIS                   
010400     MOVE LK-QRY-CATEG           TO WRK-CATEG-BUSCA                       
010500     INSPECT WRK-CATEG-BUSCA                                              
010600         CONVERTING WRK-MINUSCULAS TO WRK-MAIUSCULAS                      
010700     MOVE LK-QRY-DATE            TO WRK-DATA-PEDIDA                       
010800     MOVE LK-QRY-CATEG           TO WRK-CATEG-BUSCA-EDT                   
010900                                                                          
011000     PERFORM 1000-VARRER-QUARTOS                                          
011100         THRU 1000-VARRER-QUARTOS-EXIT                                    
011200                                                                          
011300     IF WRK-QTD-DISPONIVEIS EQUAL ZEROS                                   
011400        ADD 1                    TO COPY204A-QUANT-LIN                    
011500        MOVE SPACES              TO                                       
011600                    COPY204A-LINHA(COPY204A-QUANT-LIN)                    
011700        STRING 'NENHUM QUARTO DISPONIVEL NA CATEGORIA '                   
011800               WRK-CATEG-BUSCA-P1 WRK-CATEG-BUSCA-P2                      
011900               ' PARA A DATA ' WRK-DATA-PEDIDA-DIA '/'                    
012000                               WRK-DATA-PEDIDA-MES '/'                    
012100                               WRK-DATA-PEDIDA-ANO                        
012200               DELIMITED BY SIZE                                          
012300               INTO COPY204A-LINHA(COPY204A-QUANT-LIN)                    
012400     END-IF                                                               
012500                                                                          
012600     PERFORM 9999-FINALIZAR                                               
012700         THRU 9999-FINALIZAR-EXIT                                         
012800     .                                                                    
012900*----------------------------------------------------------------*        
013000*> cobol-lint CL002 0000-end                                              
013100 0000-END.                       EXIT.                                    
013200*----------------------------------------------------------------*        
013300                                                                          
013400*----------------------------------------------------------------*        
013500*    VARRER TODOS OS QUARTOS DA CATEGORIA PEDIDA E CONFERIR               
013600*    DISPONIBILIDADE NA DATA PEDIDA                                       
013700*----------------------------------------------------------------*        
013800 1000-VARRER-QUARTOS             SECTION.                                 
013900*----------------------------------------------------------------*        
014000                                                                          
014100     MOVE 1                      TO WRK-IND1                              
014200                                                                          
014300     PERFORM 1010-VERIFICAR-QUARTO                                        
014400         THRU 1010-VERIFICAR-QUARTO-EXIT                                  
014500         UNTIL WRK-IND1 GREATER THAN COPY201A-QUANT-REG                   
014600     .                                                                    
014700 1000-VARRER-QUARTOS-EXIT.       EXIT.                                    
014800*----------------------------------------------------------------*        
014900*> cobol-lint CL002 1000-end                                              
015000 1000-END.                       EXIT.                                    
015100*----------------------------------------------------------------*        
015200                                                                          
015300*----------------------------------------------------------------*        
015400*    CONFERIR UM QUARTO DA TABELA (CATEGORIA + DISPONIBILIDADE)           
015500*----------------------------------------------------------------*        
015600 1010-VERIFICAR-QUARTO           SECTION.                                 
015700*----------------------------------------------------------------*        
015800                                                                          
015900     IF COPY201A-CATEG-MAI(WRK-IND1) EQUAL WRK-CATEG-BUSCA                
016000        PERFORM 2000-QUARTO-DISPONIVEL                                    
016100            THRU 2000-QUARTO-DISPONIVEL-EXIT                              
016200        IF WRK-QUARTO-DISPONIVEL                                          
016300           MOVE COPY201A-NUMERO(WRK-IND1)                                 
016400                              TO WRK-QRT-NUMERO-EDT                       
016500           ADD 1              TO COPY204A-QUANT-LIN                       
016600           ADD 1              TO WRK-QTD-DISPONIVEIS                      
016700           MOVE SPACES        TO                                          
016800                COPY204A-LINHA(COPY204A-QUANT-LIN)                        
016900           STRING 'QUARTO DISPONIVEL - NUMERO '                           
017000                  WRK-QRT-NUMERO-EDT                                      
017100                  ' CATEGORIA ' COPY201A-CATEG(WRK-IND1)                  
017200                  ' NA DATA ' WRK-DATA-PEDIDA-DIA '/'                     
017300                              WRK-DATA-PEDIDA-MES '/'                     
017400                              WRK-DATA-PEDIDA-ANO                         
017500                  DELIMITED BY SIZE                                       
017600                  INTO COPY204A-LINHA(COPY204A-QUANT-LIN)                 
017700        END-IF                                                            
017800     END-IF                                                               
017900                                                                          
018000     ADD 1                       TO WRK-IND1                              
018100     .                                                                    
018200 1010-VERIFICAR-QUARTO-EXIT.     EXIT.                                    
018300*----------------------------------------------------------------*        
018400*> cobol-lint CL002 1010-end                                              
018500 1010-END.                       EXIT.                                    
018600*----------------------------------------------------------------*        
018700                                                                          
018800*----------------------------------------------------------------*        
018900*    QUARTO (WRK-IND1) ESTA DISPONIVEL NA DATA PEDIDA SE NENHUMA          
019000*    RESERVA ATIVA DO QUARTO COBRE A DATA (CHECKIN<=DATA<=CKOUT)          
019100*----------------------------------------------------------------*        
019200 2000-QUARTO-DISPONIVEL          SECTION.                                 
019300*----------------------------------------------------------------*        
019400                                                                          
019500     SET WRK-QUARTO-DISPONIVEL    TO TRUE                                 
019600                                                                          
019700     MOVE 1                      TO WRK-IND2                              
019800                                                                          
019900     PERFORM 2010-COMPARAR-RESERVA-QRT                                    
020000         THRU 2010-COMPARAR-RESERVA-QRT-EXIT                              
020100         UNTIL WRK-IND2 GREATER THAN COPY202A-QUANT-REG                   
020200            OR WRK-QUARTO-OCUPADO                                         
020300     .                                                                    
020400 2000-QUARTO-DISPONIVEL-EXIT.    EXIT.                                    
020500*----------------------------------------------------------------*        
020600*> cobol-lint CL002 2000-end                                              
020700 2000-END.                       EXIT.                                    
020800*----------------------------------------------------------------*        
020900                                                                          
021000*----------------------------------------------------------------*        
021100*    COMPARAR UMA RESERVA ATIVA CONTRA O QUARTO E A DATA PEDIDA           
021200*----------------------------------------------------------------*        
021300 2010-COMPARAR-RESERVA-QRT       SECTION.                                 
021400*----------------------------------------------------------------*        
021500                                                                          
021600     IF COPY202A-QRT-NUMERO(WRK-IND2)                                     
021700                          EQUAL COPY201A-NUMERO(WRK-IND1)                 
021800        IF NOT (LK-QRY-DATE LESS THAN                                     
021900                         COPY202A-CHECKIN(WRK-IND2)                       
022000                OR                                                        
022100                LK-QRY-DATE GREATER THAN                                  
022200                         COPY202A-CHECKOUT(WRK-IND2))                     
022300           SET WRK-QUARTO-OCUPADO TO TRUE                                 
022400        END-IF                                                            
022500     END-IF                                                               
022600                                                                          
022700     ADD 1                       TO WRK-IND2                              
022800     .                                                                    
022900 2010-COMPARAR-RESERVA-QRT-EXIT. EXIT.                                    
023000*----------------------------------------------------------------*        
023100*> cobol-lint CL002 2010-end                                              
023200 2010-END.                       EXIT.                                    
023300*----------------------------------------------------------------*        
023400                                                                          
023500*----------------------------------------------------------------*        
023600*    FINALIZAR MODULO                                                     
023700*----------------------------------------------------------------*        
023800 9999-FINALIZAR                  SECTION.                                 
023900*----------------------------------------------------------------*        
024000                                                                          
024100     GOBACK                                                               
024200     .                                                                    
024300 9999-FINALIZAR-EXIT.            EXIT.                                    
024400*----------------------------------------------------------------*        
024500*> cobol-lint CL002 9999-end                                              
024600 9999-END.                       EXIT.                                    
024700*----------------------------------------------------------------*        
024800                                                                          
