000100*================================================================*        
000200* DESCRICAO..: BOOK DE INTERFACE DO HISTORICO DE CANCELAMENTOS            
000300* PROGRAMADOR: M.SOUZA - COBOL DICAS                                      
000400* DATA.......: 11/07/1989                                                 
000500* TAMANHO....: 02403                                                      
000600*----------------------------------------------------------------*        
000700* COPY203A-QUANT-REG    = QUANTIDADE DE RESERVAS NO HISTORICO             
000800* COPY203A-CLI-CPF      = CPF DO HOSPEDE DA RESERVA CANCELADA             
000900* COPY203A-CLI-NOME     = NOME DO HOSPEDE (DESNORMALIZADO)                
001000* COPY203A-QRT-NUMERO   = NUMERO DO QUARTO QUE FOI RESERVADO              
001100* COPY203A-QRT-CATEG    = CATEGORIA DO QUARTO (DESNORMALIZADO)            
001200* COPY203A-CHECKIN      = DATA DE ENTRADA QUE FOI CANCELADA               
001300* COPY203A-CHECKOUT     = DATA DE SAIDA QUE FOI CANCELADA                 
001400*----------------------------------------------------------------*        
001500* A TABELA E MANTIDA EM ORDEM ASCENDENTE DE CHECKIN E, PARA               
001600* CHECKIN IGUAIS, DE NUMERO DE QUARTO (VER RES2002A).                     
001700*----------------------------------------------------------------*        
001800* 11/07/1989 MSZ CH00119 CRIACAO DO BOOK - HISTORICO CANCELAMENTO         
001900* 22/09/1998 JRS Y2K00073 CAMPOS DE DATA AMPLIADOS P/ CCYYMMDD            
002000* 16/07/2014 RPS CH00287 INCLUIDA REDEFINE ANO/MES/DIA DE CHECKIN         
002100*================================================================*        
002200 01  COPY203A-HEADER.                                                     
002300     05  COPY203A-COD-BOOK       PIC X(08) VALUE 'COPY203A'.              
002400     05  COPY203A-TAM-BOOK       PIC 9(05) VALUE 02403.                   
002500     05  FILLER                  PIC X(10) VALUE SPACES.                  
002600 01  COPY203A-REGISTRO.                                                   
002700     05  COPY203A-QUANT-REG      PIC 9(03) COMP    VALUE ZEROS.           
002800     05  COPY203A-TABELA OCCURS 300 TIMES                                 
002900                         INDEXED BY COPY203A-IDX.                         
003000         10  COPY203A-CLI-CPF      PIC 9(11) VALUE ZEROS.                 
003100         10  COPY203A-CLI-NOME     PIC X(60) VALUE SPACES.                
003200         10  COPY203A-QRT-NUMERO   PIC 9(04) VALUE ZEROS.                 
003300         10  COPY203A-QRT-CATEG    PIC X(20) VALUE SPACES.                
003400         10  COPY203A-CHECKIN      PIC 9(08) VALUE ZEROS.                 
003500         10  COPY203A-CHECKIN-R REDEFINES                                 
003600                            COPY203A-CHECKIN.                             
003700             15  COPY203A-CHECKIN-ANO PIC 9(04).                          
003800             15  COPY203A-CHECKIN-MES PIC 9(02).                          
003900             15  COPY203A-CHECKIN-DIA PIC 9(02).                          
004000         10  COPY203A-CHECKOUT     PIC 9(08) VALUE ZEROS.                 
004100         10  FILLER                PIC X(10) VALUE SPACES.                
004200     05  FILLER                  PIC X(06) VALUE SPACES.                  
004300                                                                          
