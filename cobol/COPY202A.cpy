000100*================================================================*        
000200* DESCRICAO..: BOOK DE INTERFACE DAS RESERVAS ATIVAS (RESERVA)            
000300* PROGRAMADOR: M.SOUZA - COBOL DICAS                                      
000400* DATA.......: 10/07/1989                                                 
000500* TAMANHO....: 02403                                                      
000600*----------------------------------------------------------------*        
000700* COPY202A-QUANT-REG    = QUANTIDADE DE RESERVAS ATIVAS NA TABELA         
000800* COPY202A-CLI-CPF      = CPF DO HOSPEDE (CHAVE DO CLIENTE)               
000900* COPY202A-CLI-NOME     = NOME DO HOSPEDE (DESNORMALIZADO)                
001000* COPY202A-QRT-NUMERO   = NUMERO DO QUARTO RESERVADO                      
001100* COPY202A-QRT-CATEG    = CATEGORIA DO QUARTO (DESNORMALIZADO)            
001200* COPY202A-CHECKIN      = DATA DE ENTRADA - CCYYMMDD                      
001300* COPY202A-CHECKOUT     = DATA DE SAIDA   - CCYYMMDD                      
001400*----------------------------------------------------------------*        
001500* A TABELA E MANTIDA EM ORDEM ASCENDENTE DE CHECKIN E, PARA               
001600* CHECKIN IGUAIS, DE NUMERO DE QUARTO (VER RES2001A/RES2002A).            
001700*----------------------------------------------------------------*        
001800* 10/07/1989 MSZ CH00118 CRIACAO DO BOOK - RESERVAS ATIVAS                
001900* 22/09/1998 JRS Y2K00072 CAMPOS DE DATA AMPLIADOS P/ CCYYMMDD            
002000* 09/07/2014 RPS CH00287 INCLUIDAS REDEFINES ANO/MES/DIA P/ RELAT         
002100*================================================================*        
002200 01  COPY202A-HEADER.                                                     
002300     05  COPY202A-COD-BOOK       PIC X(08) VALUE 'COPY202A'.              
002400     05  COPY202A-TAM-BOOK       PIC 9(05) VALUE 02403.                   
002500     05  FILLER                  PIC X(10) VALUE SPACES.                  
002600 01  COPY202A-REGISTRO.                                                   
002700     05  COPY202A-QUANT-REG      PIC 9(03) COMP    VALUE ZEROS.           
002800     05  COPY202A-TABELA OCCURS 300 TIMES                                 
002900                         INDEXED BY COPY202A-IDX.                         
003000         10  COPY202A-CLI-CPF      PIC 9(11) VALUE ZEROS.                 
003100         10  COPY202A-CLI-NOME     PIC X(60) VALUE SPACES.                
003200         10  COPY202A-QRT-NUMERO   PIC 9(04) VALUE ZEROS.                 
003300         10  COPY202A-QRT-CATEG    PIC X(20) VALUE SPACES.                
003400         10  COPY202A-CHECKIN      PIC 9(08) VALUE ZEROS.                 
003500         10  COPY202A-CHECKIN-R REDEFINES                                 
003600                            COPY202A-CHECKIN.                             
003700             15  COPY202A-CHECKIN-ANO PIC 9(04).                          
003800             15  COPY202A-CHECKIN-MES PIC 9(02).                          
003900             15  COPY202A-CHECKIN-DIA PIC 9(02).                          
004000         10  COPY202A-CHECKOUT     PIC 9(08) VALUE ZEROS.                 
004100         10  COPY202A-CHECKOUT-R REDEFINES                                
004200                            COPY202A-CHECKOUT.                            
004300             15  COPY202A-CHECKOUT-ANO PIC 9(04).                         
004400             15  COPY202A-CHECKOUT-MES PIC 9(02).                         
004500             15  COPY202A-CHECKOUT-DIA PIC 9(02).                         
004600         10  FILLER                PIC X(10) VALUE SPACES.                
004700     05  FILLER                  PIC X(06) VALUE SPACES.                  
004800                                                                          
