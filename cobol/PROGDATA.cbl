000100******************************************************************        
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000300* DATA.......: 14/03/1987                                                 
000400* OBJETIVO...: OBTER DATA DO SISTEMA (UTILITARIO GENERICO DO              
000500*              SETOR, USADO PELOS CABECALHOS DE RELATORIO E PELO          
000600*              DRIVER RES0001A PARA A DATA DE ALERTA DE OCUPACAO)         
000700* NOME.......: PROGDATA                                                   
000800******************************************************************        
000900*----------------------------------------------------------------*        
001000* HISTORICO DE ALTERACOES                                                 
001100*----------------------------------------------------------------*        
001200* 14/03/1987 JRS CH00049 CRIACAO DO UTILITARIO - DATA DO SISTEMA          
001300* 22/09/1998 JRS Y2K00050 AMPLIADO O CAMPO DE ANO PARA 4 DIGITOS          
001400* 11/03/2009 MSZ CH00118 ADOTADO PELOS RELATORIOS DO SISTEMA DE           
001500*                        RESERVAS (REL0002A -> RES4001A)                  
001600* 16/07/2014 RPS CH00287 ADOTADO PELO DRIVER RES0001A PARA A DATA         
001700*                        DE ALERTA DE OCUPACAO DO LOTE                    
001800* 30/08/1989 JRS CH00340 RETIRADAS AS ROTINAS DE DESCRICAO DE MES,        
001900*                        DIA DA SEMANA E DIAS DO ANO - NENHUM             
002000*                        PROGRAMA DO SISTEMA DE RESERVAS AS USA;          
002100*                        O UTILITARIO PASSA A DEVOLVER SOMENTE A          
002200*                        DATA CORRENTE (BOOK COD001A REDUZIDO NA          
002300*                        MESMA MANUTENCAO)                                
002400*----------------------------------------------------------------*        
002500 IDENTIFICATION DIVISION.                                                 
002600 PROGRAM-ID.    PROGDATA.                                                 
002700 AUTHOR.        JOSE ROBERTO.                                             
002800 INSTALLATION.  COBOL DICAS - SISTEMA DE RESERVAS.                        
002900 DATE-WRITTEN.  14/03/1987.                                               
003000 DATE-COMPILED.                                                           
003100 SECURITY.      USO INTERNO - DEPARTAMENTO DE HOSPEDAGEM.                 
003200                                                                          
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM                                                   
003700     CLASS CLASSE-NUMERICA   IS '0' THRU '9'                              
003800     UPSI-0 ON STATUS  IS CHAVE-TESTE-LIGADA                              
003900            OFF STATUS IS CHAVE-TESTE-DESLIGADA.                          
004000                                                                          
004100*================================================================*        
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400 WORKING-STORAGE SECTION.                                                 
004500                                                                          
004600 77  WRK-QTD-CHAMADAS              PIC 9(05) COMP VALUE ZEROS.            
004700                                                                          
004800 01  WRK-DATA-DEPURACAO            PIC 9(08) VALUE ZEROS.                 
004900 01  WRK-DATA-DEPURACAO-R REDEFINES WRK-DATA-DEPURACAO.                   
005000     05  WRK-DATA-DEPURACAO-ANO     PIC 9(04).                            
005100     05  WRK-DATA-DEPURACAO-MES     PIC 9(02).                            
005200     05  WRK-DATA-DEPURACAO-DIA     PIC 9(02).                            
005300 01  WRK-DATA-DEPURACAO-ALFA REDEFINES WRK-DATA-DEPURACAO                 
005400                                PIC X(08).                                
005500                                                                          
005600 01  WRK-QTD-CHAMADAS-DEB          PIC 9(05) VALUE ZEROS.                 
005700 01  WRK-QTD-CHAMADAS-DEB-R REDEFINES WRK-QTD-CHAMADAS-DEB                
005800                                PIC X(05).                                
005900                                                                          
006000 LINKAGE SECTION.                                                         
006100*01   LNK-AREA-COD001A.                                                   
006200 COPY COD001A.                                                            
006300                                                                          
006400*================================================================*        
006500 PROCEDURE DIVISION USING COD001A-REGISTRO.                               
006600*================================================================*        
006700                                                                          
006800*----------------------------------------------------------------*        
006900*    PROCESSAMENTO PRINCIPAL                                              
007000*----------------------------------------------------------------*        
007100*> cobol-lint CL002 0000-processar                                        
007200 0000-PROCESSAR                  SECTION.                                 
007300*----------------------------------------------------------------*        
007400*     DISPLAY 'INICIO DO PROGRAMA PROGDATA'                               
007500      ADD 1                       TO WRK-QTD-CHAMADAS                     
007600      PERFORM 0001-OBTER-DATA                                             
007700      PERFORM 9999-FINALIZAR                                              
007800      .                                                                   
007900*----------------------------------------------------------------*        
008000*> cobol-lint CL002 0000-end                                              
008100 0000-END.                       EXIT.                                    
008200*----------------------------------------------------------------*        
008300                                                                          
008400*----------------------------------------------------------------*        
008500*    OBTER DATA DO SISTEMA (CCYYMMDD) - UNICO DADO QUE OS                 
008600*    PROGRAMAS DO SISTEMA DE RESERVAS CONSOMEM DESTE UTILITARIO           
008700*----------------------------------------------------------------*        
008800 0001-OBTER-DATA                 SECTION.                                 
008900*----------------------------------------------------------------*        
009000                                                                          
009100      ACCEPT COD001A-DATA        FROM DATE YYYYMMDD                       
009200     .                                                                    
009300*----------------------------------------------------------------*        
009400*> cobol-lint CL002 0001-end                                              
009500 0001-END.                       EXIT.                                    
009600*----------------------------------------------------------------*        
009700                                                                          
009800*----------------------------------------------------------------*        
009900*    FINALIZAR PROGRAMA                                                   
010000*----------------------------------------------------------------*        
010100 9999-FINALIZAR                  SECTION.                                 
010200*----------------------------------------------------------------*        
010300                                                                          
010400      IF CHAVE-TESTE-LIGADA                                               
010500         MOVE COD001A-DATA-NUM    TO WRK-DATA-DEPURACAO                   
010600         MOVE WRK-QTD-CHAMADAS    TO WRK-QTD-CHAMADAS-DEB                 
010700         DISPLAY 'PROGDATA - CHAMADA NUMERO '                             
010800                  WRK-QTD-CHAMADAS-DEB-R                                  
010900                  ' DATA ' WRK-DATA-DEPURACAO-DIA '/'                     
011000                           WRK-DATA-DEPURACAO-MES '/'                     
011100                           WRK-DATA-DEPURACAO-ANO                         
011200                  ' (' WRK-DATA-DEPURACAO-ALFA ')'                        
011300      END-IF                                                              
011400                                                                          
011500      GOBACK                                                              
011600      .                                                                   
011700*----------------------------------------------------------------*        
011800*> cobol-lint CL002 9999-end                                              
011900 9999-END.                       EXIT.                                    
012000*----------------------------------------------------------------*        
