000100*================================================================*        
000200* DESCRICAO..: BOOK DE INTERFACE DO PEDIDO DE RESERVA (TRANSACAO)         
000300* PROGRAMADOR: M.SOUZA - COBOL DICAS                                      
000400* DATA.......: 24/07/1989                                                 
000500* TAMANHO....: 00920                                                      
000600*----------------------------------------------------------------*        
000700* REFLETE O LAYOUT DE UM REGISTRO DO ARQUIVO DE ENTRADA                   
000800* RESERVATION-TRANSACTIONS (TAM 92) - UM POR REGISTRO.                    
000900*----------------------------------------------------------------*        
001000* COPY205A-TIPO-TRAN    = TIPO DA TRANSACAO ('R'=RESERVAR,                
001100*                         'C'=CANCELAR)                                   
001200* COPY205A-CLI-NOME     = NOME DO HOSPEDE                                 
001300* COPY205A-CLI-CPF      = CPF DO HOSPEDE (11 POSICOES)                    
001400* COPY205A-QRT-NUMERO   = NUMERO DO QUARTO (SOMENTE EM 'R')               
001500* COPY205A-RES-CHECKIN  = DATA DE ENTRADA CCYYMMDD (SOMENTE 'R')          
001600* COPY205A-RES-CHECKOUT = DATA DE SAIDA   CCYYMMDD (SOMENTE 'R')          
001700*----------------------------------------------------------------*        
001800* 24/07/1989 JRS CH00119 CRIACAO DO BOOK - PEDIDO DE RESERVA              
001900* 09/07/2014 RPS CH00287 CPF PASSOU A VIR SEM MASCARA (11 DIG.)           
002000*================================================================*        
002100 01  COPY205A-HEADER.                                                     
002200     05  COPY205A-COD-BOOK       PIC X(08) VALUE 'COPY205A'.              
002300     05  COPY205A-TAM-BOOK       PIC 9(05) VALUE 00920.                   
002400     05  FILLER                  PIC X(10) VALUE SPACES.                  
002500 01  COPY205A-REGISTRO.                                                   
002600     05  COPY205A-TIPO-TRAN      PIC X(01) VALUE SPACES.                  
002700         88  COPY205A-RESERVAR             VALUE 'R'.                     
002800         88  COPY205A-CANCELAR             VALUE 'C'.                     
002900     05  COPY205A-CLI-NOME       PIC X(60) VALUE SPACES.                  
003000     05  COPY205A-CLI-CPF        PIC X(11) VALUE SPACES.                  
003100     05  COPY205A-QRT-NUMERO     PIC 9(04) VALUE ZEROS.                   
003200     05  COPY205A-RES-CHECKIN    PIC 9(08) VALUE ZEROS.                   
003300     05  COPY205A-CHECKIN-R REDEFINES                                     
003400                        COPY205A-RES-CHECKIN.                             
003500         10  COPY205A-CHECKIN-ANO PIC 9(04).                              
003600         10  COPY205A-CHECKIN-MES PIC 9(02).                              
003700         10  COPY205A-CHECKIN-DIA PIC 9(02).                              
003800     05  COPY205A-RES-CHECKOUT   PIC 9(08) VALUE ZEROS.                   
003900     05  FILLER                  PIC X(07) VALUE SPACES.                  
004000                                                                          
