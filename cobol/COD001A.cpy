000100*================================================================*        
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000300* DATA: 14/03/1987                                                        
000400* BOOK DE DATA DO PROCESSAMENTO (USADO NOS CABECALHOS DE                  
000500* RELATORIO E NA DATA DE ALERTA DE OCUPACAO DO LOTE)                      
000600* FORMATO: YYYYMMDD                                                       
000700*----------------------------------------------------------------*        
000800* COD001A-DATA-ANO    = ANO                                               
000900* COD001A-DATA-MES    = MES                                               
001000* COD001A-DATA-DIA    = DIA                                               
001100* COD001A-DATA-NUM    = DATA COMPLETA (ANO/MES/DIA) EM UM SO CAMPO        
001200*                       NUMERICO, PARA MOVER DIRETO AOS CAMPOS DE         
001300*                       TRABALHO CCYYMMDD DOS PROGRAMAS CHAMADORES        
001400*----------------------------------------------------------------*        
001500* 14/03/1987 JRS CH00050 CRIACAO DO BOOK DE DATA/HORA                     
001600* 11/03/2009 MSZ CH00118 ADOTADO PELO SISTEMA DE RESERVAS (REL)           
001700* 30/08/1989 JRS CH00340 BOOK REDUZIDO P/ SO A DATA (ANO/MES/DIA)         
001800*                        HORA, DESC. DE MES/SEMANA E DIAS DO ANO          
001900*                        TIRADOS - NENHUM RELATORIO DO SISTEMA DE         
002000*                        RESERVAS OS CONSOME; INCLUIDO O CAMPO            
002100*                        COD001A-DATA-NUM                                 
002200*================================================================*        
002300 01  COD001A-REGISTRO.                                                    
002400*     YYYYMMDD                                                            
002500  05  COD001A-DATA.                                                       
002600   10 COD001A-DATA-ANO            PIC 9(004).                             
002700   10 COD001A-DATA-MES            PIC 9(002).                             
002800   10 COD001A-DATA-DIA            PIC 9(002).                             
002900  05  COD001A-DATA-NUM REDEFINES COD001A-DATA                             
003000                                  PIC 9(008).                             
003100  05  FILLER                      PIC X(008) VALUE SPACES.                
