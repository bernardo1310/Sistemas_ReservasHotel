000100******************************************************************        
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000300* DATA.......: 15/08/1989                                                 
000400* OBJETIVO...: REGISTRO DE RESERVA - CONFERE CONFLITO DE DATAS NO         
000500*              MESMO QUARTO E INSERE NA TABELA DE RESERVAS ATIVAS         
000600*              EM ORDEM DE CHECKIN/QUARTO                                 
000700* NOME.......: RES2001A                                                   
000800******************************************************************        
000900*----------------------------------------------------------------*        
001000* HISTORICO DE ALTERACOES                                                 
001100*----------------------------------------------------------------*        
001200* 15/08/1989 JRS CH00120 CRIACAO DO MODULO - REGISTRO DE RESERVA          
001300* 22/09/1998 JRS Y2K00072 CAMPOS DE DATA AMPLIADOS PARA CCYYMMDD          
001400* 02/04/2009 MSZ CH00120 GERADAS MENSAGENS PARA O ACTIVITY-REPORT         
001500* 16/07/2014 RPS CH00287 INSERCAO PASSOU A MANTER A TABELA                
001600*                        ORDENADA                                         
001700* 22/11/2016 RPS CH00314 CONTADORES E PONTEIROS DE TRABALHO DA            
001800*                        TABELA DE RESERVAS PASSARAM A NIVEL 77,          
001900*                        PADRAO DA AREA; LACO DE INSERCAO ORDENADA        
002000*                        REESCRITO EM PARAGRAFO PROPRIO                   
002100*                        PERFORM...THRU/EXIT                              
002200*----------------------------------------------------------------*        
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID.    RES2001A.                                                 
002500 AUTHOR.        JOSE ROBERTO.                                             
002600 INSTALLATION.  COBOL DICAS - SISTEMA DE RESERVAS.                        
002700 DATE-WRITTEN.  15/08/1989.                                               
002800 DATE-COMPILED.                                                           
002900 SECURITY.      USO INTERNO - DEPARTAMENTO DE HOSPEDAGEM.                 
003000                                                                          
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM                                                   
003500     CLASS CLASSE-NUMERICA   IS '0' THRU '9'                              
003600     UPSI-0 ON STATUS  IS CHAVE-TESTE-LIGADA                              
003700            OFF STATUS IS CHAVE-TESTE-DESLIGADA.                          
003800                                                                          
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100 WORKING-STORAGE SECTION.                                                 
004200                                                                          
004300 77  WRK-IND1                    PIC 9(03) COMP VALUE ZEROS.              
004400 77  WRK-IND2                    PIC 9(03) COMP VALUE ZEROS.              
004500 77  WRK-POS-INSERCAO            PIC 9(03) COMP VALUE ZEROS.              
004600 77  WRK-CONFLITO                PIC X(01) VALUE 'N'.                     
004700     88  WRK-HOUVE-CONFLITO                VALUE 'S'.                     
004800     88  WRK-SEM-CONFLITO                  VALUE 'N'.                     
004900                                                                          
005000                                                                          
005100                                                                          
005200 01  WRK-LINHA-MOVTO             PIC X(100) VALUE SPACES.                 
005300 01  WRK-LINHA-MOVTO-R REDEFINES WRK-LINHA-MOVTO.                         
005400     05  WRK-LINHA-TEXTO         PIC X(80).                               
005500     05  WRK-LINHA-QUARTO        PIC 9(04).                               
005600     05  FILLER                  PIC X(16).                               
005700                                                                          
005800 01  WRK-CHECKIN-EDT             PIC 9(08) VALUE ZEROS.                   
005900 01  WRK-CHECKIN-EDT-R REDEFINES WRK-CHECKIN-EDT.                         
006000     05  WRK-CHECKIN-EDT-ANO     PIC 9(04).                               
006100     05  WRK-CHECKIN-EDT-MES     PIC 9(02).                               
006200     05  WRK-CHECKIN-EDT-DIA     PIC 9(02).                               
006300                                                                          
006400 01  WRK-CATEG-QUARTO            PIC X(20) VALUE SPACES.                  
006500                                                                          
006600 01  WRK-QRT-NUMERO-EDT          PIC 9(04) VALUE ZEROS.                   
006700 01  WRK-QRT-NUMERO-EDT-R REDEFINES WRK-QRT-NUMERO-EDT                    
006800                                  PIC X(04).                              
006900                                                                          
007000 LINKAGE SECTION.                                                         
007100*    PEDIDO DE RESERVA JA VALIDADO PELO RES1002A                          
007200 COPY COPY205A.                                                           
007300                                                                          
007400*    TABELA DE QUARTOS (PARA OBTER A CATEGORIA DESNORMALIZADA)            
007500 COPY COPY201A.                                                           
007600                                                                          
007700*    TABELA DE RESERVAS ATIVAS (ORDENADA POR CHECKIN/QUARTO)              
007800 COPY COPY202A.                                                           
007900                                                                          
008000*    LINHAS DE MOVIMENTO DEVOLVIDAS PARA O ACTIVITY-REPORT                
008100 COPY COPY204A.                                                           
008200                                                                          
008300*================================================================*        
008400 PROCEDURE DIVISION USING COPY205A-REGISTRO                               
008500                          COPY201A-REGISTRO                               
008600                          COPY202A-REGISTRO                               
008700                          COPY204A-REGISTRO.                              
008800*================================================================*        
008900                                                                          
009000*----------------------------------------------------------------*        
009100*    PROCESSAMENTO PRINCIPAL                                              
009200*----------------------------------------------------------------*        
009300*> cobol-lint CL002 0000-processar                                        
009400 0000-PROCESSAR                  SECTION.                                 
009500*----------------------------------------------------------------*        
009600                                                                          
009700     MOVE ZEROS                  TO COPY204A-QUANT-LIN                    
009800     SET WRK-SEM-CONFLITO        TO TRUE                                  
009900                                                                          
010000     PERFORM 1000-VERIFICAR-CONFLITO                                      
010100         THRU 1000-VERIFICAR-CONFLITO-EXIT                                
010200                                                                          
010300     IF WRK-HOUVE-CONFLITO                                                
010400        PERFORM 2000-GERAR-MSG-REJEICAO                                   
010500            THRU 2000-GERAR-MSG-REJEICAO-EXIT                             
010600     ELSE                                                                 
010700        PERFORM 2500-LOCALIZAR-CATEGORIA                                  
010800            THRU 2500-LOCALIZAR-CATEGORIA-EXIT                            
010900        PERFORM 3000-INSERIR-RESERVA                                      
011000            THRU 3000-INSERIR-RESERVA-EXIT                                
011100        PERFORM 4000-GERAR-MSG-CONFIRMACAO                                
011200            THRU 4000-GERAR-MSG-CONFIRMACAO-EXIT                          
011300     END-IF                                                               
011400                                                                          
011500     PERFORM 9999-FINALIZAR                                               
011600         THRU 9999-FINALIZAR-EXIT                                         
011700     .                                                                    
011800*----------------------------------------------------------------*        
011900*> cobol-lint CL002 0000-end                                              
012000 0000-END.                       EXIT.                                    
012100*----------------------------------------------------------------*        
012200                                                                          
012300*----------------------------------------------------------------*        
012400*    VERIFICAR CONFLITO DE DATAS NO MESMO QUARTO                          
012500*    CONFLITO QUANDO NAO (B-OUT < A-IN OU B-IN > A-OUT)                   
012600*----------------------------------------------------------------*        
012700 1000-VERIFICAR-CONFLITO         SECTION.                                 
012800*----------------------------------------------------------------*        
012900                                                                          
013000     MOVE 1                      TO WRK-IND1                              
013100                                                                          
013200     PERFORM 1010-COMPARAR-CONFLITO                                       
013300         THRU 1010-COMPARAR-CONFLITO-EXIT                                 
013400         UNTIL WRK-IND1 GREATER THAN COPY202A-QUANT-REG                   
013500            OR WRK-HOUVE-CONFLITO                                         
013600     .                                                                    
013700 1000-VERIFICAR-CONFLITO-EXIT.   EXIT.                                    
013800*----------------------------------------------------------------*        
013900*> cobol-lint CL002 1000-end                                              
014000 1000-END.                       EXIT.                                    
014100*----------------------------------------------------------------*        
014200                                                                          
014300*----------------------------------------------------------------*        
014400*    COMPARAR UM REGISTRO DA TABELA ATIVA CONTRA O PEDIDO                 
014500*----------------------------------------------------------------*        
014600 1010-COMPARAR-CONFLITO          SECTION.                                 
014700*----------------------------------------------------------------*        
014800                                                                          
014900     IF COPY202A-QRT-NUMERO(WRK-IND1)                                     
015000                           EQUAL COPY205A-QRT-NUMERO                      
015100        IF NOT (COPY202A-CHECKOUT(WRK-IND1)                               
015200                           LESS THAN COPY205A-RES-CHECKIN                 
015300                OR                                                        
015400                COPY202A-CHECKIN(WRK-IND1)                                
015500                           GREATER THAN COPY205A-RES-CHECKOUT)            
015600           SET WRK-HOUVE-CONFLITO TO TRUE                                 
015700        END-IF                                                            
015800     END-IF                                                               
015900                                                                          
016000     ADD 1                       TO WRK-IND1                              
016100     .                                                                    
016200 1010-COMPARAR-CONFLITO-EXIT.    EXIT.                                    
016300*----------------------------------------------------------------*        
016400*> cobol-lint CL002 1010-end                                              
016500 1010-END.                       EXIT.                                    
016600*----------------------------------------------------------------*        
016700                                                                          
016800*----------------------------------------------------------------*        
016900*    LOCALIZAR CATEGORIA DO QUARTO NA TABELA CARREGADA POR                
017000*    RES1001A (DESNORMALIZADA NA TABELA DE RESERVAS ATIVAS)               
017100*----------------------------------------------------------------*        
017200 2500-LOCALIZAR-CATEGORIA        SECTION.                                 
017300*----------------------------------------------------------------*        
017400                                                                          
017500     MOVE SPACES                 TO WRK-CATEG-QUARTO                      
017600                                                                          
017700     MOVE 1                      TO WRK-IND1                              
017800                                                                          
017900     PERFORM 2510-COMPARAR-NUMERO-QRT                                     
018000         THRU 2510-COMPARAR-NUMERO-QRT-EXIT                               
018100         UNTIL WRK-IND1 GREATER THAN COPY201A-QUANT-REG                   
018200            OR WRK-CATEG-QUARTO NOT EQUAL SPACES                          
018300     .                                                                    
018400 2500-LOCALIZAR-CATEGORIA-EXIT.  EXIT.                                    
018500*----------------------------------------------------------------*        
018600*> cobol-lint CL002 2500-end                                              
018700 2500-END.                       EXIT.                                    
018800*----------------------------------------------------------------*        
018900                                                                          
019000*----------------------------------------------------------------*        
019100*    COMPARAR NUMERO DO QUARTO COM UM REGISTRO DA TABELA                  
019200*----------------------------------------------------------------*        
019300 2510-COMPARAR-NUMERO-QRT        SECTION.                                 
019400*----------------------------------------------------------------*        
019500                                                                          
019600     IF COPY201A-NUMERO(WRK-IND1)                                         
019700                            EQUAL COPY205A-QRT-NUMERO                     
019800        MOVE COPY201A-CATEG(WRK-IND1) TO WRK-CATEG-QUARTO                 
019900     END-IF                                                               
020000                                                                          
020100     ADD 1                       TO WRK-IND1                              
020200     .                                                                    
020300 2510-COMPARAR-NUMERO-QRT-EXIT.  EXIT.                                    
020400*----------------------------------------------------------------*        
020500*> cobol-lint CL002 2510-end                                              
020600 2510-END.                       EXIT.                                    
020700*----------------------------------------------------------------*        
020800                                                                          
020900*----------------------------------------------------------------*        
021000*    LOCALIZAR POSICAO DE INSERCAO (CHECKIN ASC, QUARTO ASC) E            
021100*    ABRIR ESPACO NA TABELA DESLOCANDO OS REGISTROS SEGUINTES             
021200*----------------------------------------------------------------*        
021300 3000-INSERIR-RESERVA            SECTION.                                 
021400*----------------------------------------------------------------*        
021500                                                                          
021600     MOVE 1                      TO WRK-POS-INSERCAO                      
021700                                                                          
021800     MOVE 1                      TO WRK-IND1                              
021900                                                                          
022000     PERFORM 3010-LOCALIZAR-POSICAO                                       
022100         THRU 3010-LOCALIZAR-POSICAO-EXIT                                 
022200         UNTIL WRK-IND1 GREATER THAN COPY202A-QUANT-REG                   
022300                                                                          
022400     MOVE COPY202A-QUANT-REG     TO WRK-IND1                              
022500                                                                          
022600     PERFORM 3020-DESLOCAR-REGISTRO                                       
022700         THRU 3020-DESLOCAR-REGISTRO-EXIT                                 
022800         UNTIL WRK-IND1 LESS THAN WRK-POS-INSERCAO                        
022900                                                                          
023000     MOVE COPY205A-CLI-NOME      TO                                       
023100                    COPY202A-CLI-NOME   (WRK-POS-INSERCAO)                
023200     MOVE COPY205A-CLI-CPF       TO                                       
023300                    COPY202A-CLI-CPF    (WRK-POS-INSERCAO)                
023400     MOVE COPY205A-QRT-NUMERO    TO                                       
023500                    COPY202A-QRT-NUMERO (WRK-POS-INSERCAO)                
023600     MOVE WRK-CATEG-QUARTO       TO                                       
023700                    COPY202A-QRT-CATEG  (WRK-POS-INSERCAO)                
023800     MOVE COPY205A-RES-CHECKIN   TO                                       
023900                    COPY202A-CHECKIN    (WRK-POS-INSERCAO)                
024000     MOVE COPY205A-RES-CHECKOUT  TO                                       
024100                    COPY202A-CHECKOUT   (WRK-POS-INSERCAO)                
024200                                                                          
024300     ADD 1                       TO COPY202A-QUANT-REG                    
024400     .                                                                    
024500 3000-INSERIR-RESERVA-EXIT.      EXIT.                                    
024600*----------------------------------------------------------------*        
024700*> cobol-lint CL002 3000-end                                              
024800 3000-END.                       EXIT.                                    
024900*----------------------------------------------------------------*        
025000                                                                          
025100*----------------------------------------------------------------*        
025200*    LOCALIZAR POSICAO DE INSERCAO (CHECKIN ASC, QUARTO ASC)              
025300*----------------------------------------------------------------*        
025400 3010-LOCALIZAR-POSICAO          SECTION.                                 
025500*----------------------------------------------------------------*        
025600                                                                          
025700     IF COPY202A-CHECKIN(WRK-IND1)                                        
025800                            LESS THAN COPY205A-RES-CHECKIN                
025900        MOVE WRK-IND1        TO WRK-POS-INSERCAO                          
026000        ADD 1                TO WRK-POS-INSERCAO                          
026100     ELSE                                                                 
026200        IF COPY202A-CHECKIN(WRK-IND1)                                     
026300                            EQUAL COPY205A-RES-CHECKIN                    
026400           AND COPY202A-QRT-NUMERO(WRK-IND1)                              
026500                            LESS THAN COPY205A-QRT-NUMERO                 
026600           MOVE WRK-IND1     TO WRK-POS-INSERCAO                          
026700           ADD 1             TO WRK-POS-INSERCAO                          
026800        END-IF                                                            
026900     END-IF                                                               
027000                                                                          
027100     ADD 1                       TO WRK-IND1                              
027200     .                                                                    
027300 3010-LOCALIZAR-POSICAO-EXIT.    EXIT.                                    
027400*----------------------------------------------------------------*        
027500*> cobol-lint CL002 3010-end                                              
027600 3010-END.                       EXIT.                                    
027700*----------------------------------------------------------------*        
027800                                                                          
027900*----------------------------------------------------------------*        
028000*    ABRIR ESPACO NA TABELA DESLOCANDO OS REGISTROS SEGUINTES             
028100*----------------------------------------------------------------*        
028200 3020-DESLOCAR-REGISTRO          SECTION.                                 
028300*----------------------------------------------------------------*        
028400                                                                          
028500     COMPUTE WRK-IND2 = WRK-IND1 + 1                                      
028600     MOVE COPY202A-TABELA(WRK-IND1)                                       
028700                           TO COPY202A-TABELA(WRK-IND2)                   
028800                                                                          
028900     SUBTRACT 1                  FROM WRK-IND1                            
029000     .                                                                    
029100 3020-DESLOCAR-REGISTRO-EXIT.    EXIT.                                    
029200*----------------------------------------------------------------*        
029300*> cobol-lint CL002 3020-end                                              
029400 3020-END.                       EXIT.                                    
029500*----------------------------------------------------------------*        
029600                                                                          
029700*----------------------------------------------------------------*        
029800*    GERAR LINHA DE CONFIRMACAO PARA O ACTIVITY-REPORT                    
029900*----------------------------------------------------------------*        
030000 4000-GERAR-MSG-CONFIRMACAO      SECTION.                                 
030100*----------------------------------------------------------------*        
030200                                                                          
030300     MOVE COPY205A-RES-CHECKIN   TO WRK-CHECKIN-EDT                       
030400     ADD 1                       TO COPY204A-QUANT-LIN                    
030500     MOVE SPACES                 TO                                       
030600                    COPY204A-LINHA(COPY204A-QUANT-LIN)                    
030700     STRING 'RESERVA CONFIRMADA - CPF ' COPY205A-CLI-CPF                  
030800            ' QUARTO ' COPY205A-QRT-NUMERO                                
030900            ' CHECKIN ' WRK-CHECKIN-EDT-DIA '/'                           
031000                        WRK-CHECKIN-EDT-MES '/'                           
031100                        WRK-CHECKIN-EDT-ANO                               
031200            DELIMITED BY SIZE                                             
031300            INTO COPY204A-LINHA(COPY204A-QUANT-LIN)                       
031400     .                                                                    
031500 4000-GERAR-MSG-CONFIRMACAO-EXIT.                                         
031600                                  EXIT.                                   
031700*----------------------------------------------------------------*        
031800*> cobol-lint CL002 4000-end                                              
031900 4000-END.                       EXIT.                                    
032000*----------------------------------------------------------------*        
032100                                                                          
032200*----------------------------------------------------------------*        
032300*    GERAR LINHA DE REJEICAO POR CONFLITO PARA O ACTIVITY-REPORT          
032400*----------------------------------------------------------------*        
032500 2000-GERAR-MSG-REJEICAO         SECTION.                                 
032600*----------------------------------------------------------------*        
032700                                                                          
032800     ADD 1                       TO COPY204A-QUANT-LIN                    
032900     MOVE SPACES                 TO                                       
033000                    COPY204A-LINHA(COPY204A-QUANT-LIN)                    
033100     STRING 'RESERVA REJEITADA - CONFLITO DE DATAS NO QUARTO '            
033200            COPY205A-QRT-NUMERO ' PARA CPF ' COPY205A-CLI-CPF             
033300            DELIMITED BY SIZE                                             
033400            INTO COPY204A-LINHA(COPY204A-QUANT-LIN)                       
033500     .                                                                    
033600 2000-GERAR-MSG-REJEICAO-EXIT.   EXIT.                                    
033700*----------------------------------------------------------------*        
033800*> cobol-lint CL002 2000-end                                              
033900 2000-END.                       EXIT.                                    
034000*----------------------------------------------------------------*        
034100                                                                          
034200*----------------------------------------------------------------*        
034300*    FINALIZAR MODULO                                                     
034400*----------------------------------------------------------------*        
034500 9999-FINALIZAR                  SECTION.                                 
034600*----------------------------------------------------------------*        
034700                                                                          
034800     GOBACK                                                               
034900     .                                                                    
035000 9999-FINALIZAR-EXIT.            EXIT.                                    
035100*----------------------------------------------------------------*        
035200*> cobol-lint CL002 9999-end                                              
035300 9999-END.                       EXIT.                                    
035400*----------------------------------------------------------------*        
035500                                                                          
