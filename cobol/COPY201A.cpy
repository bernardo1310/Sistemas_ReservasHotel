000100*================================================================*        
000200* DESCRICAO..: BOOK DE INTERFACE DO CADASTRO DE QUARTOS (QUARTO)          
000300* PROGRAMADOR: M.SOUZA - COBOL DICAS                                      
000400* DATA.......: 03/07/1989                                                 
000500* TAMANHO....: 01507                                                      
000600*----------------------------------------------------------------*        
000700* COPY201A-QUANT-REG   = QUANTIDADE DE QUARTOS CARREGADOS                 
000800* COPY201A-NUMERO      = NUMERO DO QUARTO (CHAVE, MAIOR QUE ZERO)         
000900* COPY201A-CATEG       = CATEGORIA DO QUARTO (ECONOMICO/LUXO/ETC)         
001000* COPY201A-CATEG-MAI   = CATEGORIA EM MAIUSCULAS P/ COMPARACAO            
001100*----------------------------------------------------------------*        
001200* 03/07/1989 MSZ CH00118 CRIACAO DO BOOK - CADASTRO DE QUARTOS            
001300* 22/09/1998 JRS Y2K00071 AMPLIADO CAMPO DE CATEGORIA P/ X(20)            
001400* 14/02/2011 MSZ CH00203 INCLUIDO CAMPO CATEG-MAI (BUSCA SEM CASE)        
001500*================================================================*        
001600 01  COPY201A-HEADER.                                                     
001700     05  COPY201A-COD-BOOK       PIC X(08) VALUE 'COPY201A'.              
001800     05  COPY201A-TAM-BOOK       PIC 9(05) VALUE 01507.                   
001900     05  FILLER                  PIC X(10) VALUE SPACES.                  
002000 01  COPY201A-REGISTRO.                                                   
002100     05  COPY201A-QUANT-REG      PIC 9(02) COMP    VALUE ZEROS.           
002200     05  COPY201A-TABELA OCCURS 50 TIMES                                  
002300                         INDEXED BY COPY201A-IDX.                         
002400         10  COPY201A-NUMERO     PIC 9(04) VALUE ZEROS.                   
002500         10  COPY201A-CATEG      PIC X(20) VALUE SPACES.                  
002600         10  COPY201A-CATEG-MAI  PIC X(20) VALUE SPACES.                  
002700         10  FILLER              PIC X(08) VALUE SPACES.                  
002800     05  FILLER                  PIC X(06) VALUE SPACES.                  
002900                                                                          
