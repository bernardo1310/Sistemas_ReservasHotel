000100******************************************************************        
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000300* DATA.......: 16/08/1989                                                 
000400* OBJETIVO...: CANCELAMENTO DE RESERVA - LOCALIZA A RESERVA ATIVA         
000500*              DO HOSPEDE (1a EM ORDEM DE CHECKIN), REMOVE DA             
000600*              TABELA ATIVA E MOVE PARA O HISTORICO                       
000700* NOME.......: RES2002A                                                   
000800******************************************************************        
000900*----------------------------------------------------------------*        
001000* HISTORICO DE ALTERACOES                                                 
001100*----------------------------------------------------------------*        
001200* 16/08/1989 JRS CH00121 CRIACAO DO MODULO - CANCELAMENTO DE              
001300*                        RESERVA                                          
001400* 22/09/1998 JRS Y2K00072 CAMPOS DE DATA AMPLIADOS PARA CCYYMMDD          
001500* 02/04/2009 MSZ CH00120 GERADAS MENSAGENS PARA O ACTIVITY-REPORT         
001600* 16/07/2014 RPS CH00287 MOVIMENTACAO PASSOU A MANTER O HISTORICO         
001700*                        ORDENADO POR CHECKIN/QUARTO                      
001800* 23/11/2016 RPS CH00315 CONTADORES E INDICADORES DE TRABALHO DO          
001900*                        CANCELAMENTO PASSARAM A NIVEL 77, PADRAO         
002000*                        DA AREA; LACO DE BUSCA NO HISTORICO              
002100*                        REESCRITO EM PARAGRAFO PROPRIO                   
002200*                        PERFORM...THRU/EXIT                              
002300*----------------------------------------------------------------*        
002400 IDENTIFICATION DIVISION.                                                 
002500 PROGRAM-ID.    RES2002A.                                                 
002600 AUTHOR.        JOSE ROBERTO.                                             
002700 INSTALLATION.  COBOL DICAS - SISTEMA DE RESERVAS.                        
002800 DATE-WRITTEN.  16/08/1989.                                               
002900 DATE-COMPILED.                                                           
003000 SECURITY.      USO INTERNO - DEPARTAMENTO DE HOSPEDAGEM.                 
003100                                                                          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM                                                   
003600     CLASS CLASSE-NUMERICA   IS '0' THRU '9'                              
003700     UPSI-0 ON STATUS  IS CHAVE-TESTE-LIGADA                              
003800            OFF STATUS IS CHAVE-TESTE-DESLIGADA.                          
003900                                                                          
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200 WORKING-STORAGE SECTION.                                                 
004300                                                                          
004400 77  WRK-IND1                    PIC 9(03) COMP VALUE ZEROS.              
004500 77  WRK-IND2                    PIC 9(03) COMP VALUE ZEROS.              
004600 77  WRK-POS-ACHADA               PIC 9(03) COMP VALUE ZEROS.             
004700 77  WRK-POS-INSERCAO             PIC 9(03) COMP VALUE ZEROS.             
004800 77  WRK-ACHOU-RESERVA            PIC X(01) VALUE 'N'.                    
004900     88  WRK-RESERVA-ACHADA                 VALUE 'S'.                    
005000     88  WRK-RESERVA-NAO-ACHADA             VALUE 'N'.                    
005100                                                                          
005200                                                                          
005300                                                                          
005400 01  WRK-RESERVA-CANCELADA.                                               
005500     05  WRK-CAN-CLI-NOME         PIC X(60).                              
005600     05  WRK-CAN-CLI-CPF          PIC 9(11).                              
005700     05  WRK-CAN-QRT-NUMERO       PIC 9(04).                              
005800     05  WRK-CAN-QRT-CATEG        PIC X(20).                              
005900     05  WRK-CAN-CHECKIN          PIC 9(08).                              
006000     05  WRK-CAN-CHECKOUT         PIC 9(08).                              
006100 01  WRK-RESERVA-CANCELADA-R REDEFINES WRK-RESERVA-CANCELADA.             
006200     05  WRK-CAN-TUDO             PIC X(107).                             
006300                                                                          
006400 01  WRK-CHECKIN-EDT              PIC 9(08) VALUE ZEROS.                  
006500 01  WRK-CHECKIN-EDT-R REDEFINES WRK-CHECKIN-EDT.                         
006600     05  WRK-CHECKIN-EDT-ANO      PIC 9(04).                              
006700     05  WRK-CHECKIN-EDT-MES      PIC 9(02).                              
006800     05  WRK-CHECKIN-EDT-DIA      PIC 9(02).                              
006900                                                                          
007000 01  WRK-CAN-CPF-EDT              PIC 9(11) VALUE ZEROS.                  
007100 01  WRK-CAN-CPF-EDT-R REDEFINES WRK-CAN-CPF-EDT.                         
007200     05  WRK-CAN-CPF-EDT-P1       PIC 9(09).                              
007300     05  WRK-CAN-CPF-EDT-P2       PIC 9(02).                              
007400                                                                          
007500 LINKAGE SECTION.                                                         
007600*    PEDIDO DE CANCELAMENTO (TIPO 'C') - SOMENTE O CPF IMPORTA            
007700 COPY COPY205A.                                                           
007800                                                                          
007900*    TABELA DE RESERVAS ATIVAS                                            
008000 COPY COPY202A.                                                           
008100                                                                          
008200*    TABELA DE HISTORICO DE CANCELAMENTOS                                 
008300 COPY COPY203A.                                                           
008400                                                                          
008500*    LINHAS DE MOVIMENTO DEVOLVIDAS PARA O ACTIVITY-REPORT                
008600 COPY COPY204A.                                                           
008700                                                                          
008800*================================================================*        
008900 PROCEDURE DIVISION USING COPY205A-REGISTRO                               
009000                          COPY202A-REGISTRO                               
009100                          COPY203A-REGISTRO                               
009200                          COPY204A-REGISTRO.                              
009300*================================================================*        
009400                                                                          
009500*----------------------------------------------------------------*        
009600*    PROCESSAMENTO PRINCIPAL                                              
009700*----------------------------------------------------------------*        
009800*> cobol-lint CL002 0000-processar                                        
009900 0000-PROCESSAR                  SECTION.                                 
010000*----------------------------------------------------------------*        
010100                                                                          
010200     MOVE ZEROS                  TO COPY204A-QUANT-LIN                    
010300     SET WRK-RESERVA-NAO-ACHADA  TO TRUE                                  
010400                                                                          
010500     PERFORM 1000-LOCALIZAR-RESERVA                                       
010600         THRU 1000-LOCALIZAR-RESERVA-EXIT                                 
010700                                                                          
010800     IF WRK-RESERVA-NAO-ACHADA                                            
010900        PERFORM 2000-GERAR-MSG-NAO-ACHADA                                 
011000            THRU 2000-GERAR-MSG-NAO-ACHADA-EXIT                           
011100     ELSE                                                                 
011200        PERFORM 3000-REMOVER-DA-ATIVA                                     
011300            THRU 3000-REMOVER-DA-ATIVA-EXIT                               
011400        PERFORM 4000-INSERIR-NO-HISTORICO                                 
011500            THRU 4000-INSERIR-NO-HISTORICO-EXIT                           
011600        PERFORM 5000-GERAR-MSG-CANCELADA                                  
011700            THRU 5000-GERAR-MSG-CANCELADA-EXIT                            
011800     END-IF                                                               
011900                                                                          
012000     PERFORM 9999-FINALIZAR                                               
012100         THRU 9999-FINALIZAR-EXIT                                         
012200     .                                                                    
012300*----------------------------------------------------------------*        
012400*> cobol-lint CL002 0000-end                                              
012500 0000-END.                       EXIT.                                    
012600*----------------------------------------------------------------*        
012700                                                                          
012800*----------------------------------------------------------------*        
012900*    LOCALIZAR A 1a RESERVA ATIVA DO CPF (TABELA JA EM ORDEM DE           
013000*    CHECKIN ASCENDENTE - O PRIMEIRO ENCONTRADO E O MAIS ANTIGO)          
013100*----------------------------------------------------------------*        
013200 1000-LOCALIZAR-RESERVA          SECTION.                                 
013300*----------------------------------------------------------------*        
013400                                                                          
013500     MOVE 1                      TO WRK-IND1                              
013600                                                                          
013700     PERFORM 1010-COMPARAR-CPF-ATIVA                                      
013800         THRU 1010-COMPARAR-CPF-ATIVA-EXIT                                
013900         UNTIL WRK-IND1 GREATER THAN COPY202A-QUANT-REG                   
014000            OR WRK-RESERVA-ACHADA                                         
014100     .                                                                    
014200 1000-LOCALIZAR-RESERVA-EXIT.    EXIT.                                    
014300*----------------------------------------------------------------*        
014400*> cobol-lint CL002 1000-end                                              
014500 1000-END.                       EXIT.                                    
014600*----------------------------------------------------------------*        
014700                                                                          
014800*----------------------------------------------------------------*        
014900*    COMPARAR CPF DE UM REGISTRO DA TABELA ATIVA COM O PEDIDO             
015000*----------------------------------------------------------------*        
015100 1010-COMPARAR-CPF-ATIVA         SECTION.                                 
015200*----------------------------------------------------------------*        
015300                                                                          
015400     IF COPY202A-CLI-CPF(WRK-IND1) EQUAL COPY205A-CLI-CPF                 
015500        SET WRK-RESERVA-ACHADA   TO TRUE                                  
015600        MOVE WRK-IND1           TO WRK-POS-ACHADA                         
015700        MOVE COPY202A-CLI-NOME   (WRK-IND1) TO                            
015800                              WRK-CAN-CLI-NOME                            
015900        MOVE COPY202A-CLI-CPF    (WRK-IND1) TO                            
016000                              WRK-CAN-CLI-CPF                             
016100        MOVE COPY202A-QRT-NUMERO (WRK-IND1) TO                            
016200                              WRK-CAN-QRT-NUMERO                          
016300        MOVE COPY202A-QRT-CATEG  (WRK-IND1) TO                            
016400                              WRK-CAN-QRT-CATEG                           
016500        MOVE COPY202A-CHECKIN    (WRK-IND1) TO                            
016600                              WRK-CAN-CHECKIN                             
016700        MOVE COPY202A-CHECKOUT   (WRK-IND1) TO                            
016800                              WRK-CAN-CHECKOUT                            
016900     END-IF                                                               
017000                                                                          
017100     ADD 1                       TO WRK-IND1                              
017200     .                                                                    
017300 1010-COMPARAR-CPF-ATIVA-EXIT.   EXIT.                                    
017400*----------------------------------------------------------------*        
017500*> cobol-lint CL002 1010-end                                              
017600 1010-END.                       EXIT.                                    
017700*----------------------------------------------------------------*        
017800                                                                          
017900*----------------------------------------------------------------*        
018000*    REMOVER A RESERVA DA TABELA ATIVA, DESLOCANDO OS REGISTROS           
018100*    SEGUINTES UMA POSICAO PARA TRAS                                      
018200*----------------------------------------------------------------*        
018300 3000-REMOVER-DA-ATIVA           SECTION.                                 
018400*----------------------------------------------------------------*        
018500                                                                          
018600     MOVE WRK-POS-ACHADA         TO WRK-IND1                              
018700                                                                          
018800     PERFORM 3010-DESLOCAR-ATIVA                                          
018900         THRU 3010-DESLOCAR-ATIVA-EXIT                                    
019000         UNTIL WRK-IND1 GREATER THAN COPY202A-QUANT-REG - 1               
019100                                                                          
019200     SUBTRACT 1                  FROM COPY202A-QUANT-REG                  
019300     .                                                                    
019400 3000-REMOVER-DA-ATIVA-EXIT.     EXIT.                                    
019500*----------------------------------------------------------------*        
019600*> cobol-lint CL002 3000-end                                              
019700 3000-END.                       EXIT.                                    
019800*----------------------------------------------------------------*        
019900                                                                          
020000*----------------------------------------------------------------*        
020100*    DESLOCAR UM REGISTRO DA TABELA ATIVA PARA FECHAR O ESPACO            
020200*----------------------------------------------------------------*        
020300 3010-DESLOCAR-ATIVA             SECTION.                                 
020400*----------------------------------------------------------------*        
020500                                                                          
020600     COMPUTE WRK-IND2 = WRK-IND1 + 1                                      
020700     MOVE COPY202A-TABELA(WRK-IND2)                                       
020800                           TO COPY202A-TABELA(WRK-IND1)                   
020900                                                                          
021000     ADD 1                       TO WRK-IND1                              
021100     .                                                                    
021200 3010-DESLOCAR-ATIVA-EXIT.       EXIT.                                    
021300*----------------------------------------------------------------*        
021400*> cobol-lint CL002 3010-end                                              
021500 3010-END.                       EXIT.                                    
021600*----------------------------------------------------------------*        
021700                                                                          
021800*----------------------------------------------------------------*        
021900*    INSERIR NO HISTORICO EM ORDEM DE CHECKIN/QUARTO                      
022000*----------------------------------------------------------------*        
022100 4000-INSERIR-NO-HISTORICO       SECTION.                                 
022200*----------------------------------------------------------------*        
022300                                                                          
022400     MOVE 1                      TO WRK-POS-INSERCAO                      
022500                                                                          
022600     MOVE 1                      TO WRK-IND1                              
022700                                                                          
022800     PERFORM 4010-LOCALIZAR-POSICAO-HIST                                  
022900         THRU 4010-LOCALIZAR-POSICAO-HIST-EXIT                            
023000         UNTIL WRK-IND1 GREATER THAN COPY203A-QUANT-REG                   
023100                                                                          
023200     MOVE COPY203A-QUANT-REG     TO WRK-IND1                              
023300                                                                          
023400     PERFORM 4020-DESLOCAR-HISTORICO                                      
023500         THRU 4020-DESLOCAR-HISTORICO-EXIT                                
023600         UNTIL WRK-IND1 LESS THAN WRK-POS-INSERCAO                        
023700                                                                          
023800     MOVE WRK-CAN-CLI-NOME       TO                                       
023900                    COPY203A-CLI-NOME   (WRK-POS-INSERCAO)                
024000     MOVE WRK-CAN-CLI-CPF        TO                                       
024100                    COPY203A-CLI-CPF    (WRK-POS-INSERCAO)                
024200     MOVE WRK-CAN-QRT-NUMERO     TO                                       
024300                    COPY203A-QRT-NUMERO (WRK-POS-INSERCAO)                
024400     MOVE WRK-CAN-QRT-CATEG      TO                                       
024500                    COPY203A-QRT-CATEG  (WRK-POS-INSERCAO)                
024600     MOVE WRK-CAN-CHECKIN        TO                                       
024700                    COPY203A-CHECKIN    (WRK-POS-INSERCAO)                
024800     MOVE WRK-CAN-CHECKOUT       TO                                       
024900                    COPY203A-CHECKOUT   (WRK-POS-INSERCAO)                
025000                                                                          
025100     ADD 1                       TO COPY203A-QUANT-REG                    
025200     .                                                                    
025300 4000-INSERIR-NO-HISTORICO-EXIT. EXIT.                                    
025400*----------------------------------------------------------------*        
025500*> cobol-lint CL002 4000-end                                              
025600 4000-END.                       EXIT.                                    
025700*----------------------------------------------------------------*        
025800                                                                          
025900*----------------------------------------------------------------*        
026000*    LOCALIZAR POSICAO DE INSERCAO NO HISTORICO (CHECKIN ASC,             
026100*    QUARTO ASC)                                                          
026200*----------------------------------------------------------------*        
026300 4010-LOCALIZAR-POSICAO-HIST     SECTION.                                 
026400*----------------------------------------------------------------*        
026500                                                                          
026600     IF COPY203A-CHECKIN(WRK-IND1) LESS THAN WRK-CAN-CHECKIN              
026700        MOVE WRK-IND1        TO WRK-POS-INSERCAO                          
026800        ADD 1                TO WRK-POS-INSERCAO                          
026900     ELSE                                                                 
027000        IF COPY203A-CHECKIN(WRK-IND1) EQUAL WRK-CAN-CHECKIN               
027100           AND COPY203A-QRT-NUMERO(WRK-IND1)                              
027200                            LESS THAN WRK-CAN-QRT-NUMERO                  
027300           MOVE WRK-IND1     TO WRK-POS-INSERCAO                          
027400           ADD 1             TO WRK-POS-INSERCAO                          
027500        END-IF                                                            
027600     END-IF                                                               
027700                                                                          
027800     ADD 1                       TO WRK-IND1                              
027900     .                                                                    
028000 4010-LOCALIZAR-POSICAO-HIST-EXIT.                                        
028100                                  EXIT.                                   
028200*----------------------------------------------------------------*        
028300*> cobol-lint CL002 4010-end                                              
028400 4010-END.                       EXIT.                                    
028500*----------------------------------------------------------------*        
028600                                                                          
028700*----------------------------------------------------------------*        
028800*    ABRIR ESPACO NO HISTORICO DESLOCANDO OS REGISTROS SEGUINTES          
028900*----------------------------------------------------------------*        
029000 4020-DESLOCAR-HISTORICO         SECTION.                                 
029100*----------------------------------------------------------------*        
029200                                                                          
029300     COMPUTE WRK-IND2 = WRK-IND1 + 1                                      
029400     MOVE COPY203A-TABELA(WRK-IND1)                                       
029500                           TO COPY203A-TABELA(WRK-IND2)                   
029600                                                                          
029700     SUBTRACT 1                  FROM WRK-IND1                            
029800     .                                                                    
029900 4020-DESLOCAR-HISTORICO-EXIT.   EXIT.                                    
030000*----------------------------------------------------------------*        
030100*> cobol-lint CL002 4020-end                                              
030200 4020-END.                       EXIT.                                    
030300*----------------------------------------------------------------*        
030400                                                                          
030500*----------------------------------------------------------------*        
030600*    GERAR LINHA DE CANCELAMENTO CONFIRMADO P/ ACTIVITY-REPORT            
030700*----------------------------------------------------------------*        
030800 5000-GERAR-MSG-CANCELADA        SECTION.                                 
030900*----------------------------------------------------------------*        
031000                                                                          
031100     MOVE WRK-CAN-CHECKIN        TO WRK-CHECKIN-EDT                       
031200     MOVE WRK-CAN-CLI-CPF        TO WRK-CAN-CPF-EDT                       
031300     ADD 1                       TO COPY204A-QUANT-LIN                    
031400     MOVE SPACES                 TO                                       
031500                    COPY204A-LINHA(COPY204A-QUANT-LIN)                    
031600     STRING 'RESERVA CANCELADA - CPF ' WRK-CAN-CPF-EDT-P1 '-'             
031700            WRK-CAN-CPF-EDT-P2                                            
031800            ' QUARTO ' WRK-CAN-QRT-NUMERO                                 
031900            ' CHECKIN ' WRK-CHECKIN-EDT-DIA '/'                           
032000                        WRK-CHECKIN-EDT-MES '/'                           
032100                        WRK-CHECKIN-EDT-ANO                               
032200            DELIMITED BY SIZE                                             
032300            INTO COPY204A-LINHA(COPY204A-QUANT-LIN)                       
032400     .                                                                    
032500 5000-GERAR-MSG-CANCELADA-EXIT.  EXIT.                                    
032600*----------------------------------------------------------------*        
032700*> cobol-lint CL002 5000-end                                              
032800 5000-END.                       EXIT.                                    
032900*----------------------------------------------------------------*        
033000                                                                          
033100*----------------------------------------------------------------*        
033200*    GERAR LINHA DE CANCELAMENTO NAO ENCONTRADO                           
033300*----------------------------------------------------------------*        
033400 2000-GERAR-MSG-NAO-ACHADA       SECTION.                                 
033500*----------------------------------------------------------------*        
033600                                                                          
033700     ADD 1                       TO COPY204A-QUANT-LIN                    
033800     MOVE SPACES                 TO                                       
033900                    COPY204A-LINHA(COPY204A-QUANT-LIN)                    
034000     STRING 'CANCELAMENTO REJEITADO - NENHUMA RESERVA ATIVA '             
034100            'PARA O CPF ' COPY205A-CLI-CPF                                
034200            DELIMITED BY SIZE                                             
034300            INTO COPY204A-LINHA(COPY204A-QUANT-LIN)                       
034400     .                                                                    
034500 2000-GERAR-MSG-NAO-ACHADA-EXIT. EXIT.                                    
034600*----------------------------------------------------------------*        
034700*> cobol-lint CL002 2000-end                                              
034800 2000-END.                       EXIT.                                    
034900*----------------------------------------------------------------*        
035000                                                                          
035100*----------------------------------------------------------------*        
035200*    FINALIZAR MODULO                                                     
035300*----------------------------------------------------------------*        
035400 9999-FINALIZAR                  SECTION.                                 
035500*----------------------------------------------------------------*        
035600                                                                          
035700     GOBACK                                                               
035800     .                                                                    
035900 9999-FINALIZAR-EXIT.            EXIT.                                    
036000*----------------------------------------------------------------*        
036100*> cobol-lint CL002 9999-end                                              
036200 9999-END.                       EXIT.                                    
036300*----------------------------------------------------------------*        
036400                                                                          
