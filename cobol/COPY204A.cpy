000100*================================================================*        
000200* DESCRICAO..: BOOK DE INTERFACE DAS MENSAGENS DE MOVIMENTO               
000300* PROGRAMADOR: M.SOUZA - COBOL DICAS                                      
000400* DATA.......: 17/07/1989                                                 
000500* TAMANHO....: 02103                                                      
000600*----------------------------------------------------------------*        
000700* USADO PELOS MODULOS DE REGISTRO/CANCELAMENTO/CONSULTA PARA              
000800* DEVOLVER AO RES0001A AS LINHAS QUE DEVEM SER GRAVADAS NO                
000900* ACTIVITY-REPORT, NA ORDEM EM QUE DEVEM SER IMPRESSAS.                   
001000*----------------------------------------------------------------*        
001100* COPY204A-QUANT-LIN    = QUANTIDADE DE LINHAS DEVOLVIDAS                 
001200* COPY204A-LINHA        = TEXTO DA LINHA DE ATIVIDADE (COL 1-100)         
001300*----------------------------------------------------------------*        
001400* 17/07/1989 MSZ CH00120 CRIACAO DO BOOK - MENSAGENS DE MOVIMENTO         
001500* 19/11/2009 JRS CH00134 AMPLIADO LIMITE DE LINHAS DE 10 P/ 20            
001600*================================================================*        
001700 01  COPY204A-HEADER.                                                     
001800     05  COPY204A-COD-BOOK       PIC X(08) VALUE 'COPY204A'.              
001900     05  COPY204A-TAM-BOOK       PIC 9(05) VALUE 02103.                   
002000     05  FILLER                  PIC X(10) VALUE SPACES.                  
002100 01  COPY204A-REGISTRO.                                                   
002200     05  COPY204A-QUANT-LIN      PIC 9(02) COMP    VALUE ZEROS.           
002300     05  COPY204A-TABELA OCCURS 20 TIMES                                  
002400                         INDEXED BY COPY204A-IDX.                         
002500         10  COPY204A-LINHA      PIC X(100) VALUE SPACES.                 
002600     05  FILLER                  PIC X(04) VALUE SPACES.                  
002700                                                                          
