000100******************************************************************        
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000300* DATA.......: 08/08/1989                                                 
000400* OBJETIVO...: VALIDACAO DE UM PEDIDO DE RESERVA (CLIENTE, QUARTO         
000500*              E PERIODO) ANTES DE SER ENCAMINHADO AO CADASTRO            
000600* NOME.......: RES1002A                                                   
000700******************************************************************        
000800*----------------------------------------------------------------*        
000900* HISTORICO DE ALTERACOES                                                 
001000*----------------------------------------------------------------*        
001100* 08/08/1989 JRS CH00119 CRIACAO DO MODULO - VALIDACAO DE RESERVA         
001200* 22/09/1998 JRS Y2K00072 CAMPOS DE DATA AMPLIADOS PARA CCYYMMDD          
001300* 19/11/2009 MSZ CH00135 INCLUIDA CONFERENCIA DE QUARTO NA TABELA         
001400* 09/07/2014 RPS CH00287 SUBSTITUIDO MASCARA 000.000.000-00 PELO          
001500*                        CAMPO DE 11 DIGITOS DO LAYOUT OFICIAL            
001600* 21/11/2016 RPS CH00313 INDICADORES DE TRABALHO DA VALIDACAO DE          
001700*                        RESERVA (WRK-IND1, WRK-QUARTO-OK E               
001800*                        SEMELHANTES) PASSARAM A NIVEL 77, PADRAO         
001900*                        DA AREA                                          
002000*----------------------------------------------------------------*        
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.    RES1002A.                                                 
002300 AUTHOR.        JOSE ROBERTO.                                             
002400 INSTALLATION.  COBOL DICAS - SISTEMA DE RESERVAS.                        
002500 DATE-WRITTEN.  08/08/1989.                                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.      USO INTERNO - DEPARTAMENTO DE HOSPEDAGEM.                 
002800                                                                          
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM                                                   
003300     CLASS CLASSE-NUMERICA   IS '0' THRU '9'                              
003400     UPSI-0 ON STATUS  IS CHAVE-TESTE-LIGADA                              
003500            OFF STATUS IS CHAVE-TESTE-DESLIGADA.                          
003600                                                                          
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900 WORKING-STORAGE SECTION.                                                 
004000                                                                          
004100 77  WRK-IND1                    PIC 9(02) COMP VALUE ZEROS.              
004200 77  WRK-QTD-DIGITOS             PIC 9(02) COMP VALUE ZEROS.              
004300 77  WRK-ACHOU-QUARTO            PIC X(01) VALUE 'N'.                     
004400     88  WRK-QUARTO-ACHADO                VALUE 'S'.                      
004500     88  WRK-QUARTO-NAO-ACHADO             VALUE 'N'.                     
004600 77  WRK-DATAS-OK                 PIC X(01) VALUE 'N'.                    
004700     88  WRK-PERIODO-VALIDO                 VALUE 'S'.                    
004800     88  WRK-PERIODO-INVALIDO               VALUE 'N'.                    
004900                                                                          
005000                                                                          
005100 01  WRK-CPF-TABELA.                                                      
005200     05  WRK-CPF-DIGITO OCCURS 11 TIMES                                   
005300                         PIC X(01) VALUE SPACES.                          
005400 01  WRK-CPF-TABELA-R REDEFINES WRK-CPF-TABELA                            
005500                         PIC X(11).                                       
005600                                                                          
005700 01  WRK-CATEG-ACHADA             PIC X(20) VALUE SPACES.                 
005800 01  WRK-CATEG-ACHADA-PARTES REDEFINES WRK-CATEG-ACHADA.                  
005900     05  WRK-CATEG-ACHADA-P1      PIC X(10).                              
006000     05  WRK-CATEG-ACHADA-P2      PIC X(10).                              
006100                                                                          
006200 01  WRK-CHECKIN-EDT               PIC 9(08) VALUE ZEROS.                 
006300 01  WRK-CHECKIN-EDT-R REDEFINES WRK-CHECKIN-EDT.                         
006400     05  WRK-CHECKIN-EDT-ANO       PIC 9(04).                             
006500     05  WRK-CHECKIN-EDT-MES       PIC 9(02).                             
006600     05  WRK-CHECKIN-EDT-DIA       PIC 9(02).                             
006700                                                                          
006800                                                                          
006900 LINKAGE SECTION.                                                         
007000*    DADOS DO PEDIDO DE RESERVA LIDO DE RESERVATION-TRANSACTIONS          
007100 COPY COPY205A.                                                           
007200                                                                          
007300*    TABELA DE QUARTOS CARREGADA POR RES1001A (SOMENTE LEITURA)           
007400 COPY COPY201A.                                                           
007500                                                                          
007600*    RESULTADO DA VALIDACAO DEVOLVIDO AO CHAMADOR (RES0001A)              
007700 01  LK-RESULTADO-VALIDACAO.                                              
007800     05  LK-VAL-STATUS           PIC X(01) VALUE 'N'.                     
007900         88  LK-PEDIDO-VALIDO              VALUE 'S'.                     
008000         88  LK-PEDIDO-INVALIDO            VALUE 'N'.                     
008100     05  LK-VAL-MOTIVO           PIC X(60) VALUE SPACES.                  
008200     05  FILLER                  PIC X(05) VALUE SPACES.                  
008300                                                                          
008400*================================================================*        
008500 PROCEDURE DIVISION USING COPY205A-REGISTRO                               
008600                          COPY201A-REGISTRO                               
008700                          LK-RESULTADO-VALIDACAO.                         
008800*================================================================*        
008900                                                                          
009000*----------------------------------------------------------------*        
009100*    PROCESSAMENTO PRINCIPAL                                              
009200*----------------------------------------------------------------*        
009300*> cobol-lint CL002 0000-processar                                        
009400 0000-PROCESSAR                  SECTION.                                 
009500*----------------------------------------------------------------*        
009600                                                                          
009700     SET LK-PEDIDO-VALIDO        TO TRUE                                  
009800     MOVE SPACES                 TO LK-VAL-MOTIVO                         
009900                                                                          
010000     PERFORM 1000-VALIDAR-CLIENTE                                         
010100         THRU 1000-VALIDAR-CLIENTE-EXIT                                   
010200                                                                          
010300     IF LK-PEDIDO-VALIDO                                                  
010400        PERFORM 2000-VALIDAR-QUARTO                                       
010500            THRU 2000-VALIDAR-QUARTO-EXIT                                 
010600     END-IF                                                               
010700                                                                          
010800     IF LK-PEDIDO-VALIDO                                                  
010900        PERFORM 3000-VALIDAR-PERIODO                                      
011000            THRU 3000-VALIDAR-PERIODO-EXIT                                
011100     END-IF                                                               
011200                                                                          
011300     PERFORM 9999-FINALIZAR                                               
011400         THRU 9999-FINALIZAR-EXIT                                         
011500     .                                                                    
011600*----------------------------------------------------------------*        
011700*> cobol-lint CL002 0000-end                                              
011800 0000-END.                       EXIT.                                    
011900*----------------------------------------------------------------*        
012000                                                                          
012100*----------------------------------------------------------------*        
012200*    VALIDAR NOME (NAO BRANCO) E CPF (11 DIGITOS NUMERICOS)               
012300*----------------------------------------------------------------*        
012400 1000-VALIDAR-CLIENTE            SECTION.                                 
012500*----------------------------------------------------------------*        
012600                                                                          
012700     IF COPY205A-CLI-NOME               EQUAL SPACES                      
012800        SET LK-PEDIDO-INVALIDO    TO TRUE                                 
012900        MOVE 'NOME DO HOSPEDE EM BRANCO'                                  
013000                                  TO LK-VAL-MOTIVO                        
013100        GO TO 1000-VALIDAR-CLIENTE-EXIT                                   
013200     END-IF                                                               
013300                                                                          
013400     MOVE COPY205A-CLI-CPF              TO WRK-CPF-TABELA-R               
013500     MOVE ZEROS                   TO WRK-QTD-DIGITOS                      
013600     MOVE 1                       TO WRK-IND1                             
013700                                                                          
013800     PERFORM 1100-CONTAR-DIGITO-CPF                                       
013900         THRU 1100-CONTAR-DIGITO-CPF-EXIT                                 
014000         UNTIL WRK-IND1 GREATER THAN 11                                   
014100                                                                          
014200     IF WRK-QTD-DIGITOS NOT EQUAL 11                                      
014300        SET LK-PEDIDO-INVALIDO    TO TRUE                                 
014400        MOVE 'CPF INVALIDO - FORA DO FORMATO DE 11 DIGITOS'               
014500                                  TO LK-VAL-MOTIVO                        
014600     END-IF                                                               
014700     .                                                                    
014800 1000-VALIDAR-CLIENTE-EXIT.      EXIT.                                    
014900*----------------------------------------------------------------*        
015000*> cobol-lint CL002 1000-end                                              
015100 1000-END.                       EXIT.                                    
015200*----------------------------------------------------------------*        
015300                                                                          
015400*----------------------------------------------------------------*        
015500*    CONTAR OS DIGITOS NUMERICOS DO CPF INFORMADO                         
015600*----------------------------------------------------------------*        
015700 1100-CONTAR-DIGITO-CPF          SECTION.                                 
015800*----------------------------------------------------------------*        
015900                                                                          
016000     IF WRK-CPF-DIGITO(WRK-IND1) IS NUMERIC                               
016100        ADD 1                    TO WRK-QTD-DIGITOS                       
016200     END-IF                                                               
016300                                                                          
016400     ADD 1                       TO WRK-IND1                              
016500     .                                                                    
016600 1100-CONTAR-DIGITO-CPF-EXIT.    EXIT.                                    
016700*----------------------------------------------------------------*        
016800*> cobol-lint CL002 1100-end                                              
016900 1100-END.                       EXIT.                                    
017000*----------------------------------------------------------------*        
017100                                                                          
017200*----------------------------------------------------------------*        
017300*    VALIDAR EXISTENCIA DO QUARTO NA TABELA CARREGADA                     
017400*----------------------------------------------------------------*        
017500 2000-VALIDAR-QUARTO             SECTION.                                 
017600*----------------------------------------------------------------*        
017700                                                                          
017800     SET WRK-QUARTO-NAO-ACHADO    TO TRUE                                 
017900     MOVE SPACES                  TO WRK-CATEG-ACHADA                     
018000                                                                          
018100     IF COPY205A-QRT-NUMERO NOT GREATER THAN ZEROS                        
018200        SET LK-PEDIDO-INVALIDO    TO TRUE                                 
018300        MOVE 'NUMERO DE QUARTO NAO INFORMADO'                             
018400                                  TO LK-VAL-MOTIVO                        
018500        GO TO 2000-VALIDAR-QUARTO-EXIT                                    
018600     END-IF                                                               
018700                                                                          
018800     MOVE 1                       TO WRK-IND1                             
018900                                                                          
019000     PERFORM 2100-COMPARAR-QUARTO                                         
019100         THRU 2100-COMPARAR-QUARTO-EXIT                                   
019200         UNTIL WRK-IND1 GREATER THAN COPY201A-QUANT-REG                   
019300            OR WRK-QUARTO-ACHADO                                          
019400                                                                          
019500     IF WRK-QUARTO-NAO-ACHADO                                             
019600        SET LK-PEDIDO-INVALIDO    TO TRUE                                 
019700        MOVE 'QUARTO NAO CADASTRADO'                                      
019800                                  TO LK-VAL-MOTIVO                        
019900     END-IF                                                               
020000     .                                                                    
020100 2000-VALIDAR-QUARTO-EXIT.       EXIT.                                    
020200*----------------------------------------------------------------*        
020300*> cobol-lint CL002 2000-end                                              
020400 2000-END.                       EXIT.                                    
020500*----------------------------------------------------------------*        
020600                                                                          
020700*----------------------------------------------------------------*        
020800*    COMPARAR UM REGISTRO DA TABELA COM O QUARTO DO PEDIDO                
020900*----------------------------------------------------------------*        
021000 2100-COMPARAR-QUARTO            SECTION.                                 
021100*----------------------------------------------------------------*        
021200                                                                          
021300     IF COPY201A-NUMERO(WRK-IND1) EQUAL COPY205A-QRT-NUMERO               
021400        SET WRK-QUARTO-ACHADO    TO TRUE                                  
021500        MOVE COPY201A-CATEG(WRK-IND1)                                     
021600                              TO WRK-CATEG-ACHADA                         
021700     END-IF                                                               
021800                                                                          
021900     ADD 1                       TO WRK-IND1                              
022000     .                                                                    
022100 2100-COMPARAR-QUARTO-EXIT.      EXIT.                                    
022200*----------------------------------------------------------------*        
022300*> cobol-lint CL002 2100-end                                              
022400 2100-END.                       EXIT.                                    
022500*----------------------------------------------------------------*        
022600*----------------------------------------------------------------*        
022700                                                                          
022800*----------------------------------------------------------------*        
022900*    VALIDAR CHECKIN/CHECKOUT INFORMADOS E CHECKOUT >= CHECKIN            
023000*----------------------------------------------------------------*        
023100 3000-VALIDAR-PERIODO            SECTION.                                 
023200*----------------------------------------------------------------*        
023300                                                                          
023400     SET WRK-PERIODO-INVALIDO     TO TRUE                                 
023500                                                                          
023600     IF COPY205A-RES-CHECKIN  NOT GREATER THAN ZEROS                      
023700        MOVE 'DATA DE CHECK-IN NAO INFORMADA'                             
023800                                  TO LK-VAL-MOTIVO                        
023900        SET LK-PEDIDO-INVALIDO    TO TRUE                                 
024000        GO TO 3000-VALIDAR-PERIODO-EXIT                                   
024100     END-IF                                                               
024200                                                                          
024300     IF COPY205A-RES-CHECKOUT NOT GREATER THAN ZEROS                      
024400        MOVE 'DATA DE CHECK-OUT NAO INFORMADA'                            
024500                                  TO LK-VAL-MOTIVO                        
024600        SET LK-PEDIDO-INVALIDO    TO TRUE                                 
024700        GO TO 3000-VALIDAR-PERIODO-EXIT                                   
024800     END-IF                                                               
024900                                                                          
025000     IF COPY205A-RES-CHECKOUT LESS THAN COPY205A-RES-CHECKIN              
025100        MOVE COPY205A-RES-CHECKIN  TO WRK-CHECKIN-EDT                     
025200        MOVE SPACES                TO LK-VAL-MOTIVO                       
025300        STRING 'CHECK-OUT ANTERIOR AO CHECK-IN DE '                       
025400               WRK-CHECKIN-EDT-DIA '/'                                    
025500               WRK-CHECKIN-EDT-MES '/'                                    
025600               WRK-CHECKIN-EDT-ANO                                        
025700               DELIMITED BY SIZE                                          
025800               INTO LK-VAL-MOTIVO                                         
025900        SET LK-PEDIDO-INVALIDO    TO TRUE                                 
026000     ELSE                                                                 
026100        SET WRK-PERIODO-VALIDO    TO TRUE                                 
026200     END-IF                                                               
026300     .                                                                    
026400 3000-VALIDAR-PERIODO-EXIT.      EXIT.                                    
026500*----------------------------------------------------------------*        
026600*> cobol-lint CL002 3000-end                                              
026700 3000-END.                       EXIT.                                    
026800*----------------------------------------------------------------*        
026900                                                                          
027000*----------------------------------------------------------------*        
027100*    FINALIZAR MODULO                                                     
027200*----------------------------------------------------------------*        
027300 9999-FINALIZAR                  SECTION.                                 
027400*----------------------------------------------------------------*        
027500                                                                          
027600     IF LK-PEDIDO-INVALIDO                                                
027700        DISPLAY '* RES1002A - PEDIDO REJEITADO: ' LK-VAL-MOTIVO           
027800     END-IF                                                               
027900     GOBACK                                                               
028000     .                                                                    
028100 9999-FINALIZAR-EXIT.            EXIT.                                    
028200*----------------------------------------------------------------*        
028300*> cobol-lint CL002 9999-end                                              
028400 9999-END.                       EXIT.                                    
028500*----------------------------------------------------------------*        
028600                                                                          
028700                                                                          
