000100******************************************************************        
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000300* DATA.......: 05/09/1989                                                 
000400* OBJETIVO...: PROGRAMA PRINCIPAL (DRIVER) DO SISTEMA DE RESERVAS.        
000500*              LE O LOTE DE MOVIMENTO (RESERVAR/CANCELAR), O LOTE         
000600*              DE CONSULTAS (BUSCA/DISPONIBILIDADE) E ACIONA O            
000700*              RELATORIO GERENCIAL AO FINAL DO PROCESSAMENTO.             
000800* NOME.......: RES0001A                                                   
000900******************************************************************        
001000*----------------------------------------------------------------*        
001100* HISTORICO DE ALTERACOES                                                 
001200*----------------------------------------------------------------*        
001300* 05/09/1989 JRS CH00117 CRIACAO DO MODULO - DRIVER DO LOTE DE            
001400*                        RESERVAS (SUBSTITUI O ANTIGO CADASTRO            
001500*                        DE USUARIO)                                      
001600* 22/09/1998 JRS Y2K00070 DATAS DE PARAMETRO DO RELATORIO                 
001700*                        AMPLIADAS PARA CCYYMMDD                          
001800* 19/11/2009 MSZ CH00134 INCLUIDA CHAMADA UNICA A RES3001A PARA           
001900*                        LISTAGEM COMPLETA DE RESERVAS ATIVAS APOS        
002000*                        O LOTE DE MOVIMENTO                              
002100* 09/07/2014 RPS CH00287 DATA DE ALERTA DE OCUPACAO PASSOU A SER A        
002200*                        DATA CORRENTE (PROGDATA), NAO MAIS FIXA          
002300*----------------------------------------------------------------*        
002400 IDENTIFICATION DIVISION.                                                 
002500 PROGRAM-ID.    RES0001A.                                                 
002600 AUTHOR.        JOSE ROBERTO.                                             
002700 INSTALLATION.  COBOL DICAS - SISTEMA DE RESERVAS.                        
002800 DATE-WRITTEN.  05/09/1989.                                               
002900 DATE-COMPILED.                                                           
003000 SECURITY.      USO INTERNO - DEPARTAMENTO DE HOSPEDAGEM.                 
003100                                                                          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM                                                   
003600     CLASS CLASSE-NUMERICA   IS '0' THRU '9'                              
003700     UPSI-0 ON STATUS  IS CHAVE-TESTE-LIGADA                              
003800            OFF STATUS IS CHAVE-TESTE-DESLIGADA.                          
003900                                                                          
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT RESERVATION-TRANSACTIONS ASSIGN TO RESTRAN                    
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS  IS FS-RESTRAN.                                      
004500                                                                          
004600     SELECT QUERY-REQUESTS       ASSIGN TO QRYREQ                         
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS  IS FS-QRYREQ.                                       
004900                                                                          
005000     SELECT ACTIVITY-REPORT      ASSIGN TO ACTREPT                        
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS  IS FS-ACTREPT.                                      
005300                                                                          
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600                                                                          
005700*    LOTE DE MOVIMENTO: PEDIDOS DE RESERVA E CANCELAMENTO                 
005800 FD  RESERVATION-TRANSACTIONS.                                            
005900 01  REG-RESTRAN.                                                         
006000     05  REG-RESTRAN-TIPO        PIC X(01).                               
006100         88  REG-RESTRAN-RESERVAR          VALUE 'R'.                     
006200         88  REG-RESTRAN-CANCELAR          VALUE 'C'.                     
006300     05  REG-RESTRAN-CLI-NOME    PIC X(60).                               
006400     05  REG-RESTRAN-CLI-CPF     PIC X(11).                               
006500     05  REG-RESTRAN-QRT-NUMERO  PIC 9(04).                               
006600     05  REG-RESTRAN-CHECKIN     PIC 9(08).                               
006700     05  REG-RESTRAN-CHECKOUT    PIC 9(08).                               
006800                                                                          
006900*    LOTE DE CONSULTAS: BUSCA POR CPF E DISPONIBILIDADE                   
007000 FD  QUERY-REQUESTS.                                                      
007100 01  REG-QRYREQ.                                                          
007200     05  REG-QRYREQ-TIPO         PIC X(01).                               
007300         88  REG-QRYREQ-LOOKUP             VALUE 'L'.                     
007400         88  REG-QRYREQ-DISPONIB           VALUE 'A'.                     
007500     05  REG-QRYREQ-CLI-CPF      PIC X(11).                               
007600     05  REG-QRYREQ-CATEG        PIC X(20).                               
007700     05  REG-QRYREQ-DATE         PIC 9(08).                               
007800                                                                          
007900*    SAIDA DE ATIVIDADE DO LOTE (UMA LINHA POR OCORRENCIA)                
008000 FD  ACTIVITY-REPORT.                                                     
008100 01  REG-ACTREPT                 PIC X(100).                              
008200                                                                          
008300 WORKING-STORAGE SECTION.                                                 
008400                                                                          
008500 77  WRK-FIM-RESTRAN              PIC X(01) VALUE 'N'.                    
008600     88  WRK-RESTRAN-ACABOU                 VALUE 'S'.                    
008700     88  WRK-RESTRAN-CONTINUA               VALUE 'N'.                    
008800 77  WRK-FIM-QRYREQ                PIC X(01) VALUE 'N'.                   
008900     88  WRK-QRYREQ-ACABOU                   VALUE 'S'.                   
009000     88  WRK-QRYREQ-CONTINUA                 VALUE 'N'.                   
009100 77  WRK-IND-MSG                  PIC 9(02) COMP VALUE ZEROS.             
009200 77  WRK-PARM-REL-QTD-TOP          PIC 9(02) COMP VALUE 3.                
009300 77  WRK-PARM-REL-LIMITE           PIC 9(03)V99   VALUE 090.00.           
009400                                                                          
009500 01  FS-RESTRAN                  PIC X(02) VALUE '00'.                    
009600     88  FS-RESTRAN-OK                     VALUE '00'.                    
009700     88  FS-RESTRAN-FIM                    VALUE '10'.                    
009800 01  FS-QRYREQ                   PIC X(02) VALUE '00'.                    
009900     88  FS-QRYREQ-OK                       VALUE '00'.                   
010000     88  FS-QRYREQ-FIM                      VALUE '10'.                   
010100 01  FS-ACTREPT                  PIC X(02) VALUE '00'.                    
010200     88  FS-ACTREPT-OK                      VALUE '00'.                   
010300                                                                          
010400                                                                          
010500                                                                          
010600                                                                          
010700*    AREA PARA MONTAGEM DA DATA CORRENTE (CCYYMMDD) A PARTIR DO           
010800*    REGISTRO DEVOLVIDO POR PROGDATA, USADA COMO DATA DE ALERTA           
010900*    DE OCUPACAO DO RELATORIO GERENCIAL                                   
011000 01  WRK-HOJE-CCYYMMDD             PIC 9(08) VALUE ZEROS.                 
011100 01  WRK-HOJE-CCYYMMDD-R REDEFINES WRK-HOJE-CCYYMMDD.                     
011200     05  WRK-HOJE-ANO              PIC 9(04).                             
011300     05  WRK-HOJE-MES              PIC 9(02).                             
011400     05  WRK-HOJE-DIA              PIC 9(02).                             
011500                                                                          
011600*    AREA DE TRABALHO PARA O NOME DO HOSPEDE REJEITADO (MENSAGEM          
011700*    DE RECUSA NO ACTIVITY-REPORT, QUANDO A VALIDACAO FALHA)              
011800 01  WRK-NOME-REJEITADO.                                                  
011900     05  WRK-NOME-REJEITADO-TXT    PIC X(60) VALUE SPACES.                
012000 01  WRK-NOME-REJEITADO-R REDEFINES WRK-NOME-REJEITADO.                   
012100     05  WRK-NOME-REJEITADO-P1     PIC X(30).                             
012200     05  WRK-NOME-REJEITADO-P2     PIC X(30).                             
012300                                                                          
012400*    PARAMETROS FIXOS DO LOTE (EQUIVALEM AO ANTIGO MENU DA TELA)          
012500                                                                          
012600 01  WRK-PARM-REL-PERIODO-INI      PIC 9(08)      VALUE ZEROS.            
012700 01  WRK-PERIODO-INI-R REDEFINES WRK-PARM-REL-PERIODO-INI.                
012800     05  WRK-PERIODO-INI-ANO       PIC 9(04).                             
012900     05  WRK-PERIODO-INI-MESDIA    PIC X(04).                             
013000                                                                          
013100 01  WRK-PARM-REL-PERIODO-FIM      PIC 9(08)      VALUE ZEROS.            
013200 01  WRK-PERIODO-FIM-R REDEFINES WRK-PARM-REL-PERIODO-FIM.                
013300     05  WRK-PERIODO-FIM-ANO       PIC 9(04).                             
013400     05  WRK-PERIODO-FIM-MESDIA    PIC X(04).                             
013500                                                                          
013600*    TABELA DE QUARTOS CADASTRADOS (CARREGADA POR RES1001A)               
013700 COPY COPY201A.                                                           
013800                                                                          
013900*    TABELA DE RESERVAS ATIVAS (MANTIDA POR RES2001A/RES2002A)            
014000 COPY COPY202A.                                                           
014100                                                                          
014200*    HISTORICO DE RESERVAS CANCELADAS (MANTIDO POR RES2002A)              
014300 COPY COPY203A.                                                           
014400                                                                          
014500*    LINHAS DE MOVIMENTO DEVOLVIDAS PELOS MODULOS CHAMADOS                
014600 COPY COPY204A.                                                           
014700                                                                          
014800*    AREA DO PEDIDO DE RESERVA/CANCELAMENTO (TRANSACAO CORRENTE)          
014900 COPY COPY205A.                                                           
015000                                                                          
015100*    REGISTRO DE DATA CORRENTE DEVOLVIDO POR PROGDATA                     
015200 COPY COD001A.                                                            
015300                                                                          
015400*    RESULTADO DA VALIDACAO DEVOLVIDO POR RES1002A                        
015500 01  LK-RESULTADO-VALIDACAO.                                              
015600     05  LK-VAL-STATUS            PIC X(01) VALUE 'N'.                    
015700         88  LK-PEDIDO-VALIDO               VALUE 'S'.                    
015800         88  LK-PEDIDO-INVALIDO             VALUE 'N'.                    
015900     05  LK-VAL-MOTIVO            PIC X(60) VALUE SPACES.                 
016000     05  FILLER                   PIC X(05) VALUE SPACES.                 
016100                                                                          
016200*    PARAMETROS DE CONSULTA PASSADOS A RES3001A                           
016300 01  LK-PARM-CONSULTA.                                                    
016400     05  LK-MODO-CONSULTA         PIC X(01) VALUE SPACES.                 
016500         88  LK-MODO-LOOKUP                 VALUE 'L'.                    
016600         88  LK-MODO-LISTAR-TODAS            VALUE 'T'.                   
016700     05  LK-CPF-PROCURADO         PIC X(11) VALUE SPACES.                 
016800     05  FILLER                   PIC X(08) VALUE SPACES.                 
016900                                                                          
017000*    PARAMETROS DE DISPONIBILIDADE PASSADOS A RES3002A                    
017100 01  LK-PARM-DISPONIBILIDADE.                                             
017200     05  LK-QRY-CATEG             PIC X(20) VALUE SPACES.                 
017300     05  LK-QRY-DATE              PIC 9(08) VALUE ZEROS.                  
017400     05  FILLER                   PIC X(05) VALUE SPACES.                 
017500                                                                          
017600*    PARAMETROS DO RELATORIO GERENCIAL PASSADOS A RES4001A                
017700 01  LK-PARM-REL-GERENCIAL.                                               
017800     05  LK-REL-PERIODO-INI       PIC 9(08) VALUE ZEROS.                  
017900     05  LK-REL-PERIODO-FIM       PIC 9(08) VALUE ZEROS.                  
018000     05  LK-REL-DATA-ALERTA       PIC 9(08) VALUE ZEROS.                  
018100     05  LK-REL-QTD-TOP           PIC 9(02) VALUE 03.                     
018200     05  LK-REL-LIMITE-ALERTA     PIC 9(03)V99 VALUE 090.00.              
018300     05  FILLER                   PIC X(09) VALUE SPACES.                 
018400                                                                          
018500*================================================================*        
018600 PROCEDURE DIVISION.                                                      
018700*================================================================*        
018800                                                                          
018900*----------------------------------------------------------------*        
019000*    PROCESSAMENTO PRINCIPAL                                              
019100*----------------------------------------------------------------*        
019200*> cobol-lint CL002 0000-processar                                        
019300 0000-PROCESSAR                  SECTION.                                 
019400*----------------------------------------------------------------*        
019500                                                                          
019600     PERFORM 0100-ABRIR-ARQUIVOS                                          
019700         THRU 0100-ABRIR-ARQUIVOS-EXIT                                    
019800                                                                          
019900     CALL 'RES1001A'             USING COPY201A-REGISTRO                  
020000                                                                          
020100     PERFORM 1000-PROCESSAR-MOVIMENTO                                     
020200         THRU 1000-PROCESSAR-MOVIMENTO-EXIT                               
020300                                                                          
020400     PERFORM 1500-LISTAR-ATIVAS                                           
020500         THRU 1500-LISTAR-ATIVAS-EXIT                                     
020600                                                                          
020700     PERFORM 2000-PROCESSAR-CONSULTAS                                     
020800         THRU 2000-PROCESSAR-CONSULTAS-EXIT                               
020900                                                                          
021000     PERFORM 3000-GERAR-RELATORIO-GERENCIAL                               
021100         THRU 3000-GERAR-RELATORIO-GERENCIAL-EXIT                         
021200                                                                          
021300     PERFORM 0200-FECHAR-ARQUIVOS                                         
021400         THRU 0200-FECHAR-ARQUIVOS-EXIT                                   
021500                                                                          
021600     PERFORM 9999-FINALIZAR                                               
021700         THRU 9999-FINALIZAR-EXIT                                         
021800     .                                                                    
021900*----------------------------------------------------------------*        
022000*> cobol-lint CL002 0000-end                                              
022100 0000-END.                       EXIT.                                    
022200*----------------------------------------------------------------*        
022300                                                                          
022400*----------------------------------------------------------------*        
022500*    ABERTURA DOS ARQUIVOS DO LOTE                                        
022600*----------------------------------------------------------------*        
022700 0100-ABRIR-ARQUIVOS             SECTION.                                 
022800*----------------------------------------------------------------*        
022900                                                                          
023000     OPEN INPUT  RESERVATION-TRANSACTIONS                                 
023100     OPEN INPUT  QUERY-REQUESTS                                           
023200     OPEN OUTPUT ACTIVITY-REPORT                                          
023300                                                                          
023400     IF NOT FS-RESTRAN-OK                                                 
023500        DISPLAY '* RES0001A - ERRO AO ABRIR RESTRAN - FS='                
023600                 FS-RESTRAN                                               
023700        GO TO 0100-ABRIR-ARQUIVOS-EXIT                                    
023800     END-IF                                                               
023900                                                                          
024000     IF NOT FS-QRYREQ-OK                                                  
024100        DISPLAY '* RES0001A - ERRO AO ABRIR QRYREQ - FS='                 
024200                 FS-QRYREQ                                                
024300     END-IF                                                               
024400     .                                                                    
024500 0100-ABRIR-ARQUIVOS-EXIT.       EXIT.                                    
024600*----------------------------------------------------------------*        
024700*> cobol-lint CL002 0100-end                                              
024800 0100-END.                       EXIT.                                    
024900*----------------------------------------------------------------*        
025000                                                                          
025100*----------------------------------------------------------------*        
025200*    LOTE DE MOVIMENTO: LE E DESPACHA CADA PEDIDO DE RESERVA OU           
025300*    CANCELAMENTO, GRAVANDO AS LINHAS DE RETORNO NO ACTIVITY-             
025400*    REPORT                                                               
025500*----------------------------------------------------------------*        
025600 1000-PROCESSAR-MOVIMENTO        SECTION.                                 
025700*----------------------------------------------------------------*        
025800                                                                          
025900     PERFORM 1010-LER-RESTRAN                                             
026000         THRU 1010-LER-RESTRAN-EXIT                                       
026100                                                                          
026200     PERFORM 1020-TRATAR-TRANSACAO                                        
026300         THRU 1020-TRATAR-TRANSACAO-EXIT                                  
026400         UNTIL WRK-RESTRAN-ACABOU                                         
026500     .                                                                    
026600 1000-PROCESSAR-MOVIMENTO-EXIT.  EXIT.                                    
026700*----------------------------------------------------------------*        
026800*> cobol-lint CL002 1000-end                                              
026900 1000-END.                       EXIT.                                    
027000*----------------------------------------------------------------*        
027100                                                                          
027200*----------------------------------------------------------------*        
027300*    LEITURA DE UM REGISTRO DO LOTE DE MOVIMENTO                          
027400*----------------------------------------------------------------*        
027500 1010-LER-RESTRAN                SECTION.                                 
027600*----------------------------------------------------------------*        
027700                                                                          
027800     READ RESERVATION-TRANSACTIONS                                        
027900         AT END                                                           
028000             SET WRK-RESTRAN-ACABOU TO TRUE                               
028100         NOT AT END                                                       
028200             MOVE REG-RESTRAN-TIPO        TO COPY205A-TIPO-TRAN           
028300             MOVE REG-RESTRAN-CLI-NOME    TO COPY205A-CLI-NOME            
028400             MOVE REG-RESTRAN-CLI-CPF     TO COPY205A-CLI-CPF             
028500             MOVE REG-RESTRAN-QRT-NUMERO  TO COPY205A-QRT-NUMERO          
028600             MOVE REG-RESTRAN-CHECKIN     TO COPY205A-RES-CHECKIN         
028700             MOVE REG-RESTRAN-CHECKOUT    TO COPY205A-RES-CHECKOUT        
028800     END-READ                                                             
028900     .                                                                    
029000 1010-LER-RESTRAN-EXIT.          EXIT.                                    
029100*----------------------------------------------------------------*        
029200*> cobol-lint CL002 1010-end                                              
029300 1010-END.                       EXIT.                                    
029400*----------------------------------------------------------------*        
029500                                                                          
029600*----------------------------------------------------------------*        
029700*    DESPACHO DA TRANSACAO CORRENTE (RESERVAR/CANCELAR) E LEITURA         
029800*    DA PROXIMA                                                           
029900*----------------------------------------------------------------*        
030000 1020-TRATAR-TRANSACAO           SECTION.                                 
030100*----------------------------------------------------------------*        
030200                                                                          
030300     MOVE ZEROS                  TO COPY204A-QUANT-LIN                    
030400                                                                          
030500     EVALUATE TRUE                                                        
030600         WHEN COPY205A-RESERVAR                                           
030700             PERFORM 1100-REGISTRAR-RESERVA                               
030800                 THRU 1100-REGISTRAR-RESERVA-EXIT                         
030900         WHEN COPY205A-CANCELAR                                           
031000             CALL 'RES2002A'     USING COPY205A-REGISTRO                  
031100                                       COPY202A-REGISTRO                  
031200                                       COPY203A-REGISTRO                  
031300                                       COPY204A-REGISTRO                  
031400         WHEN OTHER                                                       
031500             DISPLAY '* RES0001A - TIPO DE TRANSACAO INVALIDO: '          
031600                      COPY205A-TIPO-TRAN                                  
031700     END-EVALUATE                                                         
031800                                                                          
031900     PERFORM 1900-GRAVAR-MENSAGENS                                        
032000         THRU 1900-GRAVAR-MENSAGENS-EXIT                                  
032100                                                                          
032200     PERFORM 1010-LER-RESTRAN                                             
032300         THRU 1010-LER-RESTRAN-EXIT                                       
032400     .                                                                    
032500 1020-TRATAR-TRANSACAO-EXIT.     EXIT.                                    
032600*----------------------------------------------------------------*        
032700*> cobol-lint CL002 1020-end                                              
032800 1020-END.                       EXIT.                                    
032900*----------------------------------------------------------------*        
033000                                                                          
033100*----------------------------------------------------------------*        
033200*    VALIDA O PEDIDO DE RESERVA (RES1002A) E, SE VALIDO, ACIONA O         
033300*    CADASTRO NA TABELA DE RESERVAS ATIVAS (RES2001A); SE                 
033400*    INVALIDO, GERA A LINHA DE RECUSA PARA O ACTIVITY-REPORT              
033500*----------------------------------------------------------------*        
033600 1100-REGISTRAR-RESERVA          SECTION.                                 
033700*----------------------------------------------------------------*        
033800                                                                          
033900     CALL 'RES1002A'             USING COPY205A-REGISTRO                  
034000                                       COPY201A-REGISTRO                  
034100                                       LK-RESULTADO-VALIDACAO             
034200                                                                          
034300     IF LK-PEDIDO-VALIDO                                                  
034400        CALL 'RES2001A'          USING COPY205A-REGISTRO                  
034500                                       COPY201A-REGISTRO                  
034600                                       COPY202A-REGISTRO                  
034700                                       COPY204A-REGISTRO                  
034800     ELSE                                                                 
034900        MOVE COPY205A-CLI-NOME   TO WRK-NOME-REJEITADO-TXT                
035000        ADD 1                    TO COPY204A-QUANT-LIN                    
035100        MOVE SPACES              TO                                       
035200                    COPY204A-LINHA(COPY204A-QUANT-LIN)                    
035300        STRING 'PEDIDO REJEITADO - HOSPEDE '                              
035400               WRK-NOME-REJEITADO-P1 WRK-NOME-REJEITADO-P2                
035500               ' MOTIVO ' LK-VAL-MOTIVO                                   
035600               DELIMITED BY SIZE                                          
035700               INTO COPY204A-LINHA(COPY204A-QUANT-LIN)                    
035800     END-IF                                                               
035900     .                                                                    
036000 1100-REGISTRAR-RESERVA-EXIT.    EXIT.                                    
036100*----------------------------------------------------------------*        
036200*> cobol-lint CL002 1100-end                                              
036300 1100-END.                       EXIT.                                    
036400*----------------------------------------------------------------*        
036500                                                                          
036600*----------------------------------------------------------------*        
036700*    GRAVA NO ACTIVITY-REPORT AS LINHAS DEVOLVIDAS PELO ULTIMO            
036800*    MODULO CHAMADO (COPY204A)                                            
036900*----------------------------------------------------------------*        
037000 1900-GRAVAR-MENSAGENS           SECTION.                                 
037100*----------------------------------------------------------------*        
037200                                                                          
037300     MOVE 1                      TO WRK-IND-MSG                           
037400                                                                          
037500     PERFORM 1910-GRAVAR-UMA-LINHA                                        
037600         THRU 1910-GRAVAR-UMA-LINHA-EXIT                                  
037700         UNTIL WRK-IND-MSG GREATER THAN COPY204A-QUANT-LIN                
037800     .                                                                    
037900 1900-GRAVAR-MENSAGENS-EXIT.     EXIT.                                    
038000*----------------------------------------------------------------*        
038100*> cobol-lint CL002 1900-end                                              
038200 1900-END.                       EXIT.                                    
038300*----------------------------------------------------------------*        
038400                                                                          
038500*----------------------------------------------------------------*        
038600*    GRAVAR UMA LINHA DE MENSAGEM (WRK-IND-MSG) NO ACTIVITY-REPORT        
038700*----------------------------------------------------------------*        
038800 1910-GRAVAR-UMA-LINHA           SECTION.                                 
038900*----------------------------------------------------------------*        
039000                                                                          
039100     MOVE COPY204A-LINHA(WRK-IND-MSG) TO REG-ACTREPT                      
039200     WRITE REG-ACTREPT                                                    
039300                                                                          
039400     ADD 1                       TO WRK-IND-MSG                           
039500     .                                                                    
039600 1910-GRAVAR-UMA-LINHA-EXIT.     EXIT.                                    
039700*----------------------------------------------------------------*        
039800*> cobol-lint CL002 1910-end                                              
039900 1910-END.                       EXIT.                                    
040000*----------------------------------------------------------------*        
040100                                                                          
040200*----------------------------------------------------------------*        
040300*    LISTAGEM COMPLETA DAS RESERVAS ATIVAS NO ACTIVITY-REPORT,            
040400*    ACIONADA UMA UNICA VEZ APOS O LOTE DE MOVIMENTO (A CONSULTA          
040500*    DE "TODAS AS RESERVAS" NAO TEM CODIGO PROPRIO NO LOTE DE             
040600*    QUERY-REQUESTS)                                                      
040700*----------------------------------------------------------------*        
040800 1500-LISTAR-ATIVAS              SECTION.                                 
040900*----------------------------------------------------------------*        
041000                                                                          
041100     MOVE ZEROS                  TO COPY204A-QUANT-LIN                    
041200     SET LK-MODO-LISTAR-TODAS    TO TRUE                                  
041300                                                                          
041400     CALL 'RES3001A'             USING LK-PARM-CONSULTA                   
041500                                       COPY202A-REGISTRO                  
041600                                       COPY204A-REGISTRO                  
041700                                                                          
041800     PERFORM 1900-GRAVAR-MENSAGENS                                        
041900         THRU 1900-GRAVAR-MENSAGENS-EXIT                                  
042000     .                                                                    
042100 1500-LISTAR-ATIVAS-EXIT.        EXIT.                                    
042200*----------------------------------------------------------------*        
042300*> cobol-lint CL002 1500-end                                              
042400 1500-END.                       EXIT.                                    
042500*----------------------------------------------------------------*        
042600                                                                          
042700*----------------------------------------------------------------*        
042800*    LOTE DE CONSULTAS: LE E DESPACHA CADA PEDIDO DE BUSCA POR CPF        
042900*    OU DE DISPONIBILIDADE DE QUARTOS                                     
043000*----------------------------------------------------------------*        
043100 2000-PROCESSAR-CONSULTAS        SECTION.                                 
043200*----------------------------------------------------------------*        
043300                                                                          
043400     PERFORM 2010-LER-QRYREQ                                              
043500         THRU 2010-LER-QRYREQ-EXIT                                        
043600                                                                          
043700     PERFORM 2020-TRATAR-CONSULTA                                         
043800         THRU 2020-TRATAR-CONSULTA-EXIT                                   
043900         UNTIL WRK-QRYREQ-ACABOU                                          
044000     .                                                                    
044100 2000-PROCESSAR-CONSULTAS-EXIT.  EXIT.                                    
044200*----------------------------------------------------------------*        
044300*> cobol-lint CL002 2000-end                                              
044400 2000-END.                       EXIT.                                    
044500*----------------------------------------------------------------*        
044600                                                                          
044700*----------------------------------------------------------------*        
044800*    LEITURA DE UM REGISTRO DO LOTE DE CONSULTAS                          
044900*----------------------------------------------------------------*        
045000 2010-LER-QRYREQ                 SECTION.                                 
045100*----------------------------------------------------------------*        
045200                                                                          
045300     READ QUERY-REQUESTS                                                  
045400         AT END                                                           
045500             SET WRK-QRYREQ-ACABOU TO TRUE                                
045600     END-READ                                                             
045700     .                                                                    
045800 2010-LER-QRYREQ-EXIT.           EXIT.                                    
045900*----------------------------------------------------------------*        
046000*> cobol-lint CL002 2010-end                                              
046100 2010-END.                       EXIT.                                    
046200*----------------------------------------------------------------*        
046300                                                                          
046400*----------------------------------------------------------------*        
046500*    DESPACHO DA CONSULTA CORRENTE (BUSCA/DISPONIBILIDADE) E              
046600*    LEITURA DA PROXIMA                                                   
046700*----------------------------------------------------------------*        
046800 2020-TRATAR-CONSULTA            SECTION.                                 
046900*----------------------------------------------------------------*        
047000                                                                          
047100     MOVE ZEROS                  TO COPY204A-QUANT-LIN                    
047200                                                                          
047300     EVALUATE TRUE                                                        
047400         WHEN REG-QRYREQ-LOOKUP                                           
047500             SET LK-MODO-LOOKUP  TO TRUE                                  
047600             MOVE REG-QRYREQ-CLI-CPF TO LK-CPF-PROCURADO                  
047700             CALL 'RES3001A'     USING LK-PARM-CONSULTA                   
047800                                       COPY202A-REGISTRO                  
047900                                       COPY204A-REGISTRO                  
048000         WHEN REG-QRYREQ-DISPONIB                                         
048100             MOVE REG-QRYREQ-CATEG   TO LK-QRY-CATEG                      
048200             MOVE REG-QRYREQ-DATE    TO LK-QRY-DATE                       
048300             CALL 'RES3002A'     USING LK-PARM-DISPONIBILIDADE            
048400                                       COPY201A-REGISTRO                  
048500                                       COPY202A-REGISTRO                  
048600                                       COPY204A-REGISTRO                  
048700         WHEN OTHER                                                       
048800             DISPLAY '* RES0001A - TIPO DE CONSULTA INVALIDO: '           
048900                      REG-QRYREQ-TIPO                                     
049000     END-EVALUATE                                                         
049100                                                                          
049200     PERFORM 1900-GRAVAR-MENSAGENS                                        
049300         THRU 1900-GRAVAR-MENSAGENS-EXIT                                  
049400                                                                          
049500     PERFORM 2010-LER-QRYREQ                                              
049600         THRU 2010-LER-QRYREQ-EXIT                                        
049700     .                                                                    
049800 2020-TRATAR-CONSULTA-EXIT.      EXIT.                                    
049900*----------------------------------------------------------------*        
050000*> cobol-lint CL002 2020-end                                              
050100 2020-END.                       EXIT.                                    
050200*----------------------------------------------------------------*        
050300                                                                          
050400*----------------------------------------------------------------*        
050500*    MONTA OS PARAMETROS E ACIONA O RELATORIO GERENCIAL. O PERIODO        
050600*    COBRE TODO O ANO CORRENTE E A DATA DE ALERTA DE OCUPACAO E A         
050700*    DATA CORRENTE DO SISTEMA, NOS MOLDES DA ANTIGA CHAMADA FIXA          
050800*    DE TELA (QTD-TOP=3, LIMITE=90,00%)                                   
050900*----------------------------------------------------------------*        
051000 3000-GERAR-RELATORIO-GERENCIAL  SECTION.                                 
051100*----------------------------------------------------------------*        
051200                                                                          
051300     CALL 'PROGDATA'             USING COD001A-REGISTRO                   
051400     MOVE COD001A-DATA-NUM       TO WRK-HOJE-CCYYMMDD                     
051700                                                                          
051800     MOVE WRK-HOJE-ANO           TO WRK-PERIODO-INI-ANO                   
051900                                    WRK-PERIODO-FIM-ANO                   
052000     MOVE '0101'                 TO WRK-PERIODO-INI-MESDIA                
052100     MOVE '1231'                 TO WRK-PERIODO-FIM-MESDIA                
052200                                                                          
052300     MOVE WRK-PARM-REL-PERIODO-INI TO LK-REL-PERIODO-INI                  
052400     MOVE WRK-PARM-REL-PERIODO-FIM TO LK-REL-PERIODO-FIM                  
052500     MOVE WRK-HOJE-CCYYMMDD      TO LK-REL-DATA-ALERTA                    
052600     MOVE WRK-PARM-REL-QTD-TOP   TO LK-REL-QTD-TOP                        
052700     MOVE WRK-PARM-REL-LIMITE    TO LK-REL-LIMITE-ALERTA                  
052800                                                                          
052900     CALL 'RES4001A'             USING LK-PARM-REL-GERENCIAL              
053000                                       COPY201A-REGISTRO                  
053100                                       COPY202A-REGISTRO                  
053200                                       COPY203A-REGISTRO                  
053300     .                                                                    
053400 3000-GERAR-RELATORIO-GERENCIAL-EXIT.  EXIT.                              
053500*----------------------------------------------------------------*        
053600*> cobol-lint CL002 3000-end                                              
053700 3000-END.                       EXIT.                                    
053800*----------------------------------------------------------------*        
053900                                                                          
054000*----------------------------------------------------------------*        
054100*    FECHAMENTO DOS ARQUIVOS DO LOTE                                      
054200*----------------------------------------------------------------*        
054300 0200-FECHAR-ARQUIVOS            SECTION.                                 
054400*----------------------------------------------------------------*        
054500                                                                          
054600     CLOSE RESERVATION-TRANSACTIONS                                       
054700           QUERY-REQUESTS                                                 
054800           ACTIVITY-REPORT                                                
054900     .                                                                    
055000 0200-FECHAR-ARQUIVOS-EXIT.      EXIT.                                    
055100*----------------------------------------------------------------*        
055200*> cobol-lint CL002 0200-end                                              
055300 0200-END.                       EXIT.                                    
055400*----------------------------------------------------------------*        
055500                                                                          
055600*----------------------------------------------------------------*        
055700*    FINALIZAR O LOTE                                                     
055800*----------------------------------------------------------------*        
055900 9999-FINALIZAR                  SECTION.                                 
056000*----------------------------------------------------------------*        
056100                                                                          
056200     DISPLAY 'RES0001A - PROCESSAMENTO DO LOTE DE RESERVAS '              
056300              'ENCERRADO'                                                 
056400     STOP RUN                                                             
056500     .                                                                    
056600 9999-FINALIZAR-EXIT.            EXIT.                                    
056700*----------------------------------------------------------------*        
056800*> cobol-lint CL002 9999-end                                              
056900 9999-END.                       EXIT.                                    
057000*----------------------------------------------------------------*        
057100                                                                          
